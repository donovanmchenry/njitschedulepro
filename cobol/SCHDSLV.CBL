000100*************************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE REGISTRAR'S OFFICE           *
000300*    DATA PROCESSING SECTION - BATCH SYSTEMS GROUP                     *
000400*************************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCHDSLV.
000700 AUTHOR.        R K MACALLISTER.
000800 INSTALLATION.  REGISTRAR DATA PROCESSING.
000900 DATE-WRITTEN.  14/09/92.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200*************************************************************************
001300*    REMARKS.                                                          *
001400*    READS THE NORMALIZED SECTION CATALOG AND ONE STUDENT SOLVE        *
001500*    REQUEST, BUILDS A PER-COURSE CANDIDATE LIST UNDER THE REQUEST'S   *
001600*    FILTERS, THEN BACKTRACKS ONE SECTION PER REQUIRED COURSE AT A     *
001700*    TIME LOOKING FOR NON-CONFLICTING COMBINATIONS THAT CLEAR THE      *
001800*    CREDIT-RANGE CHECK.  EVERY COMPLETE COMBINATION IS HANDED TO      *
001900*    SCHSCORE FOR A SCORE, RANKED LOW-TO-HIGH, AND THE BEST REQUESTED  *
002000*    NUMBER ARE WRITTEN AS RESULT SCHEDULE RECORDS.                    *
002100*                                                                       *
002200*    INPUT.   CATLOG   - NORMALIZED SECTION CATALOG.                   *
002300*             SLVREQ   - STUDENT SOLVE REQUEST, ONE RECORD.            *
002400*    OUTPUT.  RESULTS  - RANKED RESULT SCHEDULE RECORDS.                *
002500*    CALLS.   SCHSCORE - SCORES ONE COMPLETE CANDIDATE SCHEDULE.        *
002600*************************************************************************
002700*    CHANGE LOG.                                                       *
002800*    CL*01  RKM  14/09/92  ORIGINAL PROGRAM.                        *CL*01
002900*    CL*02  RKM  03/05/94  CANDIDATE LISTS ORDERED ASCENDING BY     *CL*02
003000*           SURVIVING-SECTION COUNT BEFORE BACKTRACKING - CUTS DEAD *CL*02
003100*           BRANCHES ON THE FOUR-AND-FIVE-COURSE REQUESTS.          *CL*02
003200*    CL*03  RKM  19/10/94  CAMPUS INCL/EXCL LISTS ADDED TO THE   *CL*03
003300*           PRE-FILTER AFTER THE SATELLITE CAMPUS WENT LIVE.        *CL*03
003400*    CL*04  DJP  08/03/98  REQ-MAX-GAP-MIN NOW PASSED THROUGH TO    *CL*04
003500*           SCHSCORE FOR THE GAP-AVERSE ADVISING REQUESTS.          *CL*04
003600*    CL*05  DJP  21/09/99  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN   *CL*05
003700*           THIS PROGRAM OR ITS COPYBOOKS.  NO CHANGE REQUIRED.     *CL*05
003800*    CL*06  DJP  04/02/00  DUP-SIGNATURE CHECK REWORKED TO SORT    *CL*06
003900*           THE CRN SET BEFORE COMPARE - TWO REQUESTS TURNED UP ONE *CL*06
004000*           SCHEDULE COUNTED TWICE - CRNS WERE CHOSEN IN A          *CL*06
004100*           DIFFERENT ORDER THE SECOND TIME.                        *CL*06
004200*    CL*07  MAL  02/11/03  BACKTRACK AND SORT LOOPS RECAST AS       *CL*07
004300*           PERFORMED PARAGRAPHS, NOT IN-LINE PERFORM/END-PERFORM   *CL*07
004400*           MATCH THE REST OF THE SCHEDULING SUITE AFTER THE SPRING *CL*07
004500*           CODE REVIEW.  NO LOGIC CHANGE.                          *CL*07
004600*    CL*08  MAL  12/01/04  FILLER ADDED TO EVERY WS GROUP          *CL*08
004700*           PER THE SHOP'S RECORD-LAYOUT STANDARD.                  *CL*08
004800*    CL*09  DJP  09/08/02  HONORS RULE SPLIT TO TWO SWITCHES -      *CL*09
004900*           INCLUDE-HONORS AND INCLUDE-NON-HONORS - REQUEST CAN     *CL*09
005000*           ASK FOR BOTH, EITHER, OR NEITHER.                       *CL*09
005100*    CL*10  MAL  17/02/03  COMPILER UPGRADE DESK CHECK - RECOMPILED *CL*10
005200*           CLEAN, NO SOURCE CHANGE REQUIRED.                       *CL*10
005300*************************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CATLOG  ASSIGN TO CATLOG
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS WS-CATLOG-STATUS.
006600
006700     SELECT SLVREQ  ASSIGN TO SLVREQ
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-SLVREQ-STATUS.
007100
007200     SELECT RESULTS ASSIGN TO RESULTS
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE  IS SEQUENTIAL
007500         FILE STATUS  IS WS-RESULTS-STATUS.
007600*************************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CATLOG
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 COPY CATLCPY.
008300
008400 FD  SLVREQ
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700 COPY REQCPY.
008800
008900 FD  RESULTS
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS.
009200 COPY RESCPY.
009300*************************************************************************
009400 WORKING-STORAGE SECTION.
009500*************************************************************************
009600 01  WS-FILE-STATUSES.
009700     05  WS-CATLOG-STATUS        PIC X(02) VALUE SPACES.
009800         88  WS-CATLOG-OK                   VALUE '00'.
009900         88  WS-CATLOG-EOF                  VALUE '10'.
010000     05  WS-SLVREQ-STATUS        PIC X(02) VALUE SPACES.
010100         88  WS-SLVREQ-OK                   VALUE '00'.
010200     05  WS-RESULTS-STATUS       PIC X(02) VALUE SPACES.
010300         88  WS-RESULTS-OK                  VALUE '00'.
010400     05  FILLER                  PIC X(04).
010500 01  WS-SWITCHES.
010600     05  WS-CATLOG-EOF-SW        PIC X(01) VALUE 'N'.
010700         88  CATLOG-AT-EOF                  VALUE 'Y'.
010800     05  WS-ZERO-CANDIDATE-SW    PIC X(01) VALUE 'N'.
010900     05  WS-CANDIDATE-OK-SW      PIC X(01) VALUE 'Y'.
011000     05  WS-COMPLETION-OK-SW     PIC X(01) VALUE 'Y'.
011100     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
011200     05  FILLER                  PIC X(05).
011300*************************************************************************
011400*    RUN COUNTERS - ALL BINARY, DISPLAYED AT END OF RUN                *
011500*************************************************************************
011600 01  WS-RUN-COUNTERS.
011700     05  WS-SECTIONS-LOADED      PIC S9(07) COMP VALUE 0.
011800     05  WS-UNIQUE-COURSES       PIC S9(07) COMP VALUE 0.
011900     05  WS-SCHEDULES-FOUND      PIC S9(07) COMP VALUE 0.
012000     05  WS-SCHEDULES-OUTPUT     PIC S9(07) COMP VALUE 0.
012100     05  FILLER                  PIC X(08).
012200 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
012300     05  WS-RUN-COUNTERS-BYTES   PIC X(36).
012400*************************************************************************
012500*    INTERNAL SUBSCRIPTS - ALL BINARY, NEVER DISPLAYED                 *
012600*************************************************************************
012700 01  WS-WORK-SUBSCRIPTS.
012800     05  WS-CAT-COUNT            PIC S9(07) COMP VALUE 0.
012900     05  WS-CAT-IX               PIC S9(07) COMP VALUE 0.
013000     05  WS-CAT-IX2              PIC S9(07) COMP VALUE 0.
013100     05  WS-REQ-IX               PIC S9(03) COMP VALUE 0.
013200     05  WS-REQ-IX2              PIC S9(03) COMP VALUE 0.
013300     05  WS-CAND-IX              PIC S9(07) COMP VALUE 0.
013400     05  WS-MTG-IX               PIC S9(03) COMP VALUE 0.
013500     05  WS-MTG-IX2              PIC S9(03) COMP VALUE 0.
013600     05  WS-UNAVAIL-IX           PIC S9(03) COMP VALUE 0.
013700     05  WS-DELIV-IX             PIC S9(03) COMP VALUE 0.
013800     05  WS-AVOID-IX             PIC S9(03) COMP VALUE 0.
013900     05  WS-CAMP-IX              PIC S9(03) COMP VALUE 0.
014000     05  WS-DEPTH                PIC S9(03) COMP VALUE 0.
014100     05  WS-CHK-DEPTH            PIC S9(03) COMP VALUE 0.
014200     05  WS-CUR-REQ-IX           PIC S9(03) COMP VALUE 0.
014300     05  WS-CUR-CAT-IX           PIC S9(07) COMP VALUE 0.
014400     05  WS-OTHER-CAT-IX         PIC S9(07) COMP VALUE 0.
014500     05  WS-RES-IX               PIC S9(07) COMP VALUE 0.
014600     05  WS-MOVE-FROM            PIC S9(07) COMP VALUE 0.
014700     05  WS-INSERT-TO            PIC S9(07) COMP VALUE 0.
014800     05  WS-SIG-START            PIC S9(03) COMP VALUE 0.
014900     05  WS-OUTPUT-LIMIT         PIC S9(07) COMP VALUE 0.
015000     05  FILLER                  PIC X(10).
015100*************************************************************************
015200*    IN-MEMORY CATALOG TABLE - WHOLE CATALOG LOADED ONCE, NEVER         *
015300*    RE-READ.  CATALOG SIZES ARE BOUNDED (REGISTRAR FEED TOPS OUT       *
015400*    WELL UNDER THIS), SO A PLAIN OCCURS TABLE IS SUFFICIENT.           *
015500*************************************************************************
015600 01  WS-CAT-TABLE.
015700     05  WS-CAT-ENTRY OCCURS 3000 TIMES.
015800         07  WS-CAT-DATA.
015900             COPY CATLCPY REPLACING LEADING ==CATL== BY ==SCAT==.
016000     05  FILLER                  PIC X(04).
016100*************************************************************************
016200*    PER-REQUIRED-COURSE CANDIDATE LISTS - BUILT ONCE FROM THE          *
016300*    PRE-FILTER, THEN WALKED REPEATEDLY BY THE BACKTRACK.               *
016400*************************************************************************
016500 01  WS-CANDIDATE-TABLE.
016600     05  WS-CAND-GROUP OCCURS 10 TIMES.
016700         07  WS-CAND-COUNT       PIC S9(07) COMP VALUE 0.
016800         07  WS-CAND-CAT-IX OCCURS 500 TIMES
016900                     PIC S9(07) COMP VALUE 0.
017000     05  FILLER                  PIC X(04).
017100*************************************************************************
017200*    REQUIRED-COURSE PROCESSING ORDER - ASCENDING BY SURVIVING-SECTION *
017300*    COUNT, SO THE BACKTRACK PRUNES THE SCARCEST COURSE FIRST.          *
017400*************************************************************************
017500 01  WS-COURSE-ORDER-TABLE.
017600     05  WS-ORDER-ENTRY OCCURS 10 TIMES.
017700         07  WS-ORDER-REQ-IX     PIC S9(03) COMP VALUE 0.
017800         07  WS-ORDER-CAND-CNT   PIC S9(07) COMP VALUE 0.
017900     05  FILLER                  PIC X(06).
018000 01  WS-COURSE-ORDER-TABLE-R REDEFINES WS-COURSE-ORDER-TABLE.
018100     05  WS-COURSE-ORDER-BYTES   PIC X(106).
018200     05  FILLER                  PIC X(06).
018300 01  WS-ORD-INSERT-REQ-IX        PIC S9(03) COMP VALUE 0.
018400 01  WS-ORD-INSERT-CAND-CNT      PIC S9(07) COMP VALUE 0.
018500*************************************************************************
018600*    BACKTRACK STATE - ONE SLOT PER DEPTH (ONE DEPTH PER REQUIRED       *
018700*    COURSE).  CHOSEN-CAND-IX IS THE CANDIDATE-LIST POSITION BEING      *
018800*    TRIED AT THAT DEPTH; CHOSEN-CAT-IX IS THE CATALOG-TABLE ROW THAT   *
018900*    CANDIDATE RESOLVES TO.                                             *
019000*************************************************************************
019100 01  WS-BACKTRACK-STATE.
019200     05  WS-STOP-COUNT           PIC S9(07) COMP VALUE 0.
019300     05  WS-CHOSEN-CAND-IX OCCURS 10 TIMES
019400                 PIC S9(07) COMP VALUE 0.
019500     05  WS-CHOSEN-CAT-IX OCCURS 10 TIMES
019600                 PIC S9(07) COMP VALUE 0.
019700     05  FILLER                  PIC X(08).
019800 01  WS-BACKTRACK-STATE-R REDEFINES WS-BACKTRACK-STATE.
019900     05  WS-BACKTRACK-BYTES      PIC X(152).
020000     05  FILLER                  PIC X(08).
020100*************************************************************************
020200*    PRE-FILTER WORK AREA                                              *
020300*************************************************************************
020400 01  WS-PREFILTER-WORK.
020500     05  WS-PREFILTER-OK-SW      PIC X(01) VALUE 'Y'.
020600     05  WS-DELIV-MATCH-SW       PIC X(01) VALUE 'N'.
020700     05  WS-AVOID-MATCH-SW       PIC X(01) VALUE 'N'.
020800     05  WS-CAMPUS-MATCH-SW      PIC X(01) VALUE 'N'.
020900     05  WS-SEEN-BEFORE-SW       PIC X(01) VALUE 'N'.
021000     05  FILLER                  PIC X(07).
021100*************************************************************************
021200*    GENERIC CASE-INSENSITIVE SUBSTRING SEARCH - SAME ALGORITHM AS     *
021300*    SCHSCORE'S PREFER-NAME SCAN, SHARED HERE FOR AVOID-INSTRUCTOR     *
021400*    AND CAMPUS INCLUDE/EXCLUDE MATCHING.                               *
021500*************************************************************************
021600 01  WS-SUBSTRING-WORK.
021700     05  WS-GEN-NEEDLE           PIC X(25) VALUE SPACES.
021800     05  WS-GEN-HAYSTACK         PIC X(25) VALUE SPACES.
021900     05  WS-GEN-NEEDLE-LEN       PIC S9(03) COMP VALUE 0.
022000     05  WS-GEN-POS              PIC S9(03) COMP VALUE 0.
022100     05  WS-GEN-FOUND-SW         PIC X(01) VALUE 'N'.
022200     05  FILLER                  PIC X(06).
022300*************************************************************************
022400*    COMPLETION-CHECK AND DUPLICATE-SIGNATURE WORK AREA                *
022500*************************************************************************
022600 01  WS-COMPLETION-WORK.
022700     05  WS-TOTAL-CREDITS        PIC 9(03)V9 VALUE 0.
022800     05  WS-SIG-CRN OCCURS 10 TIMES PIC X(05) VALUE SPACES.
022900     05  WS-SIG-INSERT-CRN       PIC X(05) VALUE SPACES.
023000     05  WS-CUR-SIGNATURE        PIC X(50) VALUE SPACES.
023100     05  FILLER                  PIC X(06).
023200*************************************************************************
023300*    HELD RESULTS BEFORE THE FINAL SORT - STOPS FILLING AT TWICE THE   *
023400*    REQUESTED MAXIMUM, PER THE SOLVER SPECIFICATION, CAPPED AT 500    *
023500*    ROWS - A GENEROUS MARGIN FOR A SINGLE STUDENT'S REQUEST.           *
023600*************************************************************************
023700 01  WS-RESULT-TABLE.
023800     05  WS-RESULT-ENTRY OCCURS 500 TIMES.
023900         07  WS-RESULT-SECTION-COUNT PIC 9(02).
024000         07  WS-RESULT-CRN OCCURS 10 TIMES PIC X(05).
024100         07  WS-RESULT-CREDITS       PIC 9(03)V9.
024200         07  WS-RESULT-SCORE         PIC S9(09)V9(03).
024300         07  WS-RESULT-SIGNATURE     PIC X(50).
024400     05  FILLER                  PIC X(04).
024500 01  WS-INSERT-ROW.
024600     05  WS-INSERT-SECTION-COUNT PIC 9(02).
024700     05  WS-INSERT-CRN OCCURS 10 TIMES PIC X(05).
024800     05  WS-INSERT-ROW-CREDITS   PIC 9(03)V9.
024900     05  WS-INSERT-ROW-SCORE     PIC S9(09)V9(03).
025000     05  WS-INSERT-ROW-SIGNATURE PIC X(50).
025100     05  FILLER                  PIC X(04).
025200*************************************************************************
025300*    SCHSCORE CALL INTERFACE - LAYOUT MUST MATCH SCHSCORE'S OWN        *
025400*    LK-SCORE-INPUT / LK-SCORE-OUTPUT EXACTLY.                          *
025500*************************************************************************
025600 01  LK-SCORE-INPUT.
025700     05  LK-SECTION-COUNT        PIC 9(02).
025800     05  LK-SECTION OCCURS 1 TO 10 TIMES
025900             DEPENDING ON LK-SECTION-COUNT.
026000         07  LK-CRN               PIC X(05).
026100         07  LK-INSTRUCTOR        PIC X(25).
026200         07  LK-CAPACITY          PIC 9(04).
026300         07  LK-ENROLLED          PIC 9(04).
026400         07  LK-MEETING-COUNT     PIC 9(02).
026500         07  LK-MEETING OCCURS 10 TIMES.
026600             09  LK-MTG-DAY-NO       PIC 9(01).
026700             09  LK-MTG-START-MIN    PIC 9(04).
026800             09  LK-MTG-END-MIN      PIC 9(04).
026900     05  LK-MAX-GAP-MIN           PIC 9(04).
027000     05  LK-PREFER-COUNT          PIC 9(01).
027100     05  LK-PREFER-NAME OCCURS 5 TIMES PIC X(25).
027200     05  FILLER                   PIC X(06).
027300 01  LK-SCORE-OUTPUT.
027400     05  LK-SCORE                 PIC S9(09)V9(03).
027500     05  FILLER                   PIC X(04).
027600*************************************************************************
027700 PROCEDURE DIVISION.
027800*************************************************************************
027900 000-MAIN.
028000     PERFORM 700-OPEN-FILES.
028100     PERFORM 100-LOAD-CATALOG.
028200     PERFORM 105-COUNT-UNIQUE-COURSES.
028300     PERFORM 150-READ-REQUEST.
028400     PERFORM 200-BUILD-CANDIDATE-LISTS.
028500     IF WS-ZERO-CANDIDATE-SW NOT = 'Y'
028600         PERFORM 300-ORDER-COURSES-BY-CANDIDATE-COUNT
028700         PERFORM 350-COMPUTE-STOP-COUNT
028800         PERFORM 400-INIT-BACKTRACK
028900         PERFORM 410-RUN-BACKTRACK
029000         PERFORM 600-SORT-RESULTS
029100         PERFORM 650-WRITE-RESULTS
029200     END-IF.
029300     PERFORM 790-CLOSE-FILES.
029400     PERFORM 900-DISPLAY-RUN-SUMMARY.
029500     GOBACK.
029600*************************************************************************
029700*    CATALOG LOAD                                                      *
029800*************************************************************************
029900 100-LOAD-CATALOG.
030000     PERFORM 110-LOAD-ONE-CATALOG-ROW
030100             UNTIL CATLOG-AT-EOF.
030200*************************************************************************
030300 110-LOAD-ONE-CATALOG-ROW.
030400     READ CATLOG
030500         AT END
030600             SET CATLOG-AT-EOF TO TRUE
030700         NOT AT END
030800             PERFORM 120-STORE-CATALOG-ROW
030900     END-READ.
031000*************************************************************************
031100 120-STORE-CATALOG-ROW.
031200     ADD 1 TO WS-CAT-COUNT.
031300     MOVE CATL-REC TO WS-CAT-DATA(WS-CAT-COUNT).
031400     ADD 1 TO WS-SECTIONS-LOADED.
031500*************************************************************************
031600*    UNIQUE-COURSE COUNT - CATALOG NEED NOT BE GROUPED ON DISK, SO WE  *
031700*    SCAN FOR FIRST OCCURRENCES IN MEMORY.                              *
031800*************************************************************************
031900 105-COUNT-UNIQUE-COURSES.
032000     MOVE 0 TO WS-UNIQUE-COURSES.
032100     PERFORM 106-CHECK-ONE-CATALOG-ROW
032200             VARYING WS-CAT-IX FROM 1 BY 1
032300             UNTIL WS-CAT-IX > WS-CAT-COUNT.
032400*************************************************************************
032500 106-CHECK-ONE-CATALOG-ROW.
032600     MOVE 'N' TO WS-SEEN-BEFORE-SW.
032700     PERFORM 107-COMPARE-ONE-EARLIER-ROW
032800             VARYING WS-CAT-IX2 FROM 1 BY 1
032900             UNTIL WS-CAT-IX2 >= WS-CAT-IX
033000             OR WS-SEEN-BEFORE-SW = 'Y'.
033100     IF WS-SEEN-BEFORE-SW NOT = 'Y'
033200         ADD 1 TO WS-UNIQUE-COURSES
033300     END-IF.
033400*************************************************************************
033500 107-COMPARE-ONE-EARLIER-ROW.
033600     IF SCAT-COURSE-KEY(WS-CAT-IX) = SCAT-COURSE-KEY(WS-CAT-IX2)
033700         MOVE 'Y' TO WS-SEEN-BEFORE-SW
033800     END-IF.
033900*************************************************************************
034000*    REQUEST READ                                                      *
034100*************************************************************************
034200 150-READ-REQUEST.
034300     READ SLVREQ
034400         AT END
034500             DISPLAY 'SCHDSLV - NO SOLVE REQUEST RECORD FOUND'
034600     END-READ.
034700*************************************************************************
034800*    CANDIDATE LIST CONSTRUCTION                                       *
034900*************************************************************************
035000 200-BUILD-CANDIDATE-LISTS.
035100     MOVE 'N' TO WS-ZERO-CANDIDATE-SW.
035200     PERFORM 210-BUILD-ONE-COURSE-CANDIDATES
035300             VARYING WS-REQ-IX FROM 1 BY 1
035400             UNTIL WS-REQ-IX > REQ-REQUIRED-COURSE-COUNT.
035500*************************************************************************
035600 210-BUILD-ONE-COURSE-CANDIDATES.
035700     MOVE 0 TO WS-CAND-COUNT(WS-REQ-IX).
035800     PERFORM 220-TEST-ONE-CATALOG-ROW
035900             VARYING WS-CAT-IX FROM 1 BY 1
036000             UNTIL WS-CAT-IX > WS-CAT-COUNT.
036100     IF WS-CAND-COUNT(WS-REQ-IX) = 0
036200         MOVE 'Y' TO WS-ZERO-CANDIDATE-SW
036300     END-IF.
036400*************************************************************************
036500 220-TEST-ONE-CATALOG-ROW.
036600     IF SCAT-COURSE-KEY(WS-CAT-IX) = REQ-REQUIRED-COURSE-KEY(WS-REQ-IX)
036700         PERFORM 230-APPLY-PREFILTER
036800         IF WS-PREFILTER-OK-SW = 'Y'
036900             ADD 1 TO WS-CAND-COUNT(WS-REQ-IX)
037000             MOVE WS-CAT-IX
037100                 TO WS-CAND-CAT-IX(WS-REQ-IX, WS-CAND-COUNT(WS-REQ-IX))
037200         END-IF
037300     END-IF.
037400*************************************************************************
037500*    PRE-FILTER RULES 1-7 - A SECTION SURVIVES ONLY IF ALL SEVEN PASS. *
037600*************************************************************************
037700 230-APPLY-PREFILTER.
037800     MOVE 'Y' TO WS-PREFILTER-OK-SW.
037900     EVALUATE SCAT-STATUS-CODE(WS-CAT-IX)
038000         WHEN 'O'
038100             IF REQ-ALLOW-OPEN NOT = 'Y'
038200                 MOVE 'N' TO WS-PREFILTER-OK-SW
038300             END-IF
038400         WHEN 'C'
038500             IF REQ-ALLOW-CLOSED NOT = 'Y'
038600                 MOVE 'N' TO WS-PREFILTER-OK-SW
038700             END-IF
038800         WHEN 'W'
038900             IF REQ-ALLOW-WAITLIST NOT = 'Y'
039000                 MOVE 'N' TO WS-PREFILTER-OK-SW
039100             END-IF
039200         WHEN OTHER
039300             MOVE 'N' TO WS-PREFILTER-OK-SW
039400     END-EVALUATE.
039500     IF WS-PREFILTER-OK-SW = 'Y'
039600         PERFORM 231-CHECK-DELIVERY-FILTER
039700     END-IF.
039800     IF WS-PREFILTER-OK-SW = 'Y'
039900         PERFORM 232-CHECK-AVOID-INSTRUCTOR
040000     END-IF.
040100     IF WS-PREFILTER-OK-SW = 'Y'
040200         PERFORM 233-CHECK-CAMPUS-EXCLUDE
040300     END-IF.
040400     IF WS-PREFILTER-OK-SW = 'Y'
040500         PERFORM 234-CHECK-CAMPUS-INCLUDE
040600     END-IF.
040700     IF WS-PREFILTER-OK-SW = 'Y'
040800         PERFORM 235-CHECK-TIME-WINDOW
040900     END-IF.
041000     IF WS-PREFILTER-OK-SW = 'Y'
041100         PERFORM 236-CHECK-HONORS-FLAG
041200     END-IF.
041300*************************************************************************
041400 231-CHECK-DELIVERY-FILTER.
041500     IF REQ-DELIVERY-FILTER-COUNT > 0
041600         MOVE 'N' TO WS-DELIV-MATCH-SW
041700         PERFORM 2311-CHECK-ONE-DELIVERY
041800                 VARYING WS-DELIV-IX FROM 1 BY 1
041900                 UNTIL WS-DELIV-IX > REQ-DELIVERY-FILTER-COUNT
042000                 OR WS-DELIV-MATCH-SW = 'Y'
042100         IF WS-DELIV-MATCH-SW NOT = 'Y'
042200             MOVE 'N' TO WS-PREFILTER-OK-SW
042300         END-IF
042400     END-IF.
042500*************************************************************************
042600 2311-CHECK-ONE-DELIVERY.
042700     IF SCAT-DELIVERY-CODE(WS-CAT-IX) = REQ-DELIVERY-CODE(WS-DELIV-IX)
042800         MOVE 'Y' TO WS-DELIV-MATCH-SW
042900     END-IF.
043000*************************************************************************
043100 232-CHECK-AVOID-INSTRUCTOR.
043200     IF REQ-AVOID-INSTR-COUNT > 0
043300             AND SCAT-INSTRUCTOR(WS-CAT-IX) NOT = SPACES
043400         MOVE 'N' TO WS-AVOID-MATCH-SW
043500         PERFORM 2321-CHECK-ONE-AVOID-NAME
043600                 VARYING WS-AVOID-IX FROM 1 BY 1
043700                 UNTIL WS-AVOID-IX > REQ-AVOID-INSTR-COUNT
043800                 OR WS-AVOID-MATCH-SW = 'Y'
043900         IF WS-AVOID-MATCH-SW = 'Y'
044000             MOVE 'N' TO WS-PREFILTER-OK-SW
044100         END-IF
044200     END-IF.
044300*************************************************************************
044400 2321-CHECK-ONE-AVOID-NAME.
044500     MOVE SPACES TO WS-GEN-NEEDLE WS-GEN-HAYSTACK.
044600     MOVE REQ-AVOID-INSTR-NAME(WS-AVOID-IX) TO WS-GEN-NEEDLE.
044700     MOVE SCAT-INSTRUCTOR(WS-CAT-IX)        TO WS-GEN-HAYSTACK.
044800     INSPECT WS-GEN-NEEDLE CONVERTING
044900         'abcdefghijklmnopqrstuvwxyz' TO
045000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045100     INSPECT WS-GEN-HAYSTACK CONVERTING
045200         'abcdefghijklmnopqrstuvwxyz' TO
045300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045400     PERFORM 900-SUBSTRING-SEARCH.
045500     IF WS-GEN-FOUND-SW = 'Y'
045600         MOVE 'Y' TO WS-AVOID-MATCH-SW
045700     END-IF.
045800*************************************************************************
045900 233-CHECK-CAMPUS-EXCLUDE.
046000     IF REQ-CAMPUS-EXCL-COUNT > 0
046100             AND SCAT-MEETING-COUNT(WS-CAT-IX) > 0
046200         MOVE 'N' TO WS-CAMPUS-MATCH-SW
046300         PERFORM 2330-CHECK-ONE-MTG-EXCL
046400                 VARYING WS-MTG-IX FROM 1 BY 1
046500                 UNTIL WS-MTG-IX > SCAT-MEETING-COUNT(WS-CAT-IX)
046600                 OR WS-CAMPUS-MATCH-SW = 'Y'
046700         IF WS-CAMPUS-MATCH-SW = 'Y'
046800             MOVE 'N' TO WS-PREFILTER-OK-SW
046900         END-IF
047000     END-IF.
047100*************************************************************************
047200 2330-CHECK-ONE-MTG-EXCL.
047300     PERFORM 2331-CHECK-ONE-EXCL-VALUE
047400             VARYING WS-CAMP-IX FROM 1 BY 1
047500             UNTIL WS-CAMP-IX > REQ-CAMPUS-EXCL-COUNT
047600             OR WS-CAMPUS-MATCH-SW = 'Y'.
047700*************************************************************************
047800 2331-CHECK-ONE-EXCL-VALUE.
047900     MOVE SPACES TO WS-GEN-NEEDLE WS-GEN-HAYSTACK.
048000     MOVE REQ-CAMPUS-EXCL-VALUE(WS-CAMP-IX) TO WS-GEN-NEEDLE.
048100     MOVE SCAT-MTG-LOCATION(WS-CAT-IX, WS-MTG-IX) TO WS-GEN-HAYSTACK.
048200     INSPECT WS-GEN-NEEDLE CONVERTING
048300         'abcdefghijklmnopqrstuvwxyz' TO
048400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048500     INSPECT WS-GEN-HAYSTACK CONVERTING
048600         'abcdefghijklmnopqrstuvwxyz' TO
048700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048800     PERFORM 900-SUBSTRING-SEARCH.
048900     IF WS-GEN-FOUND-SW = 'Y'
049000         MOVE 'Y' TO WS-CAMPUS-MATCH-SW
049100     END-IF.
049200*************************************************************************
049300 234-CHECK-CAMPUS-INCLUDE.
049400     IF REQ-CAMPUS-INCL-COUNT > 0
049500             AND SCAT-MEETING-COUNT(WS-CAT-IX) > 0
049600         MOVE 'N' TO WS-CAMPUS-MATCH-SW
049700         PERFORM 2340-CHECK-ONE-MTG-INCL
049800                 VARYING WS-MTG-IX FROM 1 BY 1
049900                 UNTIL WS-MTG-IX > SCAT-MEETING-COUNT(WS-CAT-IX)
050000                 OR WS-CAMPUS-MATCH-SW = 'Y'
050100         IF WS-CAMPUS-MATCH-SW NOT = 'Y'
050200             MOVE 'N' TO WS-PREFILTER-OK-SW
050300         END-IF
050400     END-IF.
050500*************************************************************************
050600 2340-CHECK-ONE-MTG-INCL.
050700     PERFORM 2341-CHECK-ONE-INCL-VALUE
050800             VARYING WS-CAMP-IX FROM 1 BY 1
050900             UNTIL WS-CAMP-IX > REQ-CAMPUS-INCL-COUNT
051000             OR WS-CAMPUS-MATCH-SW = 'Y'.
051100*************************************************************************
051200 2341-CHECK-ONE-INCL-VALUE.
051300     MOVE SPACES TO WS-GEN-NEEDLE WS-GEN-HAYSTACK.
051400     MOVE REQ-CAMPUS-INCL-VALUE(WS-CAMP-IX) TO WS-GEN-NEEDLE.
051500     MOVE SCAT-MTG-LOCATION(WS-CAT-IX, WS-MTG-IX) TO WS-GEN-HAYSTACK.
051600     INSPECT WS-GEN-NEEDLE CONVERTING
051700         'abcdefghijklmnopqrstuvwxyz' TO
051800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
051900     INSPECT WS-GEN-HAYSTACK CONVERTING
052000         'abcdefghijklmnopqrstuvwxyz' TO
052100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
052200     PERFORM 900-SUBSTRING-SEARCH.
052300     IF WS-GEN-FOUND-SW = 'Y'
052400         MOVE 'Y' TO WS-CAMPUS-MATCH-SW
052500     END-IF.
052600*************************************************************************
052700 235-CHECK-TIME-WINDOW.
052800     IF SCAT-MEETING-COUNT(WS-CAT-IX) > 0
052900         PERFORM 2351-CHECK-ONE-MTG-WINDOW
053000                 VARYING WS-MTG-IX FROM 1 BY 1
053100                 UNTIL WS-MTG-IX > SCAT-MEETING-COUNT(WS-CAT-IX)
053200                 OR WS-PREFILTER-OK-SW = 'N'
053300     END-IF.
053400*************************************************************************
053500 2351-CHECK-ONE-MTG-WINDOW.
053600     IF REQ-EARLIEST-START > 0
053700             AND SCAT-MTG-START-MIN(WS-CAT-IX, WS-MTG-IX)
053800                     < REQ-EARLIEST-START
053900         MOVE 'N' TO WS-PREFILTER-OK-SW
054000     END-IF.
054100     IF REQ-LATEST-END > 0
054200             AND SCAT-MTG-END-MIN(WS-CAT-IX, WS-MTG-IX)
054300                     > REQ-LATEST-END
054400         MOVE 'N' TO WS-PREFILTER-OK-SW
054500     END-IF.
054600*************************************************************************
054700*    RULE 7 - HONORS.  SECTION STARTS WITH 'H' = HONORS.               *
054800*************************************************************************
054900 236-CHECK-HONORS-FLAG.
055000     IF SCAT-SECTION-1ST-CHAR(WS-CAT-IX) = 'H'
055100         IF REQ-INCLUDE-HONORS NOT = 'Y'
055200             MOVE 'N' TO WS-PREFILTER-OK-SW
055300         END-IF
055400     ELSE
055500         IF REQ-INCLUDE-NON-HONORS NOT = 'Y'
055600             MOVE 'N' TO WS-PREFILTER-OK-SW
055700         END-IF
055800     END-IF.
055900*************************************************************************
056000*    REQUIRED-COURSE ORDERING - SAME BACKWARDS-INSERTION SORT USED BY  *
056100*    SCHSCORE FOR THE DAY'S MEETING LIST, HERE KEYED ON CANDIDATE      *
056200*    COUNT ASCENDING.                                                   *
056300*************************************************************************
056400 300-ORDER-COURSES-BY-CANDIDATE-COUNT.
056500     PERFORM 305-INIT-ONE-ORDER-ENTRY
056600             VARYING WS-REQ-IX FROM 1 BY 1
056700             UNTIL WS-REQ-IX > REQ-REQUIRED-COURSE-COUNT.
056800     PERFORM 310-INSERT-ONE-ORDER-ELEMENT
056900             VARYING WS-MOVE-FROM FROM 2 BY 1
057000             UNTIL WS-MOVE-FROM > REQ-REQUIRED-COURSE-COUNT.
057100*************************************************************************
057200 305-INIT-ONE-ORDER-ENTRY.
057300     MOVE WS-REQ-IX             TO WS-ORDER-REQ-IX(WS-REQ-IX).
057400     MOVE WS-CAND-COUNT(WS-REQ-IX) TO WS-ORDER-CAND-CNT(WS-REQ-IX).
057500*************************************************************************
057600 310-INSERT-ONE-ORDER-ELEMENT.
057700     MOVE WS-ORDER-REQ-IX(WS-MOVE-FROM)   TO WS-ORD-INSERT-REQ-IX.
057800     MOVE WS-ORDER-CAND-CNT(WS-MOVE-FROM) TO WS-ORD-INSERT-CAND-CNT.
057900     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
058000     PERFORM 315-SHIFT-ONE-ORDER-ELEMENT
058100             UNTIL WS-INSERT-TO <= 0
058200             OR WS-ORDER-CAND-CNT(WS-INSERT-TO) <= WS-ORD-INSERT-CAND-CNT.
058300     ADD 1 TO WS-INSERT-TO.
058400     MOVE WS-ORD-INSERT-REQ-IX   TO WS-ORDER-REQ-IX(WS-INSERT-TO).
058500     MOVE WS-ORD-INSERT-CAND-CNT TO WS-ORDER-CAND-CNT(WS-INSERT-TO).
058600*************************************************************************
058700 315-SHIFT-ONE-ORDER-ELEMENT.
058800     MOVE WS-ORDER-REQ-IX(WS-INSERT-TO)
058900             TO WS-ORDER-REQ-IX(WS-INSERT-TO + 1).
059000     MOVE WS-ORDER-CAND-CNT(WS-INSERT-TO)
059100             TO WS-ORDER-CAND-CNT(WS-INSERT-TO + 1).
059200     SUBTRACT 1 FROM WS-INSERT-TO.
059300*************************************************************************
059400*    COLLECTION STOPS AT TWICE THE REQUESTED MAXIMUM, CAPPED AT THE    *
059500*    HELD-RESULT TABLE SIZE.                                            *
059600*************************************************************************
059700 350-COMPUTE-STOP-COUNT.
059800     COMPUTE WS-STOP-COUNT = REQ-MAX-RESULTS * 2.
059900     IF WS-STOP-COUNT > 500
060000         MOVE 500 TO WS-STOP-COUNT
060100     END-IF.
060200     IF WS-STOP-COUNT = 0
060300         MOVE 500 TO WS-STOP-COUNT
060400     END-IF.
060500*************************************************************************
060600*    BACKTRACK INITIALIZATION                                          *
060700*************************************************************************
060800 400-INIT-BACKTRACK.
060900     MOVE 1 TO WS-DEPTH.
061000     PERFORM 401-CLEAR-ONE-CHOSEN-IX
061100             VARYING WS-REQ-IX FROM 1 BY 1
061200             UNTIL WS-REQ-IX > 10.
061300*************************************************************************
061400 401-CLEAR-ONE-CHOSEN-IX.
061500     MOVE 0 TO WS-CHOSEN-CAND-IX(WS-REQ-IX).
061600     MOVE 0 TO WS-CHOSEN-CAT-IX(WS-REQ-IX).
061700*************************************************************************
061800*    BACKTRACK DRIVER - RUNS UNTIL DEPTH FALLS TO ZERO (EVERY          *
061900*    COMBINATION TRIED) OR THE STOP COUNT IS REACHED.                   *
062000*************************************************************************
062100 410-RUN-BACKTRACK.
062200     PERFORM 420-BACKTRACK-STEP
062300             UNTIL WS-DEPTH = 0
062400             OR WS-SCHEDULES-FOUND >= WS-STOP-COUNT.
062500*************************************************************************
062600*    ONE STEP = ADVANCE THE CANDIDATE TRIED AT THE CURRENT DEPTH.      *
062700*    OFF THE END OF THE CANDIDATE LIST - BACKTRACK ONE DEPTH.          *
062800*    CONFLICTS - TRY THE NEXT CANDIDATE AT THIS DEPTH.                  *
062900*    OK AND NOT FULL DEPTH - DESCEND.  OK AND FULL DEPTH - SCORE IT    *
063000*    AND STAY AT THIS DEPTH TO TRY THE NEXT CANDIDATE.                  *
063100*************************************************************************
063200 420-BACKTRACK-STEP.
063300     ADD 1 TO WS-CHOSEN-CAND-IX(WS-DEPTH).
063400     IF WS-CHOSEN-CAND-IX(WS-DEPTH) > WS-ORDER-CAND-CNT(WS-DEPTH)
063500         MOVE 0 TO WS-CHOSEN-CAND-IX(WS-DEPTH)
063600         SUBTRACT 1 FROM WS-DEPTH
063700         GO TO 420-EXIT
063800     END-IF.
063900     MOVE WS-ORDER-REQ-IX(WS-DEPTH) TO WS-CUR-REQ-IX.
064000     MOVE WS-CAND-CAT-IX(WS-CUR-REQ-IX, WS-CHOSEN-CAND-IX(WS-DEPTH))
064100             TO WS-CUR-CAT-IX.
064200     PERFORM 430-CHECK-CANDIDATE-CONFLICTS.
064300     IF WS-CANDIDATE-OK-SW = 'N'
064400         GO TO 420-EXIT
064500     END-IF.
064600     MOVE WS-CUR-CAT-IX TO WS-CHOSEN-CAT-IX(WS-DEPTH).
064700     IF WS-DEPTH >= REQ-REQUIRED-COURSE-COUNT
064800         PERFORM 500-TRY-COMPLETE-SCHEDULE
064900     ELSE
065000         ADD 1 TO WS-DEPTH
065100         MOVE 0 TO WS-CHOSEN-CAND-IX(WS-DEPTH)
065200     END-IF.
065300 420-EXIT.
065400     EXIT.
065500*************************************************************************
065600*    CONFLICT CHECK - THE CANDIDATE AT THE CURRENT DEPTH AGAINST       *
065700*    EVERY SECTION CHOSEN AT A SHALLOWER DEPTH, AND AGAINST EVERY      *
065800*    UNAVAILABLE BLOCK ON THE REQUEST.                                  *
065900*************************************************************************
066000 430-CHECK-CANDIDATE-CONFLICTS.
066100     MOVE 'Y' TO WS-CANDIDATE-OK-SW.
066200     IF WS-DEPTH > 1
066300         PERFORM 431-CHECK-AGAINST-ONE-CHOSEN
066400                 VARYING WS-CHK-DEPTH FROM 1 BY 1
066500                 UNTIL WS-CHK-DEPTH >= WS-DEPTH
066600                 OR WS-CANDIDATE-OK-SW = 'N'
066700     END-IF.
066800     IF WS-CANDIDATE-OK-SW = 'Y' AND REQ-UNAVAIL-COUNT > 0
066900         PERFORM 440-CHECK-AGAINST-ONE-UNAVAIL
067000                 VARYING WS-UNAVAIL-IX FROM 1 BY 1
067100                 UNTIL WS-UNAVAIL-IX > REQ-UNAVAIL-COUNT
067200                 OR WS-CANDIDATE-OK-SW = 'N'
067300     END-IF.
067400*************************************************************************
067500 431-CHECK-AGAINST-ONE-CHOSEN.
067600     MOVE WS-CHOSEN-CAT-IX(WS-CHK-DEPTH) TO WS-OTHER-CAT-IX.
067700     PERFORM 432-CHECK-ONE-MTG-PAIR
067800             VARYING WS-MTG-IX FROM 1 BY 1
067900             UNTIL WS-MTG-IX > SCAT-MEETING-COUNT(WS-CUR-CAT-IX)
068000             OR WS-CANDIDATE-OK-SW = 'N'.
068100*************************************************************************
068200 432-CHECK-ONE-MTG-PAIR.
068300     PERFORM 433-CHECK-ONE-OTHER-MTG
068400             VARYING WS-MTG-IX2 FROM 1 BY 1
068500             UNTIL WS-MTG-IX2 > SCAT-MEETING-COUNT(WS-OTHER-CAT-IX)
068600             OR WS-CANDIDATE-OK-SW = 'N'.
068700*************************************************************************
068800*    OVERLAP - SAME DAY AND NOT(END1 <= START2 OR START1 >= END2),    *
068900*    I.E. START1 < END2 AND END1 > START2.  SHARED ENDPOINTS DO NOT    *
069000*    CONFLICT.                                                          *
069100*************************************************************************
069200 433-CHECK-ONE-OTHER-MTG.
069300     IF SCAT-MTG-DAY-NO(WS-CUR-CAT-IX, WS-MTG-IX) =
069400             SCAT-MTG-DAY-NO(WS-OTHER-CAT-IX, WS-MTG-IX2)
069500         IF SCAT-MTG-START-MIN(WS-CUR-CAT-IX, WS-MTG-IX) <
069600                 SCAT-MTG-END-MIN(WS-OTHER-CAT-IX, WS-MTG-IX2)
069700             AND SCAT-MTG-END-MIN(WS-CUR-CAT-IX, WS-MTG-IX) >
069800                 SCAT-MTG-START-MIN(WS-OTHER-CAT-IX, WS-MTG-IX2)
069900             MOVE 'N' TO WS-CANDIDATE-OK-SW
070000         END-IF
070100     END-IF.
070200*************************************************************************
070300 440-CHECK-AGAINST-ONE-UNAVAIL.
070400     PERFORM 441-CHECK-ONE-MTG-VS-UNAVAIL
070500             VARYING WS-MTG-IX FROM 1 BY 1
070600             UNTIL WS-MTG-IX > SCAT-MEETING-COUNT(WS-CUR-CAT-IX)
070700             OR WS-CANDIDATE-OK-SW = 'N'.
070800*************************************************************************
070900 441-CHECK-ONE-MTG-VS-UNAVAIL.
071000     IF SCAT-MTG-DAY-NO(WS-CUR-CAT-IX, WS-MTG-IX) =
071100             REQ-UNAVAIL-DAY-NO(WS-UNAVAIL-IX)
071200         IF SCAT-MTG-START-MIN(WS-CUR-CAT-IX, WS-MTG-IX) <
071300                 REQ-UNAVAIL-END-MIN(WS-UNAVAIL-IX)
071400             AND SCAT-MTG-END-MIN(WS-CUR-CAT-IX, WS-MTG-IX) >
071500                 REQ-UNAVAIL-START-MIN(WS-UNAVAIL-IX)
071600             MOVE 'N' TO WS-CANDIDATE-OK-SW
071700         END-IF
071800     END-IF.
071900*************************************************************************
072000*    FULL-DEPTH CANDIDATE - CREDIT-RANGE CHECK, THEN DUPLICATE-         *
072100*    SIGNATURE CHECK, THEN SCORE AND STORE.                              *
072200*************************************************************************
072300 500-TRY-COMPLETE-SCHEDULE.
072400     PERFORM 501-SUM-TOTAL-CREDITS.
072500     MOVE 'Y' TO WS-COMPLETION-OK-SW.
072600     IF REQ-MIN-CREDITS > 0 AND WS-TOTAL-CREDITS < REQ-MIN-CREDITS
072700         MOVE 'N' TO WS-COMPLETION-OK-SW
072800     END-IF.
072900     IF REQ-MAX-CREDITS > 0 AND WS-TOTAL-CREDITS > REQ-MAX-CREDITS
073000         MOVE 'N' TO WS-COMPLETION-OK-SW
073100     END-IF.
073200     IF WS-COMPLETION-OK-SW = 'Y'
073300         PERFORM 510-BUILD-SIGNATURE
073400         PERFORM 520-CHECK-DUPLICATE-SIGNATURE
073500         IF WS-DUP-FOUND-SW NOT = 'Y'
073600             PERFORM 530-SCORE-AND-STORE-SCHEDULE
073700         END-IF
073800     END-IF.
073900*************************************************************************
074000 501-SUM-TOTAL-CREDITS.
074100     MOVE 0 TO WS-TOTAL-CREDITS.
074200     PERFORM 502-ADD-ONE-SECTION-CREDITS
074300             VARYING WS-CHK-DEPTH FROM 1 BY 1
074400             UNTIL WS-CHK-DEPTH > REQ-REQUIRED-COURSE-COUNT.
074500*************************************************************************
074600 502-ADD-ONE-SECTION-CREDITS.
074700     ADD SCAT-CREDITS(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH)) TO WS-TOTAL-CREDITS.
074800*************************************************************************
074900*    DUPLICATE-SIGNATURE SIGNATURE - CRNS SORTED ASCENDING AND         *
075000*    CONCATENATED, SO THE SAME SET OF SECTIONS CHOSEN IN A DIFFERENT   *
075100*    ORDER STILL COMPARES EQUAL.  SEE CL*06.                            *
075200*************************************************************************
075300 510-BUILD-SIGNATURE.
075400     PERFORM 511-COPY-ONE-CRN
075500             VARYING WS-CHK-DEPTH FROM 1 BY 1
075600             UNTIL WS-CHK-DEPTH > REQ-REQUIRED-COURSE-COUNT.
075700     PERFORM 515-INSERT-ONE-SIG-ELEMENT
075800             VARYING WS-MOVE-FROM FROM 2 BY 1
075900             UNTIL WS-MOVE-FROM > REQ-REQUIRED-COURSE-COUNT.
076000     MOVE SPACES TO WS-CUR-SIGNATURE.
076100     PERFORM 518-APPEND-ONE-SIG-CRN
076200             VARYING WS-CHK-DEPTH FROM 1 BY 1
076300             UNTIL WS-CHK-DEPTH > REQ-REQUIRED-COURSE-COUNT.
076400*************************************************************************
076500 511-COPY-ONE-CRN.
076600     MOVE SCAT-CRN(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
076700             TO WS-SIG-CRN(WS-CHK-DEPTH).
076800*************************************************************************
076900 515-INSERT-ONE-SIG-ELEMENT.
077000     MOVE WS-SIG-CRN(WS-MOVE-FROM) TO WS-SIG-INSERT-CRN.
077100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
077200     PERFORM 516-SHIFT-ONE-SIG-ELEMENT
077300             UNTIL WS-INSERT-TO <= 0
077400             OR WS-SIG-CRN(WS-INSERT-TO) <= WS-SIG-INSERT-CRN.
077500     ADD 1 TO WS-INSERT-TO.
077600     MOVE WS-SIG-INSERT-CRN TO WS-SIG-CRN(WS-INSERT-TO).
077700*************************************************************************
077800 516-SHIFT-ONE-SIG-ELEMENT.
077900     MOVE WS-SIG-CRN(WS-INSERT-TO) TO WS-SIG-CRN(WS-INSERT-TO + 1).
078000     SUBTRACT 1 FROM WS-INSERT-TO.
078100*************************************************************************
078200 518-APPEND-ONE-SIG-CRN.
078300     COMPUTE WS-SIG-START = ((WS-CHK-DEPTH - 1) * 5) + 1.
078400     MOVE WS-SIG-CRN(WS-CHK-DEPTH)
078500             TO WS-CUR-SIGNATURE(WS-SIG-START:5).
078600*************************************************************************
078700 520-CHECK-DUPLICATE-SIGNATURE.
078800     MOVE 'N' TO WS-DUP-FOUND-SW.
078900     PERFORM 521-COMPARE-ONE-PRIOR-RESULT
079000             VARYING WS-RES-IX FROM 1 BY 1
079100             UNTIL WS-RES-IX > WS-SCHEDULES-FOUND
079200             OR WS-DUP-FOUND-SW = 'Y'.
079300*************************************************************************
079400 521-COMPARE-ONE-PRIOR-RESULT.
079500     IF WS-CUR-SIGNATURE = WS-RESULT-SIGNATURE(WS-RES-IX)
079600         MOVE 'Y' TO WS-DUP-FOUND-SW
079700     END-IF.
079800*************************************************************************
079900*    SCORE THE COMPLETE CANDIDATE VIA SCHSCORE AND STORE THE RESULT.   *
080000*************************************************************************
080100 530-SCORE-AND-STORE-SCHEDULE.
080200     PERFORM 531-FILL-SCORE-INPUT.
080300     CALL 'SCHSCORE' USING LK-SCORE-INPUT LK-SCORE-OUTPUT.
080400     ADD 1 TO WS-SCHEDULES-FOUND.
080500     MOVE REQ-REQUIRED-COURSE-COUNT
080600             TO WS-RESULT-SECTION-COUNT(WS-SCHEDULES-FOUND).
080700     PERFORM 535-STORE-ONE-RESULT-CRN
080800             VARYING WS-CHK-DEPTH FROM 1 BY 1
080900             UNTIL WS-CHK-DEPTH > REQ-REQUIRED-COURSE-COUNT.
081000     MOVE WS-TOTAL-CREDITS TO WS-RESULT-CREDITS(WS-SCHEDULES-FOUND).
081100     MOVE LK-SCORE          TO WS-RESULT-SCORE(WS-SCHEDULES-FOUND).
081200     MOVE WS-CUR-SIGNATURE  TO WS-RESULT-SIGNATURE(WS-SCHEDULES-FOUND).
081300*************************************************************************
081400 535-STORE-ONE-RESULT-CRN.
081500     MOVE SCAT-CRN(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
081600             TO WS-RESULT-CRN(WS-SCHEDULES-FOUND, WS-CHK-DEPTH).
081700*************************************************************************
081800 531-FILL-SCORE-INPUT.
081900     MOVE REQ-REQUIRED-COURSE-COUNT TO LK-SECTION-COUNT.
082000     PERFORM 532-FILL-ONE-SECTION
082100             VARYING WS-CHK-DEPTH FROM 1 BY 1
082200             UNTIL WS-CHK-DEPTH > REQ-REQUIRED-COURSE-COUNT.
082300     MOVE REQ-MAX-GAP-MIN       TO LK-MAX-GAP-MIN.
082400     MOVE REQ-PREFER-INSTR-COUNT TO LK-PREFER-COUNT.
082500     PERFORM 533-FILL-ONE-PREFER-NAME
082600             VARYING WS-REQ-IX2 FROM 1 BY 1
082700             UNTIL WS-REQ-IX2 > 5.
082800*************************************************************************
082900 532-FILL-ONE-SECTION.
083000     MOVE SCAT-CRN(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
083100             TO LK-CRN(WS-CHK-DEPTH).
083200     MOVE SCAT-INSTRUCTOR(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
083300             TO LK-INSTRUCTOR(WS-CHK-DEPTH).
083400     MOVE SCAT-CAPACITY(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
083500             TO LK-CAPACITY(WS-CHK-DEPTH).
083600     MOVE SCAT-ENROLLED(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
083700             TO LK-ENROLLED(WS-CHK-DEPTH).
083800     MOVE SCAT-MEETING-COUNT(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH))
083900             TO LK-MEETING-COUNT(WS-CHK-DEPTH).
084000     PERFORM 534-FILL-ONE-MEETING
084100             VARYING WS-MTG-IX FROM 1 BY 1
084200             UNTIL WS-MTG-IX >
084300                     SCAT-MEETING-COUNT(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH)).
084400*************************************************************************
084500 534-FILL-ONE-MEETING.
084600     MOVE SCAT-MTG-DAY-NO(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH), WS-MTG-IX)
084700             TO LK-MTG-DAY-NO(WS-CHK-DEPTH, WS-MTG-IX).
084800     MOVE SCAT-MTG-START-MIN(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH), WS-MTG-IX)
084900             TO LK-MTG-START-MIN(WS-CHK-DEPTH, WS-MTG-IX).
085000     MOVE SCAT-MTG-END-MIN(WS-CHOSEN-CAT-IX(WS-CHK-DEPTH), WS-MTG-IX)
085100             TO LK-MTG-END-MIN(WS-CHK-DEPTH, WS-MTG-IX).
085200*************************************************************************
085300 533-FILL-ONE-PREFER-NAME.
085400     MOVE REQ-PREFER-INSTR-NAME(WS-REQ-IX2) TO LK-PREFER-NAME(WS-REQ-IX2).
085500*************************************************************************
085600*    GENERIC SUBSTRING SEARCH - SEE THE REMARK AT WS-SUBSTRING-WORK.   *
085700*    TRIES EVERY START POSITION OF THE HAYSTACK FOR THE TRIMMED        *
085800*    NEEDLE; SAME ALGORITHM AS SCHSCORE'S 310-FIND-SUBSTRING.           *
085900*************************************************************************
086000 900-SUBSTRING-SEARCH.
086100     MOVE 0 TO WS-GEN-NEEDLE-LEN.
086200     PERFORM 901-FIND-NEEDLE-LEN
086300             VARYING WS-GEN-POS FROM 25 BY -1
086400             UNTIL WS-GEN-POS < 1 OR WS-GEN-NEEDLE-LEN > 0.
086500     MOVE 'N' TO WS-GEN-FOUND-SW.
086600     IF WS-GEN-NEEDLE-LEN > 0
086700         PERFORM 902-CHECK-ONE-START-POS
086800                 VARYING WS-GEN-POS FROM 1 BY 1
086900                 UNTIL WS-GEN-POS > (26 - WS-GEN-NEEDLE-LEN)
087000                 OR WS-GEN-FOUND-SW = 'Y'
087100     END-IF.
087200*************************************************************************
087300 901-FIND-NEEDLE-LEN.
087400     IF WS-GEN-NEEDLE(WS-GEN-POS:1) NOT = SPACE
087500         MOVE WS-GEN-POS TO WS-GEN-NEEDLE-LEN
087600     END-IF.
087700*************************************************************************
087800 902-CHECK-ONE-START-POS.
087900     IF WS-GEN-HAYSTACK(WS-GEN-POS:WS-GEN-NEEDLE-LEN) =
088000             WS-GEN-NEEDLE(1:WS-GEN-NEEDLE-LEN)
088100         MOVE 'Y' TO WS-GEN-FOUND-SW
088200     END-IF.
088300*************************************************************************
088400*    FINAL SORT - ASCENDING BY SCORE, STABLE (EQUAL SCORES KEEP        *
088500*    DISCOVERY ORDER BECAUSE THE SHIFT TEST IS STRICTLY GREATER-THAN). *
088600*************************************************************************
088700 600-SORT-RESULTS.
088800     PERFORM 605-INSERT-ONE-RESULT-ROW
088900             VARYING WS-MOVE-FROM FROM 2 BY 1
089000             UNTIL WS-MOVE-FROM > WS-SCHEDULES-FOUND.
089100*************************************************************************
089200 605-INSERT-ONE-RESULT-ROW.
089300     MOVE WS-RESULT-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ROW.
089400     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
089500     PERFORM 606-SHIFT-ONE-RESULT-ROW
089600             UNTIL WS-INSERT-TO <= 0
089700             OR WS-RESULT-SCORE(WS-INSERT-TO) <= WS-INSERT-ROW-SCORE.
089800     ADD 1 TO WS-INSERT-TO.
089900     MOVE WS-INSERT-ROW TO WS-RESULT-ENTRY(WS-INSERT-TO).
090000*************************************************************************
090100 606-SHIFT-ONE-RESULT-ROW.
090200     MOVE WS-RESULT-ENTRY(WS-INSERT-TO)
090300             TO WS-RESULT-ENTRY(WS-INSERT-TO + 1).
090400     SUBTRACT 1 FROM WS-INSERT-TO.
090500*************************************************************************
090600*    OUTPUT - BEST MAX-RESULTS SCHEDULES, RANK 1..N.                   *
090700*************************************************************************
090800 650-WRITE-RESULTS.
090900     MOVE REQ-MAX-RESULTS TO WS-OUTPUT-LIMIT.
091000     IF WS-OUTPUT-LIMIT > WS-SCHEDULES-FOUND
091100         MOVE WS-SCHEDULES-FOUND TO WS-OUTPUT-LIMIT
091200     END-IF.
091300     PERFORM 655-WRITE-ONE-RESULT
091400             VARYING WS-RES-IX FROM 1 BY 1
091500             UNTIL WS-RES-IX > WS-OUTPUT-LIMIT.
091600*************************************************************************
091700 655-WRITE-ONE-RESULT.
091800     MOVE WS-RES-IX TO RES-SCHEDULE-RANK.
091900     MOVE WS-RESULT-SECTION-COUNT(WS-RES-IX) TO RES-SECTION-COUNT.
092000     PERFORM 656-MOVE-ONE-RESULT-CRN
092100             VARYING WS-CHK-DEPTH FROM 1 BY 1
092200             UNTIL WS-CHK-DEPTH > 10.
092300     MOVE WS-RESULT-CREDITS(WS-RES-IX) TO RES-TOTAL-CREDITS.
092400     MOVE WS-RESULT-SCORE(WS-RES-IX)   TO RES-SCORE.
092500     WRITE RES-REC.
092600     ADD 1 TO WS-SCHEDULES-OUTPUT.
092700*************************************************************************
092800 656-MOVE-ONE-RESULT-CRN.
092900     IF WS-CHK-DEPTH <= WS-RESULT-SECTION-COUNT(WS-RES-IX)
093000         MOVE WS-RESULT-CRN(WS-RES-IX, WS-CHK-DEPTH)
093100                 TO RES-CRN-VALUE(WS-CHK-DEPTH)
093200     ELSE
093300         MOVE SPACES TO RES-CRN-VALUE(WS-CHK-DEPTH)
093400     END-IF.
093500*************************************************************************
093600 700-OPEN-FILES.
093700     OPEN INPUT  CATLOG.
093800     OPEN INPUT  SLVREQ.
093900     OPEN OUTPUT RESULTS.
094000     IF NOT WS-CATLOG-OK
094100         DISPLAY 'SCHDSLV - ERROR OPENING CATLOG, STATUS = '
094200                 WS-CATLOG-STATUS
094300         SET CATLOG-AT-EOF TO TRUE
094400     END-IF.
094500*************************************************************************
094600 790-CLOSE-FILES.
094700     CLOSE CATLOG SLVREQ RESULTS.
094800*************************************************************************
094900 900-DISPLAY-RUN-SUMMARY.
095000     DISPLAY 'SCHDSLV RUN SUMMARY'.
095100     DISPLAY '  CATALOG SECTIONS LOADED = ' WS-SECTIONS-LOADED.
095200     DISPLAY '  UNIQUE COURSES          = ' WS-UNIQUE-COURSES.
095300     DISPLAY '  SCHEDULES FOUND         = ' WS-SCHEDULES-FOUND.
095400     DISPLAY '  SCHEDULES OUTPUT        = ' WS-SCHEDULES-OUTPUT.
