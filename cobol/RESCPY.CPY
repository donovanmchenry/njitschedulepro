000100******************************************************************
000200*    RESCPY                                                    *
000300*    RESULT SCHEDULE RECORD - ONE RECORD PER RANKED CANDIDATE   *
000400*    SCHEDULE.  OUTPUT OF SCHDSLV, INPUT TO SCHDEXP AND         *
000500*    SCHDICAL.  SCORE CARRIED SIGNED, 3 DECIMALS, NO ROUNDING.  *
000600*                                                                *
000700*    CL*01  RKM  06/02/92  ORIGINAL LAYOUT.                     *CL*01
000800*    CL*02  DJP  08/03/98  SCORE WIDENED TO S9(9)V9(3), WAS      *CL*02
000900*           S9(7)V9(3) - RAN OUT OF ROOM ON THE LARGE CATALOGS.  *CL*02
001000******************************************************************
001100 01  RES-REC.
001200     05  RES-SCHEDULE-RANK          PIC 9(04).
001300     05  RES-SECTION-COUNT          PIC 9(02).
001400     05  RES-CRN OCCURS 10 TIMES.
001500         07  RES-CRN-VALUE          PIC X(05).
001600     05  RES-TOTAL-CREDITS          PIC 9(03)V9.
001700     05  RES-SCORE                  PIC S9(09)V9(03).
001800     05  RES-SCORE-R REDEFINES RES-SCORE.
001900         07  RES-SCORE-WHOLE        PIC S9(09).
002000         07  RES-SCORE-THOU         PIC 9(03).
002100     05  FILLER                     PIC X(08).
