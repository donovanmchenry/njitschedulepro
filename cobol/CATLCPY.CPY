000100******************************************************************
000200*    CATLCPY                                                    *
000300*    NORMALIZED SECTION CATALOG RECORD.  OUTPUT OF SCHDNORM,     *
000400*    INPUT TO SCHDSLV, SCHDEXP AND SCHDICAL.  FIXED LENGTH,      *
000500*    TEN MEETING SLOTS PER SECTION (A SECTION MEETING MORE THAN  *
000600*    TEN TIMES A WEEK DOES NOT OCCUR IN THE REGISTRAR FEED).     *
000700*                                                                *
000800*    CL*01  TJH  11/03/88  ORIGINAL LAYOUT, 6 MEETING SLOTS.     *CL*01
000900*    CL*02  RKM  03/05/91  MEETING SLOTS WIDENED 6 TO 10 FOR     *CL*02
001000*           LAB/LECTURE/DISCUSSION COMBO SECTIONS.               *CL*02
001100*    CL*03  RKM  21/09/99  Y2K - TERM CARRIED AS 6-DIGIT CCYYMM  *CL*03
001200*           FROM RAWXCPY, NO CHANGE REQUIRED HERE.               *CL*03
001300******************************************************************
001400 01  CATL-REC.
001500     05  CATL-CRN                   PIC X(05).
001600     05  CATL-COURSE-KEY            PIC X(10).
001700     05  CATL-SECTION               PIC X(04).
001800     05  CATL-SECTION-R REDEFINES CATL-SECTION.
001900         07  CATL-SECTION-1ST-CHAR  PIC X(01).
002000         07  FILLER                 PIC X(03).
002100     05  CATL-TITLE                 PIC X(30).
002200     05  CATL-TERM                  PIC X(06).
002300     05  CATL-STATUS-CODE           PIC X(01).
002400     05  CATL-DELIVERY-CODE         PIC X(01).
002500     05  CATL-CAPACITY              PIC 9(04).
002600     05  CATL-ENROLLED              PIC 9(04).
002700     05  CATL-CREDITS               PIC 9V9.
002800     05  CATL-INSTRUCTOR            PIC X(25).
002900     05  CATL-MEETING-COUNT         PIC 9(02).
003000     05  CATL-MEETING OCCURS 10 TIMES.
003100         07  CATL-MTG-DAY-NO        PIC 9(01).
003200         07  CATL-MTG-START-MIN     PIC 9(04).
003300         07  CATL-MTG-END-MIN       PIC 9(04).
003400         07  CATL-MTG-LOCATION      PIC X(15).
003500     05  FILLER                     PIC X(06).
