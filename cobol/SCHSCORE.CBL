000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE REGISTRAR'S OFFICE     *
000300*    DATA PROCESSING SECTION - BATCH SYSTEMS GROUP               *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCHSCORE.
000700 AUTHOR.        R K MACALLISTER.
000800 INSTALLATION.  REGISTRAR DATA PROCESSING.
000900 DATE-WRITTEN.  06/02/92.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200******************************************************************
001300*    REMARKS.                                                   *
001400*    SUBPROGRAM CALLED BY SCHDSLV ONCE PER COMPLETE CANDIDATE     *
001500*    SCHEDULE.  COMPUTES THE RANKING SCORE (LOWER IS BETTER) -    *
001600*    GAP MINUTES BETWEEN MEETINGS ON THE SAME DAY, A BONUS FOR   *
001700*    PREFERRED INSTRUCTORS, A BONUS FOR OPEN SEATS, AND A TINY    *
001800*    CRN-BASED TIE BREAK SO EQUAL SCORES STILL SORT              *
001900*    DETERMINISTICALLY.  THE GAP CALCULATION REUSES THE SAME     *
002000*    BACKWARDS-INSERTION SORT THE OLD ADSORT1 ARRAY ROUTINE USED, *
002100*    JUST APPLIED TO ONE DAY'S MEETING-START TIMES AT A TIME.     *
002200*                                                                *
002300*    LINKAGE.  LK-SCORE-INPUT (CANDIDATE SECTIONS, MAX-GAP-MIN,   *
002400*              PREFER-INSTRUCTOR LIST), LK-SCORE-OUTPUT (SCORE).  *
002500******************************************************************
002600*    CHANGE LOG.                                                 *
002700*    CL*01  RKM  06/02/92  ORIGINAL PROGRAM.                     *CL*01
002800*    CL*02  RKM  19/10/94  PREFERRED-INSTRUCTOR BONUS ADDED.      *CL*02
002900*    CL*03  DJP  08/03/98  MAX-GAP-MIN PENALTY MULTIPLIER ADDED,  *CL*03
003000*           SCORE WIDENED - SEE RESCPY CHANGE LOG.               *CL*03
003100*    CL*04  DJP  21/09/99  Y2K REVIEW - NO DATE FIELDS IN THIS    *CL*04
003200*           SUBPROGRAM.  NO CHANGE REQUIRED.                      *CL*04
003300*    CL*05  MAL  14/06/00  DESK-CHECKED THE TIE-BREAK TERM WITH   *CL*05
003400*           AUDIT - CRN REMAINDER NOW TAKEN WITH DIVIDE/REMAINDER *CL*05
003500*           INSTEAD OF THE COMPILER'S MOD INTRINSIC, TO MATCH     *CL*05
003600*           SHOP STANDARD OF NOT RELYING ON LIBRARY FUNCTIONS.    *CL*05
003700*    CL*06  MAL  02/11/00  GAP-MINUTE LOOPS RECAST AS PERFORMED    *CL*06
003800*           PARAGRAPHS, NOT IN-LINE PERFORM/END-PERFORM, TO MATCH *CL*06
003900*           THE REST OF THE SCHEDULING SUITE AFTER THE SPRING     *CL*06
004000*           CODE REVIEW.  NO LOGIC CHANGE.                        *CL*06
004100*    CL*07  DJP  09/08/02  ADDED LK-SCORE-R REDEFINES SO SCHDSLV   *CL*07
004200*           CAN DESK-CHECK THE WHOLE/THOUSANDTHS SPLIT BEFORE      *CL*07
004300*           MOVING THE SCORE INTO RES-SCORE.                      *CL*07
004400*    CL*08  MAL  17/02/03  COMPILER UPGRADE DESK CHECK - RECOMPILED*CL*08
004500*           CLEAN, NO SOURCE CHANGE REQUIRED.                      *CL*08
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100******************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500 01  WS-WORK-VARIABLES.
005600     05  WS-SEC-IX              PIC S9(04) COMP VALUE 0.
005700     05  WS-MTG-IX              PIC S9(04) COMP VALUE 0.
005800     05  WS-ALL-IX              PIC S9(04) COMP VALUE 0.
005900     05  WS-DAY-NO              PIC S9(04) COMP VALUE 0.
006000     05  WS-DAY-IX              PIC S9(04) COMP VALUE 0.
006100     05  WS-PREF-IX             PIC S9(04) COMP VALUE 0.
006200     05  WS-GAP-MINUTES         PIC S9(09) COMP VALUE 0.
006300     05  WS-PREFERRED-COUNT     PIC S9(04) COMP VALUE 0.
006400     05  WS-OPEN-SEATS-TOTAL    PIC S9(09) COMP VALUE 0.
006500     05  WS-CRN-SUM             PIC S9(09) COMP VALUE 0.
006600     05  WS-CRN-DIV             PIC S9(09) COMP VALUE 0.
006700     05  WS-CRN-MOD             PIC S9(09) COMP VALUE 0.
006800     05  WS-CRN-NUMERIC         PIC S9(05) COMP VALUE 0.
006900     05  WS-ONE-GAP             PIC S9(09) COMP VALUE 0.
007000     05  WS-MOVE-FROM           PIC S9(04) COMP VALUE 0.
007100     05  WS-INSERT-TO           PIC S9(04) COMP VALUE 0.
007200     05  WS-INSERT-START        PIC S9(05) COMP VALUE 0.
007300     05  WS-INSERT-END          PIC S9(05) COMP VALUE 0.
007400     05  WS-FOUND-SW            PIC X(01) VALUE 'N'.
007500         88  PREFER-NAME-FOUND           VALUE 'Y'.
007600     05  WS-INSTR-UPPER         PIC X(25).
007700     05  WS-PREF-UPPER          PIC X(25).
007800     05  WS-PREF-LEN            PIC S9(02) COMP VALUE 0.
007900     05  WS-SUB-POS             PIC S9(02) COMP VALUE 0.
008000     05  FILLER                 PIC X(04).
008100******************************************************************
008200*    FLATTENED MEETING TABLE - ALL SECTIONS' MEETINGS TOGETHER,   *
008300*    THEN FILTERED AND SORTED ONE DAY AT A TIME BELOW.           *
008400******************************************************************
008500 01  WS-ALL-MEETINGS.
008600     05  WS-ALL-MTG-COUNT       PIC S9(04) COMP VALUE 0.
008700     05  WS-ALL-MTG OCCURS 100 TIMES.
008800         07  WS-ALL-MTG-DAY     PIC 9(01).
008900         07  WS-ALL-MTG-START   PIC 9(04).
009000         07  WS-ALL-MTG-END     PIC 9(04).
009100     05  FILLER                 PIC X(04).
009200 01  WS-ALL-MEETINGS-R REDEFINES WS-ALL-MEETINGS.
009300     05  FILLER                 PIC X(04).
009400     05  WS-ALL-MTG-BYTES       PIC X(900).
009500******************************************************************
009600*    ONE DAY'S MEETINGS, SORTED ASCENDING BY START-MIN.           *
009700******************************************************************
009800 01  WS-DAY-MEETINGS.
009900     05  WS-DAY-MTG-COUNT       PIC S9(04) COMP VALUE 0.
010000     05  WS-DAY-MTG OCCURS 100 TIMES.
010100         07  WS-DAY-MTG-START   PIC S9(05) COMP.
010200         07  WS-DAY-MTG-END     PIC S9(05) COMP.
010300     05  FILLER                 PIC X(04).
010400 01  WS-DAY-MEETINGS-R REDEFINES WS-DAY-MEETINGS.
010500     05  FILLER                 PIC X(04).
010600     05  WS-DAY-MTG-BYTES       PIC X(900).
010700******************************************************************
010800 LINKAGE SECTION.
010900******************************************************************
011000 01  LK-SCORE-INPUT.
011100     05  LK-SECTION-COUNT       PIC 9(02).
011200     05  LK-SECTION OCCURS 1 TO 10 TIMES
011300             DEPENDING ON LK-SECTION-COUNT.
011400         07  LK-CRN             PIC X(05).
011500         07  LK-INSTRUCTOR      PIC X(25).
011600         07  LK-CAPACITY        PIC 9(04).
011700         07  LK-ENROLLED        PIC 9(04).
011800         07  LK-MEETING-COUNT   PIC 9(02).
011900         07  LK-MEETING OCCURS 10 TIMES.
012000             09  LK-MTG-DAY-NO      PIC 9(01).
012100             09  LK-MTG-START-MIN   PIC 9(04).
012200             09  LK-MTG-END-MIN     PIC 9(04).
012300     05  LK-MAX-GAP-MIN         PIC 9(04).
012400     05  LK-PREFER-COUNT        PIC 9(01).
012500     05  LK-PREFER-NAME OCCURS 5 TIMES PIC X(25).
012600     05  FILLER                 PIC X(06).
012700 01  LK-SCORE-OUTPUT.
012800     05  LK-SCORE               PIC S9(09)V9(03).
012900     05  FILLER                 PIC X(04).
013000 01  LK-SCORE-OUTPUT-R REDEFINES LK-SCORE-OUTPUT.
013100     05  LK-SCORE-WHOLE         PIC S9(09).
013200     05  LK-SCORE-THOU          PIC 9(03).
013300     05  FILLER                 PIC X(04).
013400******************************************************************
013500 PROCEDURE DIVISION USING LK-SCORE-INPUT LK-SCORE-OUTPUT.
013600******************************************************************
013700 000-MAIN.
013800     MOVE 0 TO WS-GAP-MINUTES WS-PREFERRED-COUNT
013900                WS-OPEN-SEATS-TOTAL WS-CRN-SUM.
014000     PERFORM 100-FLATTEN-MEETINGS.
014100     PERFORM 200-ACCUMULATE-GAP-MINUTES.
014200     PERFORM 300-COUNT-PREFERRED-INSTRUCTORS.
014300     PERFORM 400-SUM-OPEN-SEATS.
014400     PERFORM 500-SUM-CRNS.
014500     PERFORM 600-COMPUTE-FINAL-SCORE.
014600     GOBACK.
014700******************************************************************
014800 100-FLATTEN-MEETINGS.
014900     MOVE 0 TO WS-ALL-MTG-COUNT.
015000     PERFORM 110-FLATTEN-ONE-SECTION
015100             VARYING WS-SEC-IX FROM 1 BY 1
015200             UNTIL WS-SEC-IX > LK-SECTION-COUNT.
015300******************************************************************
015400 110-FLATTEN-ONE-SECTION.
015500     PERFORM 120-FLATTEN-ONE-MEETING
015600             VARYING WS-MTG-IX FROM 1 BY 1
015700             UNTIL WS-MTG-IX > LK-MEETING-COUNT(WS-SEC-IX).
015800******************************************************************
015900 120-FLATTEN-ONE-MEETING.
016000     IF WS-ALL-MTG-COUNT < 100
016100         ADD 1 TO WS-ALL-MTG-COUNT
016200         MOVE LK-MTG-DAY-NO(WS-SEC-IX, WS-MTG-IX)    TO
016300              WS-ALL-MTG-DAY(WS-ALL-MTG-COUNT)
016400         MOVE LK-MTG-START-MIN(WS-SEC-IX, WS-MTG-IX) TO
016500              WS-ALL-MTG-START(WS-ALL-MTG-COUNT)
016600         MOVE LK-MTG-END-MIN(WS-SEC-IX, WS-MTG-IX)   TO
016700              WS-ALL-MTG-END(WS-ALL-MTG-COUNT)
016800     END-IF.
016900******************************************************************
017000*    RULE - GROUP BY DAY; FOR EACH DAY WITH >= 2 MEETINGS, SORT   *
017100*    BY START, SUM ADJACENT GAPS (NEXT.START - PREV.END) WHEN     *
017200*    POSITIVE; GAPS OVER MAX-GAP-MIN (IF SET) COUNT 10X.          *
017300******************************************************************
017400 200-ACCUMULATE-GAP-MINUTES.
017500     PERFORM 205-ACCUMULATE-ONE-DAY
017600             VARYING WS-DAY-NO FROM 1 BY 1 UNTIL WS-DAY-NO > 7.
017700******************************************************************
017800 205-ACCUMULATE-ONE-DAY.
017900     PERFORM 210-BUILD-DAY-TABLE.
018000     IF WS-DAY-MTG-COUNT > 1
018100         PERFORM 220-SORT-DAY-TABLE
018200         PERFORM 230-SUM-DAY-GAPS
018300     END-IF.
018400******************************************************************
018500 210-BUILD-DAY-TABLE.
018600     MOVE 0 TO WS-DAY-MTG-COUNT.
018700     PERFORM 215-BUILD-ONE-DAY-ROW
018800             VARYING WS-ALL-IX FROM 1 BY 1
018900             UNTIL WS-ALL-IX > WS-ALL-MTG-COUNT.
019000******************************************************************
019100 215-BUILD-ONE-DAY-ROW.
019200     IF WS-ALL-MTG-DAY(WS-ALL-IX) = WS-DAY-NO
019300         ADD 1 TO WS-DAY-MTG-COUNT
019400         MOVE WS-ALL-MTG-START(WS-ALL-IX) TO
019500             WS-DAY-MTG-START(WS-DAY-MTG-COUNT)
019600         MOVE WS-ALL-MTG-END(WS-ALL-IX) TO
019700             WS-DAY-MTG-END(WS-DAY-MTG-COUNT)
019800     END-IF.
019900******************************************************************
020000*    BACKWARDS-INSERTION SORT ON START-MIN - SAME SHAPE AS THE    *
020100*    OLD ADSORT1 ARRAY-SORT ROUTINE, ONE DAY'S MEETINGS AT A      *
020200*    TIME INSTEAD OF A WHOLE NUMBER ARRAY.                        *
020300******************************************************************
020400 220-SORT-DAY-TABLE.
020500     PERFORM 222-INSERT-ONE-ELEMENT
020600             VARYING WS-MOVE-FROM FROM 2 BY 1
020700             UNTIL WS-MOVE-FROM > WS-DAY-MTG-COUNT.
020800******************************************************************
020900 222-INSERT-ONE-ELEMENT.
021000     MOVE WS-DAY-MTG-START(WS-MOVE-FROM) TO WS-INSERT-START.
021100     MOVE WS-DAY-MTG-END(WS-MOVE-FROM)   TO WS-INSERT-END.
021200     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
021300     PERFORM 224-SHIFT-ONE-ELEMENT
021400             UNTIL WS-INSERT-TO <= 0
021500             OR WS-DAY-MTG-START(WS-INSERT-TO) <= WS-INSERT-START.
021600     MOVE WS-INSERT-START TO WS-DAY-MTG-START(WS-INSERT-TO + 1).
021700     MOVE WS-INSERT-END   TO WS-DAY-MTG-END(WS-INSERT-TO + 1).
021800******************************************************************
021900 224-SHIFT-ONE-ELEMENT.
022000     MOVE WS-DAY-MTG-START(WS-INSERT-TO) TO
022100         WS-DAY-MTG-START(WS-INSERT-TO + 1).
022200     MOVE WS-DAY-MTG-END(WS-INSERT-TO) TO
022300         WS-DAY-MTG-END(WS-INSERT-TO + 1).
022400     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
022500******************************************************************
022600 230-SUM-DAY-GAPS.
022700     PERFORM 235-SUM-ONE-GAP
022800             VARYING WS-DAY-IX FROM 2 BY 1
022900             UNTIL WS-DAY-IX > WS-DAY-MTG-COUNT.
023000******************************************************************
023100 235-SUM-ONE-GAP.
023200     COMPUTE WS-ONE-GAP =
023300         WS-DAY-MTG-START(WS-DAY-IX) - WS-DAY-MTG-END(WS-DAY-IX - 1).
023400     IF WS-ONE-GAP > 0
023500         IF LK-MAX-GAP-MIN > 0 AND WS-ONE-GAP > LK-MAX-GAP-MIN
023600             ADD (WS-ONE-GAP * 10) TO WS-GAP-MINUTES
023700         ELSE
023800             ADD WS-ONE-GAP TO WS-GAP-MINUTES
023900         END-IF
024000     END-IF.
024100******************************************************************
024200*    RULE - NUMBER OF SECTIONS WHOSE INSTRUCTOR CONTAINS (CASE-   *
024300*    INSENSITIVE SUBSTRING) ANY PREFER-INSTRUCTOR NAME.           *
024400******************************************************************
024500 300-COUNT-PREFERRED-INSTRUCTORS.
024600     IF LK-PREFER-COUNT = 0
024700         GO TO 300-EXIT
024800     END-IF.
024900     PERFORM 305-COUNT-ONE-SECTION
025000             VARYING WS-SEC-IX FROM 1 BY 1
025100             UNTIL WS-SEC-IX > LK-SECTION-COUNT.
025200 300-EXIT.
025300     EXIT.
025400******************************************************************
025500 305-COUNT-ONE-SECTION.
025600     MOVE 'N' TO WS-FOUND-SW.
025700     IF LK-INSTRUCTOR(WS-SEC-IX) NOT = SPACES
025800         MOVE LK-INSTRUCTOR(WS-SEC-IX) TO WS-INSTR-UPPER
025900         INSPECT WS-INSTR-UPPER CONVERTING
026000             'abcdefghijklmnopqrstuvwxyz' TO
026100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026200         PERFORM 307-CHECK-ONE-PREFER-NAME
026300                 VARYING WS-PREF-IX FROM 1 BY 1
026400                 UNTIL WS-PREF-IX > LK-PREFER-COUNT
026500     END-IF.
026600     IF PREFER-NAME-FOUND
026700         ADD 1 TO WS-PREFERRED-COUNT
026800     END-IF.
026900******************************************************************
027000 307-CHECK-ONE-PREFER-NAME.
027100     IF LK-PREFER-NAME(WS-PREF-IX) NOT = SPACES
027200         MOVE LK-PREFER-NAME(WS-PREF-IX) TO WS-PREF-UPPER
027300         INSPECT WS-PREF-UPPER CONVERTING
027400             'abcdefghijklmnopqrstuvwxyz' TO
027500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027600         PERFORM 310-FIND-SUBSTRING
027700     END-IF.
027800******************************************************************
027900*    SUB-ROUTINE - TRUE IF WS-PREF-UPPER (TRIMMED) APPEARS AS A   *
028000*    SUBSTRING OF WS-INSTR-UPPER ANYWHERE.  TRIES EVERY START     *
028100*    POSITION BECAUSE COBOL HAS NO INTRINSIC "CONTAINS".          *
028200******************************************************************
028300 310-FIND-SUBSTRING.
028400     MOVE 0 TO WS-PREF-LEN.
028500     PERFORM 312-CHECK-ONE-LENGTH-POS
028600             VARYING WS-SUB-POS FROM 25 BY -1
028700             UNTIL WS-SUB-POS < 1 OR WS-PREF-LEN > 0.
028800     IF WS-PREF-LEN = 0
028900         GO TO 310-EXIT
029000     END-IF.
029100     PERFORM 316-CHECK-ONE-START-POS
029200             VARYING WS-SUB-POS FROM 1 BY 1
029300             UNTIL WS-SUB-POS > (26 - WS-PREF-LEN).
029400 310-EXIT.
029500     EXIT.
029600******************************************************************
029700 312-CHECK-ONE-LENGTH-POS.
029800     IF WS-PREF-UPPER(WS-SUB-POS:1) NOT = SPACE
029900         MOVE WS-SUB-POS TO WS-PREF-LEN
030000     END-IF.
030100******************************************************************
030200 316-CHECK-ONE-START-POS.
030300     IF WS-INSTR-UPPER(WS-SUB-POS:WS-PREF-LEN) =
030400             WS-PREF-UPPER(1:WS-PREF-LEN)
030500         MOVE 'Y' TO WS-FOUND-SW
030600     END-IF.
030700******************************************************************
030800*    RULE - TOTAL-OPEN-SEATS.  SUM OVER SECTIONS OF MAX(0,        *
030900*    CAPACITY - ENROLLED), TREATING EITHER UNKNOWN AS ZERO.       *
031000******************************************************************
031100 400-SUM-OPEN-SEATS.
031200     PERFORM 410-SUM-ONE-SECTION-SEATS
031300             VARYING WS-SEC-IX FROM 1 BY 1
031400             UNTIL WS-SEC-IX > LK-SECTION-COUNT.
031500******************************************************************
031600 410-SUM-ONE-SECTION-SEATS.
031700     IF LK-CAPACITY(WS-SEC-IX) > LK-ENROLLED(WS-SEC-IX)
031800         ADD LK-CAPACITY(WS-SEC-IX) TO WS-OPEN-SEATS-TOTAL
031900         SUBTRACT LK-ENROLLED(WS-SEC-IX) FROM
032000             WS-OPEN-SEATS-TOTAL
032100     END-IF.
032200******************************************************************
032300*    RULE - CRN-SUM.  CRNS ARE NUMERIC TEXT; SUM AS INTEGERS.     *
032400******************************************************************
032500 500-SUM-CRNS.
032600     PERFORM 510-SUM-ONE-CRN
032700             VARYING WS-SEC-IX FROM 1 BY 1
032800             UNTIL WS-SEC-IX > LK-SECTION-COUNT.
032900******************************************************************
033000 510-SUM-ONE-CRN.
033100     IF LK-CRN(WS-SEC-IX) IS NUMERIC
033200         MOVE LK-CRN(WS-SEC-IX) TO WS-CRN-NUMERIC
033300         ADD WS-CRN-NUMERIC TO WS-CRN-SUM
033400     END-IF.
033500******************************************************************
033600*    RULE - SCORE = GAP-MINUTES*1000 - PREFERRED-COUNT*100 -      *
033700*    TOTAL-OPEN-SEATS*1 + (CRN-SUM MOD 1000)*0.001.  THE          *
033800*    REMAINDER IS TAKEN WITH DIVIDE/REMAINDER, NOT THE COMPILER'S *
033900*    MOD INTRINSIC - SEE CL*05 ABOVE.                             *
034000******************************************************************
034100 600-COMPUTE-FINAL-SCORE.
034200     DIVIDE WS-CRN-SUM BY 1000 GIVING WS-CRN-DIV
034300             REMAINDER WS-CRN-MOD.
034400     COMPUTE LK-SCORE =
034500             (WS-GAP-MINUTES * 1000)
034600           - (WS-PREFERRED-COUNT * 100)
034700           - (WS-OPEN-SEATS-TOTAL * 1)
034800           + (WS-CRN-MOD * 0.001).
