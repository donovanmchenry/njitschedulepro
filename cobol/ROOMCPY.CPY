000100******************************************************************
000200*    ROOMCPY                                                    *
000300*    ROOM-AVAILABILITY REQUEST RECORD - ONE RECORD, GIVES        *
000400*    SCHDCMB THE ROOM LIST AND THE DAY/TIME TO CHECK THEM        *
000500*    AGAINST.  INPUT TO SCHDCMB ONLY.                            *
000600*                                                                *
000700*    CL*01  TJH  10/03/88  ORIGINAL LAYOUT.                      *CL*01
000800******************************************************************
000900 01  ROOMREQ-REC.
001000     05  ROOMREQ-ROOM-COUNT         PIC 9(02).
001100     05  ROOMREQ-ROOM OCCURS 10 TIMES.
001200         07  ROOMREQ-ROOM-NAME      PIC X(15).
001300     05  ROOMREQ-DAY-LETTER         PIC X(01).
001400     05  ROOMREQ-TIME-TEXT          PIC X(20).
001500     05  FILLER                     PIC X(10).
