000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE REGISTRAR'S OFFICE     *
000300*    DATA PROCESSING SECTION - BATCH SYSTEMS GROUP               *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCHDNORM.
000700 AUTHOR.        T J HARGREAVES.
000800 INSTALLATION.  REGISTRAR DATA PROCESSING.
000900 DATE-WRITTEN.  09/03/88.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200******************************************************************
001300*    REMARKS.                                                   *
001400*    READS THE RAW SCHEDULE EXTRACT (ONE ROW PER SECTION         *
001500*    MEETING, AS PULLED OFF THE REGISTRAR FEED) AND BUILDS THE   *
001600*    CLEAN SECTION CATALOG USED BY THE SOLVER SUITE.  PARSES THE *
001700*    DAY-LETTER AND 12-HOUR TIME COLUMNS, NORMALIZES STATUS,     *
001800*    DELIVERY MODE AND THE COURSE KEY, MERGES ROWS THAT SHARE A  *
001900*    CRN INTO ONE SECTION, AND DROPS ANY RECORD ALREADY EMITTED. *
002000*                                                                *
002100*    INPUT.   RAWX     - RAW SCHEDULE EXTRACT, LINE SEQUENTIAL.  *
002200*    OUTPUT.  CATLOG   - NORMALIZED SECTION CATALOG.              *
002300******************************************************************
002400*    CHANGE LOG.                                                 *
002500*    CL*01  TJH  09/03/88  ORIGINAL PROGRAM.                     *CL*01
002600*    CL*02  TJH  02/11/88  ADDED DELIVERY-MODE INFERENCE FOR     *CL*02
002700*           BLANK DELIVERY WHEN LOCATION SAYS ONLINE OR WEB.      *CL*02
002800*    CL*03  RKM  14/06/91  WIDENED INSTRUCTOR FIELD, SEE RAWXCPY. *CL*03
002900*    CL*04  RKM  03/05/91  MEETING SLOTS PER SECTION 6 TO 10.     *CL*04
003000*    CL*05  RKM  19/10/94  HONORS SECTION FLAG NO LONGER STORED,  *CL*05
003100*           DERIVED FROM SECTION CODE AT USE TIME INSTEAD.        *CL*05
003200*    CL*06  DJP  21/09/99  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *CL*06
003300*           THIS PROGRAM OR ITS COPYBOOKS.  NO CHANGE REQUIRED.   *CL*06
003400*    CL*07  DJP  04/02/00  ' TO ' ALSO ACCEPTED AS A TIME RANGE   *CL*07
003500*           SEPARATOR - THE EVENING COLLEGE FEED USES IT.         *CL*07
003600*    CL*08  MAL  17/08/03  COURSE KEY SUFFIX LETTERS (E.G. 111A)  *CL*08
003700*           NOW CARRIED THROUGH TO THE NORMALIZED KEY.            *CL*08
003800*    CL*09  MAL  02/11/03  ALL SCAN LOOPS RECAST AS PERFORMED      *CL*09
003900*           PARAGRAPHS, NOT IN-LINE PERFORM/END-PERFORM, TO MATCH *CL*09
004000*           THE REST OF THE SCHEDULING SUITE AFTER THE SPRING     *CL*09
004100*           CODE REVIEW.  NO LOGIC CHANGE.                        *CL*09
004200*    CL*10  MAL  12/01/04  FILLER ADDED TO EVERY WORKING-STORAGE  *CL*10
004300*           GROUP PER THE SHOP'S RECORD-LAYOUT STANDARD, SO A     *CL*10
004400*           FUTURE FIELD ADDITION NEVER SHIFTS A DISPLAY OFFSET.  *CL*10
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RAWX   ASSIGN TO RAWX
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         ACCESS MODE  IS SEQUENTIAL
005700         FILE STATUS  IS WS-RAWX-STATUS.
005800
005900     SELECT CATLOG ASSIGN TO CATLOG
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE  IS SEQUENTIAL
006200         FILE STATUS  IS WS-CATLOG-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  RAWX
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS.
006900 COPY RAWXCPY.
007000
007100 FD  CATLOG
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS.
007400 COPY CATLCPY.
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800 01  WS-FILE-STATUSES.
007900     05  WS-RAWX-STATUS          PIC X(02) VALUE SPACES.
008000         88  WS-RAWX-OK                     VALUE '00'.
008100         88  WS-RAWX-EOF                    VALUE '10'.
008200     05  WS-CATLOG-STATUS        PIC X(02) VALUE SPACES.
008300         88  WS-CATLOG-OK                   VALUE '00'.
008400     05  FILLER                  PIC X(06).
008500 01  WS-SWITCHES.
008600     05  WS-RAWX-EOF-SW          PIC X(01) VALUE 'N'.
008700         88  RAWX-AT-EOF                    VALUE 'Y'.
008800     05  WS-ROW-VALID-SW         PIC X(01) VALUE 'N'.
008900         88  ROW-IS-VALID                   VALUE 'Y'.
009000     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
009100         88  DUP-WAS-FOUND                  VALUE 'Y'.
009200     05  FILLER                  PIC X(07).
009300******************************************************************
009400*    RUN COUNTERS - ALL BINARY, DISPLAYED AT END OF RUN           *
009500******************************************************************
009600 01  WS-COUNTERS.
009700     05  WS-ROWS-READ            PIC S9(07) COMP VALUE 0.
009800     05  WS-ROWS-SKIPPED         PIC S9(07) COMP VALUE 0.
009900     05  WS-ROWS-MERGED          PIC S9(07) COMP VALUE 0.
010000     05  WS-CATALOG-WRITTEN      PIC S9(07) COMP VALUE 0.
010100     05  WS-CAT-COUNT            PIC S9(07) COMP VALUE 0.
010200     05  WS-TBL-IX               PIC S9(07) COMP VALUE 0.
010300     05  WS-TBL-IX2              PIC S9(07) COMP VALUE 0.
010400     05  WS-MTG-IX               PIC S9(07) COMP VALUE 0.
010500     05  WS-MTG-IX2              PIC S9(07) COMP VALUE 0.
010600     05  WS-SCAN-IX              PIC S9(03) COMP VALUE 0.
010700     05  FILLER                  PIC X(08).
010800 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
010900     05  WS-COUNTERS-BYTES       PIC X(38).
011000******************************************************************
011100*    IN-MEMORY CATALOG TABLE - MERGE AND DEDUPLICATE HAPPEN HERE. *
011200*    CATALOG SIZES ARE BOUNDED (REGISTRAR FEED TOPS OUT WELL      *
011300*    UNDER THIS), SO AN OCCURS TABLE WITH SEARCH IS SUFFICIENT -  *
011400*    NO NEED FOR AN INDEXED WORK FILE.                            *
011500******************************************************************
011600 01  WS-CAT-TABLE.
011700     05  WS-CAT-ENTRY OCCURS 3000 TIMES INDEXED BY CAT-IX.
011800         07  WS-CAT-DATA.
011900             COPY CATLCPY REPLACING LEADING ==CATL== BY ==TCAT==.
012000     05  FILLER                  PIC X(04).
012100******************************************************************
012200*    RAW ROW PARSE WORK AREAS                                    *
012300******************************************************************
012400 01  WS-PARSE-AREA.
012500     05  WS-DAYS-UPPER           PIC X(07).
012600     05  WS-DAY-CHAR             PIC X(01).
012700     05  WS-TIMES-UPPER          PIC X(20).
012800     05  WS-TIME-HALF-1          PIC X(12).
012900     05  WS-TIME-HALF-2          PIC X(12).
013000     05  WS-TIME-MIN-1           PIC 9(04).
013100     05  WS-TIME-MIN-2           PIC 9(04).
013200     05  WS-TIME-OK-1            PIC X(01).
013300     05  WS-TIME-OK-2            PIC X(01).
013400     05  WS-MEETING-BUILT-CNT    PIC 9(02) VALUE 0.
013500     05  WS-STATUS-UPPER         PIC X(10).
013600     05  WS-DELIVERY-UPPER       PIC X(15).
013700     05  WS-LOCATION-UPPER       PIC X(15).
013800     05  WS-COURSE-UPPER         PIC X(10).
013900     05  WS-NORM-SUBJECT         PIC X(08).
014000     05  WS-NORM-NUMBER          PIC X(04).
014100     05  WS-NORM-SUFFIX          PIC X(04).
014200     05  WS-NORM-KEY             PIC X(10).
014300     05  WS-PARSE-STATE          PIC 9(01) VALUE 0.
014400         88  PARSE-IN-SUBJECT               VALUE 1.
014500         88  PARSE-IN-NUMBER                VALUE 2.
014600         88  PARSE-IN-SUFFIX                VALUE 3.
014700         88  PARSE-FAILED                   VALUE 9.
014800     05  FILLER                  PIC X(03).
014900 01  WS-PARSE-AREA-R REDEFINES WS-PARSE-AREA.
015000     05  FILLER                  PIC X(12).
015100     05  WS-TIME-HALF-1-N        PIC X(12).
015200     05  FILLER                  PIC X(79).
015300******************************************************************
015400*    TIME-HALF SUB-PARSE WORK AREA - ONE H:MM AM/PM OR HH:MM      *
015500*    AM/PM STRING AT A TIME.                                     *
015600******************************************************************
015700 01  WS-HALF-PARSE.
015800     05  WS-HALF-TEXT            PIC X(12).
015900     05  WS-COLON-POS            PIC 9(02) VALUE 0.
016000     05  WS-HOUR-TEXT            PIC X(02).
016100     05  WS-MIN-TEXT             PIC X(02).
016200     05  WS-HOUR-NUM             PIC 9(02).
016300     05  WS-MIN-NUM              PIC 9(02).
016400     05  WS-MERIDIAN             PIC X(02).
016500     05  FILLER                  PIC X(02).
016600 01  WS-HALF-PARSE-R REDEFINES WS-HALF-PARSE.
016700     05  FILLER                  PIC X(12).
016800     05  FILLER                  PIC X(09).
016900     05  WS-MERIDIAN-N           PIC X(02).
017000     05  FILLER                  PIC X(02).
017100******************************************************************
017200*    RUN SUMMARY REPORT LINES - DISPLAYED, NOT PRINTED.           *
017300******************************************************************
017400 01  WS-SUMMARY-LINE.
017500     05  FILLER                  PIC X(30) VALUE
017600             'SCHDNORM RUN SUMMARY -        '.
017700     05  FILLER                  PIC X(10) VALUE SPACES.
017800******************************************************************
017900 PROCEDURE DIVISION.
018000******************************************************************
018100 000-MAIN.
018200     PERFORM 700-OPEN-FILES.
018300     PERFORM 100-READ-AND-NORMALIZE
018400             UNTIL RAWX-AT-EOF.
018500     PERFORM 300-DEDUPLICATE-TABLE.
018600     PERFORM 400-WRITE-CATALOG.
018700     PERFORM 790-CLOSE-FILES.
018800     PERFORM 900-DISPLAY-RUN-SUMMARY.
018900     GOBACK.
019000******************************************************************
019100 100-READ-AND-NORMALIZE.
019200     READ RAWX
019300         AT END
019400             SET RAWX-AT-EOF TO TRUE
019500         NOT AT END
019600             ADD 1 TO WS-ROWS-READ
019700             PERFORM 110-VALIDATE-AND-BUILD-ENTRY
019800     END-READ.
019900******************************************************************
020000*    RULE - A ROW WITH BLANK CRN OR EMPTY COURSE KEY IS SKIPPED.  *
020100******************************************************************
020200 110-VALIDATE-AND-BUILD-ENTRY.
020300     MOVE 'N' TO WS-ROW-VALID-SW.
020400     INITIALIZE WS-CAT-DATA.
020500     IF RAWX-CRN = SPACES
020600         ADD 1 TO WS-ROWS-SKIPPED
020700     ELSE
020800         PERFORM 120-NORMALIZE-COURSE-KEY
020900         IF WS-NORM-KEY = SPACES
021000             ADD 1 TO WS-ROWS-SKIPPED
021100         ELSE
021200             MOVE 'Y' TO WS-ROW-VALID-SW
021300         END-IF
021400     END-IF.
021500     IF ROW-IS-VALID
021600         MOVE RAWX-CRN         TO TCAT-CRN
021700         MOVE WS-NORM-KEY      TO TCAT-COURSE-KEY
021800         MOVE RAWX-SECTION     TO TCAT-SECTION
021900         MOVE RAWX-TITLE       TO TCAT-TITLE
022000         MOVE RAWX-TERM        TO TCAT-TERM
022100         PERFORM 200-PARSE-DAYS-AND-TIMES
022200         PERFORM 230-NORMALIZE-STATUS
022300         PERFORM 240-NORMALIZE-DELIVERY
022400         PERFORM 250-NORMALIZE-NUMERICS
022500         PERFORM 260-MERGE-INTO-TABLE
022600     END-IF.
022700******************************************************************
022800*    RULE - COURSE KEY. UPPERCASE; LEADING LETTERS = SUBJECT,     *
022900*    FOLLOWING DIGITS = CATALOG NUMBER, OPTIONAL TRAILING LETTERS *
023000*    = SUFFIX.  NORMALIZE TO "SUBJECT NUMBERSUFFIX", ONE SPACE.   *
023100*    IF THE PATTERN DOES NOT MATCH, USE TRIMMED UPPERCASE INPUT.  *
023200******************************************************************
023300 120-NORMALIZE-COURSE-KEY.
023400     MOVE RAWX-COURSE TO WS-COURSE-UPPER.
023500     INSPECT WS-COURSE-UPPER CONVERTING
023600         'abcdefghijklmnopqrstuvwxyz' TO
023700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023800     MOVE SPACES         TO WS-NORM-SUBJECT WS-NORM-NUMBER
023900                            WS-NORM-SUFFIX  WS-NORM-KEY.
024000     MOVE 0              TO WS-PARSE-STATE.
024100     IF WS-COURSE-UPPER = SPACES
024200         GO TO 120-EXIT
024300     END-IF.
024400     SET PARSE-IN-SUBJECT TO TRUE.
024500     PERFORM 121-SCAN-ONE-COURSE-CHAR
024600             VARYING WS-SCAN-IX FROM 1 BY 1
024700             UNTIL WS-SCAN-IX > 10.
024800     IF PARSE-FAILED OR WS-NORM-SUBJECT = SPACES
024900                      OR WS-NORM-NUMBER = SPACES
025000         MOVE WS-COURSE-UPPER TO WS-NORM-KEY
025100     ELSE
025200         STRING WS-NORM-SUBJECT DELIMITED BY SPACE
025300                 ' '              DELIMITED BY SIZE
025400                 WS-NORM-NUMBER   DELIMITED BY SPACE
025500                 WS-NORM-SUFFIX   DELIMITED BY SPACE
025600                 INTO WS-NORM-KEY
025700         END-STRING
025800     END-IF.
025900 120-EXIT.
026000     EXIT.
026100******************************************************************
026200 121-SCAN-ONE-COURSE-CHAR.
026300     IF WS-COURSE-UPPER(WS-SCAN-IX:1) = SPACE
026400         CONTINUE
026500     ELSE
026600         IF WS-COURSE-UPPER(WS-SCAN-IX:1) >= 'A' AND
026700            WS-COURSE-UPPER(WS-SCAN-IX:1) <= 'Z'
026800             EVALUATE TRUE
026900                 WHEN PARSE-IN-SUBJECT
027000                     STRING WS-NORM-SUBJECT DELIMITED BY SPACE
027100                         WS-COURSE-UPPER(WS-SCAN-IX:1)
027200                             DELIMITED BY SIZE
027300                         INTO WS-NORM-SUBJECT
027400                     END-STRING
027500                 WHEN PARSE-IN-NUMBER
027600                     SET PARSE-IN-SUFFIX TO TRUE
027700                     STRING WS-NORM-SUFFIX DELIMITED BY SPACE
027800                         WS-COURSE-UPPER(WS-SCAN-IX:1)
027900                             DELIMITED BY SIZE
028000                         INTO WS-NORM-SUFFIX
028100                     END-STRING
028200                 WHEN PARSE-IN-SUFFIX
028300                     STRING WS-NORM-SUFFIX DELIMITED BY SPACE
028400                         WS-COURSE-UPPER(WS-SCAN-IX:1)
028500                             DELIMITED BY SIZE
028600                         INTO WS-NORM-SUFFIX
028700                     END-STRING
028800             END-EVALUATE
028900         ELSE
029000             IF WS-COURSE-UPPER(WS-SCAN-IX:1) >= '0' AND
029100                WS-COURSE-UPPER(WS-SCAN-IX:1) <= '9'
029200                 IF PARSE-IN-SUFFIX
029300                     SET PARSE-FAILED TO TRUE
029400                 ELSE
029500                     SET PARSE-IN-NUMBER TO TRUE
029600                     STRING WS-NORM-NUMBER DELIMITED BY SPACE
029700                         WS-COURSE-UPPER(WS-SCAN-IX:1)
029800                             DELIMITED BY SIZE
029900                         INTO WS-NORM-NUMBER
030000                     END-STRING
030100                 END-IF
030200             ELSE
030300                 SET PARSE-FAILED TO TRUE
030400             END-IF
030500         END-IF
030600     END-IF.
030700******************************************************************
030800*    RULE - DAY PARSING AND TIME PARSING.  BUILD ONE MEETING PER  *
030900*    DAY LETTER FOUND, ALL SHARING THE ROW'S TIME RANGE AND       *
031000*    LOCATION, ONLY WHEN DAYS AND BOTH TIMES PARSED.              *
031100******************************************************************
031200 200-PARSE-DAYS-AND-TIMES.
031300     MOVE 0 TO WS-MEETING-BUILT-CNT.
031400     MOVE RAWX-DAYS TO WS-DAYS-UPPER.
031500     INSPECT WS-DAYS-UPPER CONVERTING
031600         'abcdefghijklmnopqrstuvwxyz' TO
031700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031800     IF WS-DAYS-UPPER = SPACES OR WS-DAYS-UPPER = 'TBA'
031900         GO TO 200-EXIT
032000     END-IF.
032100     PERFORM 210-PARSE-TIME-RANGE.
032200     IF WS-TIME-OK-1 NOT = 'Y' OR WS-TIME-OK-2 NOT = 'Y'
032300         GO TO 200-EXIT
032400     END-IF.
032500     MOVE RAWX-LOCATION TO WS-LOCATION-UPPER.
032600     PERFORM 201-SCAN-ONE-DAY-CHAR
032700             VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > 7.
032800 200-EXIT.
032900     EXIT.
033000******************************************************************
033100 201-SCAN-ONE-DAY-CHAR.
033200     MOVE WS-DAYS-UPPER(WS-SCAN-IX:1) TO WS-DAY-CHAR.
033300     PERFORM 220-ADD-MEETING-FOR-DAY.
033400******************************************************************
033500*    RULE - TIME RANGE SPLITS ON "-" (OR " TO "); BOTH HALVES     *
033600*    MUST PARSE OR THE RANGE IS UNKNOWN.                          *
033700******************************************************************
033800 210-PARSE-TIME-RANGE.
033900     MOVE SPACES TO WS-TIME-HALF-1 WS-TIME-HALF-2.
034000     MOVE 'N' TO WS-TIME-OK-1 WS-TIME-OK-2.
034100     MOVE RAWX-TIMES TO WS-TIMES-UPPER.
034200     INSPECT WS-TIMES-UPPER CONVERTING
034300         'abcdefghijklmnopqrstuvwxyz' TO
034400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034500     IF WS-TIMES-UPPER = SPACES OR WS-TIMES-UPPER = 'TBA'
034600         GO TO 210-EXIT
034700     END-IF.
034800     IF WS-TIMES-UPPER(1:20) NOT = SPACES
034900         UNSTRING WS-TIMES-UPPER DELIMITED BY '-'
035000             INTO WS-TIME-HALF-1 WS-TIME-HALF-2
035100         END-UNSTRING
035200     END-IF.
035300     IF WS-TIME-HALF-2 = SPACES
035400         UNSTRING WS-TIMES-UPPER DELIMITED BY ' TO '
035500             INTO WS-TIME-HALF-1 WS-TIME-HALF-2
035600         END-UNSTRING
035700     END-IF.
035800     IF WS-TIME-HALF-2 = SPACES
035900         GO TO 210-EXIT
036000     END-IF.
036100     MOVE WS-TIME-HALF-1 TO WS-HALF-TEXT.
036200     PERFORM 215-PARSE-ONE-HALF.
036300     MOVE WS-HOUR-NUM TO WS-TIME-MIN-1.
036400     IF WS-MERIDIAN NOT = SPACES
036500         PERFORM 216-COMPUTE-MINUTES-1
036600         MOVE 'Y' TO WS-TIME-OK-1
036700     END-IF.
036800     MOVE WS-TIME-HALF-2 TO WS-HALF-TEXT.
036900     PERFORM 215-PARSE-ONE-HALF.
037000     IF WS-MERIDIAN NOT = SPACES
037100         PERFORM 217-COMPUTE-MINUTES-2
037200         MOVE 'Y' TO WS-TIME-OK-2
037300     END-IF.
037400 210-EXIT.
037500     EXIT.
037600******************************************************************
037700*    SUB-PARSE ONE "H:MM AM/PM" OR "HH:MM AM/PM" STRING.  FINDS   *
037800*    THE COLON, PULLS HOUR/MINUTE, THEN THE TRAILING MERIDIAN.    *
037900******************************************************************
038000 215-PARSE-ONE-HALF.
038100     MOVE 0      TO WS-COLON-POS WS-HOUR-NUM WS-MIN-NUM.
038200     MOVE SPACES TO WS-MERIDIAN WS-HOUR-TEXT WS-MIN-TEXT.
038300     PERFORM 211-FIND-COLON-POS
038400             VARYING WS-SCAN-IX FROM 1 BY 1
038500             UNTIL WS-SCAN-IX > 12 OR WS-COLON-POS > 0.
038600     IF WS-COLON-POS = 0
038700         GO TO 215-EXIT
038800     END-IF.
038900     IF WS-COLON-POS = 2
039000         MOVE WS-HALF-TEXT(1:1) TO WS-HOUR-TEXT(2:1)
039100         MOVE '0' TO WS-HOUR-TEXT(1:1)
039200     ELSE
039300         MOVE WS-HALF-TEXT(1:2) TO WS-HOUR-TEXT
039400     END-IF.
039500     MOVE WS-HOUR-TEXT TO WS-HOUR-NUM.
039600     COMPUTE WS-SCAN-IX = WS-COLON-POS + 1.
039700     MOVE WS-HALF-TEXT(WS-SCAN-IX:2) TO WS-MIN-TEXT.
039800     MOVE WS-MIN-TEXT TO WS-MIN-NUM.
039900     IF WS-HALF-TEXT(1:12) = SPACES
040000         GO TO 215-EXIT
040100     END-IF.
040200     PERFORM 212-FIND-MERIDIAN
040300             VARYING WS-SCAN-IX FROM WS-COLON-POS BY 1
040400             UNTIL WS-SCAN-IX > 10.
040500 215-EXIT.
040600     EXIT.
040700******************************************************************
040800 211-FIND-COLON-POS.
040900     IF WS-HALF-TEXT(WS-SCAN-IX:1) = ':'
041000         MOVE WS-SCAN-IX TO WS-COLON-POS
041100     END-IF.
041200******************************************************************
041300 212-FIND-MERIDIAN.
041400     IF WS-HALF-TEXT(WS-SCAN-IX:2) = 'AM' OR
041500        WS-HALF-TEXT(WS-SCAN-IX:2) = 'PM'
041600         MOVE WS-HALF-TEXT(WS-SCAN-IX:2) TO WS-MERIDIAN
041700     END-IF.
041800******************************************************************
041900*    12 AM -> HOUR 0.  12 PM STAYS 12.  OTHER PM HOURS +12.       *
042000******************************************************************
042100 216-COMPUTE-MINUTES-1.
042200     IF WS-MERIDIAN = 'AM' AND WS-HOUR-NUM = 12
042300         MOVE 0 TO WS-HOUR-NUM
042400     END-IF.
042500     IF WS-MERIDIAN = 'PM' AND WS-HOUR-NUM NOT = 12
042600         ADD 12 TO WS-HOUR-NUM
042700     END-IF.
042800     COMPUTE WS-TIME-MIN-1 = (WS-HOUR-NUM * 60) + WS-MIN-NUM.
042900 217-COMPUTE-MINUTES-2.
043000     IF WS-MERIDIAN = 'AM' AND WS-HOUR-NUM = 12
043100         MOVE 0 TO WS-HOUR-NUM
043200     END-IF.
043300     IF WS-MERIDIAN = 'PM' AND WS-HOUR-NUM NOT = 12
043400         ADD 12 TO WS-HOUR-NUM
043500     END-IF.
043600     COMPUTE WS-TIME-MIN-2 = (WS-HOUR-NUM * 60) + WS-MIN-NUM.
043700******************************************************************
043800*    RULE - MAP M/T/W/R/F/S/U TO MON..SUN, IGNORE OTHER CHARS.    *
043900******************************************************************
044000 220-ADD-MEETING-FOR-DAY.
044100     IF WS-MEETING-BUILT-CNT >= 10
044200         GO TO 220-EXIT
044300     END-IF.
044400     EVALUATE WS-DAY-CHAR
044500         WHEN 'M'  MOVE 1 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
044600         WHEN 'T'  MOVE 2 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
044700         WHEN 'W'  MOVE 3 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
044800         WHEN 'R'  MOVE 4 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
044900         WHEN 'F'  MOVE 5 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
045000         WHEN 'S'  MOVE 6 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
045100         WHEN 'U'  MOVE 7 TO TCAT-MTG-DAY-NO(WS-MEETING-BUILT-CNT + 1)
045200         WHEN OTHER
045300             GO TO 220-EXIT
045400     END-EVALUATE.
045500     ADD 1 TO WS-MEETING-BUILT-CNT.
045600     MOVE WS-TIME-MIN-1      TO TCAT-MTG-START-MIN(WS-MEETING-BUILT-CNT).
045700     MOVE WS-TIME-MIN-2      TO TCAT-MTG-END-MIN(WS-MEETING-BUILT-CNT).
045800     MOVE WS-LOCATION-UPPER  TO TCAT-MTG-LOCATION(WS-MEETING-BUILT-CNT).
045900     MOVE WS-MEETING-BUILT-CNT TO TCAT-MEETING-COUNT.
046000 220-EXIT.
046100     EXIT.
046200******************************************************************
046300*    RULE - STATUS. CASE-INSENSITIVE: CONTAINS "CLOSED" -> C;     *
046400*    ELSE CONTAINS "WAIT" -> W; ELSE (INCLUDING BLANK) -> O.      *
046500******************************************************************
046600 230-NORMALIZE-STATUS.
046700     MOVE RAWX-STATUS TO WS-STATUS-UPPER.
046800     INSPECT WS-STATUS-UPPER CONVERTING
046900         'abcdefghijklmnopqrstuvwxyz' TO
047000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047100     MOVE 'O' TO TCAT-STATUS-CODE.
047200     IF WS-STATUS-UPPER(1:10) NOT = SPACES
047300       IF (WS-STATUS-UPPER = 'CLOSED' OR
047400           WS-STATUS-UPPER(1:6) = 'CLOSED' OR
047500           WS-STATUS-UPPER(2:6) = 'CLOSED' OR
047600           WS-STATUS-UPPER(3:6) = 'CLOSED' OR
047700           WS-STATUS-UPPER(4:6) = 'CLOSED')
047800           MOVE 'C' TO TCAT-STATUS-CODE
047900       ELSE
048000           IF (WS-STATUS-UPPER(1:4)  = 'WAIT' OR
048100               WS-STATUS-UPPER(2:4)  = 'WAIT' OR
048200               WS-STATUS-UPPER(3:4)  = 'WAIT' OR
048300               WS-STATUS-UPPER(4:4)  = 'WAIT' OR
048400               WS-STATUS-UPPER(5:4)  = 'WAIT')
048500               MOVE 'W' TO TCAT-STATUS-CODE
048600           END-IF
048700       END-IF
048800     END-IF.
048900******************************************************************
049000*    RULE - DELIVERY.  BLANK INFERS FROM LOCATION.  OTHERWISE     *
049100*    MATCH ONLINE/WEB/DISTANCE, HYBRID/BLENDED, ASYNC, OR         *
049200*    FACE-TO-FACE/IN-PERSON; ANYTHING ELSE DEFAULTS TO P.         *
049300******************************************************************
049400 240-NORMALIZE-DELIVERY.
049500     MOVE RAWX-DELIVERY TO WS-DELIVERY-UPPER.
049600     INSPECT WS-DELIVERY-UPPER CONVERTING
049700         'abcdefghijklmnopqrstuvwxyz' TO
049800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049900     IF WS-DELIVERY-UPPER = SPACES
050000         MOVE RAWX-LOCATION TO WS-LOCATION-UPPER
050100         INSPECT WS-LOCATION-UPPER CONVERTING
050200             'abcdefghijklmnopqrstuvwxyz' TO
050300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050400         IF (WS-LOCATION-UPPER(1:6)  = 'ONLINE' OR
050500             WS-LOCATION-UPPER(2:6)  = 'ONLINE' OR
050600             WS-LOCATION-UPPER(1:3)  = 'WEB' OR
050700             WS-LOCATION-UPPER(2:3)  = 'WEB')
050800             MOVE 'O' TO TCAT-DELIVERY-CODE
050900         ELSE
051000             MOVE 'P' TO TCAT-DELIVERY-CODE
051100         END-IF
051200     ELSE
051300         IF (WS-DELIVERY-UPPER(1:6) = 'ONLINE' OR
051400             WS-DELIVERY-UPPER(1:3) = 'WEB'    OR
051500             WS-DELIVERY-UPPER(1:8) = 'DISTANCE')
051600             MOVE 'O' TO TCAT-DELIVERY-CODE
051700         ELSE
051800             IF (WS-DELIVERY-UPPER(1:6) = 'HYBRID' OR
051900                 WS-DELIVERY-UPPER(1:7) = 'BLENDED')
052000                 MOVE 'H' TO TCAT-DELIVERY-CODE
052100             ELSE
052200                 IF WS-DELIVERY-UPPER(1:5) = 'ASYNC'
052300                     MOVE 'A' TO TCAT-DELIVERY-CODE
052400                 ELSE
052500                     MOVE 'P' TO TCAT-DELIVERY-CODE
052600                 END-IF
052700             END-IF
052800         END-IF
052900     END-IF.
053000******************************************************************
053100*    RULE - NUMERIC FIELDS BLANK ON THE FEED MEAN UNKNOWN (ZERO). *
053200*    LINE SEQUENTIAL READ LEFT THEM SPACE-FILLED WHEN ABSENT, SO  *
053300*    A CLASS TEST CATCHES THAT BEFORE THE MOVE.                  *
053400******************************************************************
053500 250-NORMALIZE-NUMERICS.
053600     IF RAWX-MAX-CAP IS NUMERIC
053700         MOVE RAWX-MAX-CAP  TO TCAT-CAPACITY
053800     ELSE
053900         MOVE 0             TO TCAT-CAPACITY
054000     END-IF.
054100     IF RAWX-NOW-ENR IS NUMERIC
054200         MOVE RAWX-NOW-ENR  TO TCAT-ENROLLED
054300     ELSE
054400         MOVE 0             TO TCAT-ENROLLED
054500     END-IF.
054600     IF RAWX-CREDITS IS NUMERIC
054700         MOVE RAWX-CREDITS TO TCAT-CREDITS
054800     ELSE
054900         MOVE 0             TO TCAT-CREDITS
055000     END-IF.
055100     MOVE RAWX-INSTRUCTOR TO TCAT-INSTRUCTOR.
055200******************************************************************
055300*    MERGE PASS, BY CRN.  FIRST RECORD FOR A CRN IS KEPT;         *
055400*    SUBSEQUENT ROWS FOR THE SAME CRN CONTRIBUTE ONLY THEIR       *
055500*    MEETINGS, AND ONLY WHEN NO EXISTING MEETING HAS THE          *
055600*    IDENTICAL (DAY, START, END).  OUTPUT ORDER IS FIRST-         *
055700*    OCCURRENCE ORDER OF CRNS.                                   *
055800******************************************************************
055900 260-MERGE-INTO-TABLE.
056000     SET CAT-IX TO 1.
056100     SEARCH WS-CAT-ENTRY VARYING CAT-IX
056200         AT END
056300             PERFORM 270-APPEND-NEW-ENTRY
056400         WHEN TCAT-CRN(CAT-IX) = TCAT-CRN
056500             PERFORM 280-MERGE-MEETINGS-INTO
056600             ADD 1 TO WS-ROWS-MERGED
056700     END-SEARCH.
056800******************************************************************
056900 270-APPEND-NEW-ENTRY.
057000     IF WS-CAT-COUNT >= 3000
057100         DISPLAY 'SCHDNORM - CATALOG TABLE FULL, ROW DROPPED'
057200         GO TO 270-EXIT
057300     END-IF.
057400     ADD 1 TO WS-CAT-COUNT.
057500     MOVE WS-CAT-DATA TO WS-CAT-ENTRY(WS-CAT-COUNT).
057600 270-EXIT.
057700     EXIT.
057800******************************************************************
057900 280-MERGE-MEETINGS-INTO.
058000     PERFORM 281-MERGE-ONE-NEW-MEETING
058100             VARYING WS-MTG-IX FROM 1 BY 1
058200             UNTIL WS-MTG-IX > TCAT-MEETING-COUNT.
058300******************************************************************
058400 281-MERGE-ONE-NEW-MEETING.
058500     MOVE 'N' TO WS-DUP-FOUND-SW.
058600     PERFORM 282-CHECK-ONE-EXISTING-MEETING
058700             VARYING WS-MTG-IX2 FROM 1 BY 1
058800             UNTIL WS-MTG-IX2 > TCAT-MEETING-COUNT(CAT-IX).
058900     IF NOT DUP-WAS-FOUND
059000         AND TCAT-MEETING-COUNT(CAT-IX) < 10
059100         ADD 1 TO TCAT-MEETING-COUNT(CAT-IX)
059200         MOVE TCAT-MTG-DAY-NO(WS-MTG-IX) TO
059300             TCAT-MTG-DAY-NO(CAT-IX, TCAT-MEETING-COUNT(CAT-IX))
059400         MOVE TCAT-MTG-START-MIN(WS-MTG-IX) TO
059500             TCAT-MTG-START-MIN(CAT-IX, TCAT-MEETING-COUNT(CAT-IX))
059600         MOVE TCAT-MTG-END-MIN(WS-MTG-IX) TO
059700             TCAT-MTG-END-MIN(CAT-IX, TCAT-MEETING-COUNT(CAT-IX))
059800         MOVE TCAT-MTG-LOCATION(WS-MTG-IX) TO
059900             TCAT-MTG-LOCATION(CAT-IX, TCAT-MEETING-COUNT(CAT-IX))
060000     END-IF.
060100******************************************************************
060200 282-CHECK-ONE-EXISTING-MEETING.
060300     IF TCAT-MTG-DAY-NO(CAT-IX, WS-MTG-IX2)  =
060400        TCAT-MTG-DAY-NO(WS-MTG-IX)          AND
060500        TCAT-MTG-START-MIN(CAT-IX, WS-MTG-IX2) =
060600        TCAT-MTG-START-MIN(WS-MTG-IX)       AND
060700        TCAT-MTG-END-MIN(CAT-IX, WS-MTG-IX2) =
060800        TCAT-MTG-END-MIN(WS-MTG-IX)
060900         MOVE 'Y' TO WS-DUP-FOUND-SW
061000     END-IF.
061100******************************************************************
061200*    RULE - DE-DUPLICATE.  DROP ANY RECORD WHOSE (CRN + SORTED    *
061300*    MEETING SIGNATURE) WAS ALREADY EMITTED.  BECAUSE THE MERGE   *
061400*    PASS ABOVE ALREADY KEYS ON CRN, THIS IS A BELT-AND-SUSPENDERS*
061500*    CHECK FOR A SECOND TABLE ENTRY THAT SOMEHOW CARRIES THE SAME *
061600*    CRN (SHOULD NOT HAPPEN, BUT THE FEED HAS SURPRISED US).      *
061700******************************************************************
061800 300-DEDUPLICATE-TABLE.
061900     PERFORM 301-DEDUPLICATE-ONE-ROW
062000             VARYING WS-TBL-IX FROM 2 BY 1
062100             UNTIL WS-TBL-IX > WS-CAT-COUNT.
062200******************************************************************
062300 301-DEDUPLICATE-ONE-ROW.
062400     PERFORM 302-COMPARE-ONE-EARLIER-ROW
062500             VARYING WS-TBL-IX2 FROM 1 BY 1
062600             UNTIL WS-TBL-IX2 >= WS-TBL-IX.
062700******************************************************************
062800 302-COMPARE-ONE-EARLIER-ROW.
062900     IF TCAT-CRN(WS-TBL-IX) = TCAT-CRN(WS-TBL-IX2)
063000         MOVE 'DUPES' TO TCAT-COURSE-KEY(WS-TBL-IX)
063100     END-IF.
063200******************************************************************
063300 400-WRITE-CATALOG.
063400     PERFORM 401-WRITE-ONE-CATALOG-ROW
063500             VARYING WS-TBL-IX FROM 1 BY 1
063600             UNTIL WS-TBL-IX > WS-CAT-COUNT.
063700******************************************************************
063800 401-WRITE-ONE-CATALOG-ROW.
063900     IF TCAT-COURSE-KEY(WS-TBL-IX) NOT = 'DUPES'
064000         MOVE WS-CAT-ENTRY(WS-TBL-IX) TO CATL-REC
064100         WRITE CATL-REC
064200         ADD 1 TO WS-CATALOG-WRITTEN
064300     END-IF.
064400******************************************************************
064500 700-OPEN-FILES.
064600     OPEN INPUT  RAWX.
064700     OPEN OUTPUT CATLOG.
064800     IF NOT WS-RAWX-OK
064900         DISPLAY 'SCHDNORM - ERROR OPENING RAWX, STATUS = '
065000                 WS-RAWX-STATUS
065100         SET RAWX-AT-EOF TO TRUE
065200     END-IF.
065300******************************************************************
065400 790-CLOSE-FILES.
065500     CLOSE RAWX CATLOG.
065600******************************************************************
065700 900-DISPLAY-RUN-SUMMARY.
065800     DISPLAY 'SCHDNORM RUN SUMMARY'.
065900     DISPLAY '  ROWS READ        = ' WS-ROWS-READ.
066000     DISPLAY '  ROWS SKIPPED     = ' WS-ROWS-SKIPPED.
066100     DISPLAY '  ROWS MERGED      = ' WS-ROWS-MERGED.
066200     DISPLAY '  CATALOG WRITTEN  = ' WS-CATALOG-WRITTEN.
