000100******************************************************************
000200*    REQCPY                                                    *
000300*    STUDENT SOLVE REQUEST RECORD - ONE RECORD PER SOLVER RUN.  *
000400*    INPUT TO SCHDSLV.  COPIED WHOLE, NO REDEFINES NEEDED HERE  *
000500*    BECAUSE EVERY FIELD IS USED IN ITS NATIVE FORM.            *
000600*                                                                *
000700*    CL*01  RKM  06/02/92  ORIGINAL LAYOUT.                     *CL*01
000800*    CL*02  RKM  19/10/94  ADDED CAMPUS INCLUDE/EXCLUDE LISTS    *CL*02
000900*           AFTER THE SATELLITE CAMPUS WENT LIVE.                *CL*02
001000*    CL*03  DJP  08/03/98  ADDED MAX-GAP-MIN FOR THE GAP-AVERSE  *CL*03
001100*           SCHEDULE REQUESTS ADVISING WANTED.                  *CL*03
001200******************************************************************
001300 01  REQ-REC.
001400     05  REQ-REQUIRED-COURSE-COUNT  PIC 9(02).
001500     05  REQ-REQUIRED-COURSE OCCURS 10 TIMES.
001600         07  REQ-REQUIRED-COURSE-KEY PIC X(10).
001700     05  REQ-MIN-CREDITS            PIC 9(02)V9.
001800     05  REQ-MAX-CREDITS            PIC 9(02)V9.
001900     05  REQ-UNAVAIL-COUNT          PIC 9(02).
002000     05  REQ-UNAVAIL OCCURS 20 TIMES.
002100         07  REQ-UNAVAIL-DAY-NO     PIC 9(01).
002200         07  REQ-UNAVAIL-START-MIN  PIC 9(04).
002300         07  REQ-UNAVAIL-END-MIN    PIC 9(04).
002400     05  REQ-MAX-RESULTS            PIC 9(04).
002500     05  REQ-ALLOW-OPEN             PIC X(01).
002600     05  REQ-ALLOW-CLOSED           PIC X(01).
002700     05  REQ-ALLOW-WAITLIST         PIC X(01).
002800     05  REQ-DELIVERY-FILTER-COUNT  PIC 9(01).
002900     05  REQ-DELIVERY-FILTER OCCURS 4 TIMES.
003000         07  REQ-DELIVERY-CODE      PIC X(01).
003100     05  REQ-AVOID-INSTR-COUNT      PIC 9(01).
003200     05  REQ-AVOID-INSTR OCCURS 5 TIMES.
003300         07  REQ-AVOID-INSTR-NAME   PIC X(25).
003400     05  REQ-PREFER-INSTR-COUNT     PIC 9(01).
003500     05  REQ-PREFER-INSTR OCCURS 5 TIMES.
003600         07  REQ-PREFER-INSTR-NAME  PIC X(25).
003700     05  REQ-CAMPUS-INCL-COUNT      PIC 9(01).
003800     05  REQ-CAMPUS-INCL OCCURS 5 TIMES.
003900         07  REQ-CAMPUS-INCL-VALUE  PIC X(15).
004000     05  REQ-CAMPUS-EXCL-COUNT      PIC 9(01).
004100     05  REQ-CAMPUS-EXCL OCCURS 5 TIMES.
004200         07  REQ-CAMPUS-EXCL-VALUE  PIC X(15).
004300     05  REQ-EARLIEST-START         PIC 9(04).
004400     05  REQ-LATEST-END             PIC 9(04).
004500     05  REQ-MAX-GAP-MIN            PIC 9(04).
004600     05  REQ-INCLUDE-HONORS         PIC X(01).
004700     05  REQ-INCLUDE-NON-HONORS     PIC X(01).
004800     05  FILLER                     PIC X(05).
