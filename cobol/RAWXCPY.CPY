000100******************************************************************
000200*    RAWXCPY                                                    *
000300*    RAW SCHEDULE EXTRACT RECORD - ONE ROW PER SECTION MEETING   *
000400*    AS PULLED FROM THE REGISTRAR FEED.  FIXED 160 BYTE RECORDS, *
000500*    LINE SEQUENTIAL.  COPIED INTO SCHDNORM (INPUT) AND SCHDCMB  *
000600*    (INPUT AND MASTER-EXTRACT OUTPUT, SAME LAYOUT).             *
000700*                                                                *
000800*    CL*01  TJH  10/03/88  ORIGINAL LAYOUT.                      *CL*01
000900*    CL*02  TJH  02/11/88  ADDED DELIVERY AND CREDITS FIELDS     *CL*02
001000*           AFTER REGISTRAR ADDED ONLINE SECTIONS.               *CL*02
001100*    CL*03  RKM  14/06/91  WIDENED INSTRUCTOR TO X(25), WAS X(20)*CL*03
001200*    CL*04  RKM  21/09/99  Y2K - TERM CODE CONFIRMED 6-DIGIT     *CL*04
001300*           CCYYMM, NO 2-DIGIT YEAR FIELDS IN THIS LAYOUT.       *CL*04
001400******************************************************************
001500 01  RAWX-REC.
001600     05  RAWX-TERM                   PIC X(06).
001700     05  RAWX-COURSE                 PIC X(10).
001800     05  RAWX-SECTION                PIC X(04).
001900     05  RAWX-CRN                    PIC X(05).
002000     05  RAWX-TITLE                  PIC X(30).
002100     05  RAWX-DAYS                   PIC X(07).
002200     05  RAWX-TIMES                  PIC X(20).
002300     05  RAWX-LOCATION               PIC X(15).
002400     05  RAWX-STATUS                 PIC X(10).
002500     05  RAWX-MAX-CAP                PIC 9(04).
002600     05  RAWX-NOW-ENR                PIC 9(04).
002700     05  RAWX-INSTRUCTOR             PIC X(25).
002800     05  RAWX-DELIVERY               PIC X(15).
002900     05  RAWX-CREDITS                PIC 9V9.
003000     05  FILLER                      PIC X(03).
