000100******************************************************************
000200*    TRMCPY                                                     *
000300*    TERM-DATES PARAMETER RECORD - ONE RECORD, GIVES SCHDICAL    *
000400*    THE CALENDAR SPAN FOR THE WEEKLY RECURRENCE.  INPUT TO      *
000500*    SCHDICAL ONLY.                                              *
000600*                                                                *
000700*    CL*01  TJH  15/01/93  ORIGINAL LAYOUT.                      *CL*01
000800******************************************************************
000900 01  TRM-REC.
001000     05  TRM-TERM-START-DATE        PIC 9(08).
001100     05  TRM-TERM-END-DATE          PIC 9(08).
001200     05  FILLER                     PIC X(10).
