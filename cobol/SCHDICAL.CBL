000100*************************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE REGISTRAR'S OFFICE           *
000300*    DATA PROCESSING SECTION - BATCH SYSTEMS GROUP                     *
000400*************************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCHDICAL.
000700 AUTHOR.        D J PETRONE.
000800 INSTALLATION.  REGISTRAR DATA PROCESSING.
000900 DATE-WRITTEN.  11/01/93.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200*************************************************************************
001300*    REMARKS.                                                          *
001400*    TAKES THE BEST-RANKED SCHEDULE OFF RESULTS AND WRITES IT AS A     *
001500*    WEEKLY-RECURRING CALENDAR FILE THAT ADVISING IMPORTS INTO THE    *
001600*    STUDENT'S OWN CALENDAR PROGRAM.  ONE EVENT PER MEETING, NOT ONE  *
001700*    EVENT PER SECTION - A LECTURE/LAB COMBO SECTION PRODUCES TWO.    *
001800*                                                                      *
001900*    INPUT.   CATLOG    - NORMALIZED SECTION CATALOG.                  *
002000*             RESULTS   - RANKED RESULT SCHEDULE RECORDS.              *
002100*             TERMDATE  - ONE RECORD, TERM START AND END DATES.        *
002200*    OUTPUT.  CALENDAR  - ICALENDAR TEXT LINES.                       *
002300*************************************************************************
002400*    CHANGE LOG.                                                    *
002500*    CL*01  DJP  11/01/93  ORIGINAL PROGRAM.                        *CL*01
002600*    CL*02  DJP  02/08/94  EVENTS NOW ONE PER MEETING, NOT ONE      *CL*02
002700*           PER SECTION - THE LAB/LECTURE COMBOS WERE OVERLAPPING   *CL*02
002800*           ON A SINGLE EVENT LINE IN THE STUDENT'S CALENDAR.       *CL*02
002900*    CL*03  RKM  19/10/94  LOCATION PROPERTY ADDED, SEPARATE FROM   *CL*03
003000*           THE DESCRIPTION TEXT, PER THE CALENDAR VENDOR'S         *CL*03
003100*           IMPORT SPEC.                                           *CL*03
003200*    CL*04  DJP  21/09/99  Y2K REVIEW - TERM DATES NOW CARRIED AS   *CL*04
003300*           8-DIGIT CCYYMMDD ON TERMDATE, WEEKDAY ARITHMETIC        *CL*04
003400*           REWORKED TO CENTURY-SAFE FORM.  SEE 320-COMPUTE-        *CL*04
003500*           WEEKDAY.                                               *CL*04
003600*    CL*05  MAL  02/11/03  SCAN LOOPS RECAST AS PERFORMED           *CL*05
003700*           PARAGRAPHS, NOT IN-LINE PERFORM/END-PERFORM, TO MATCH   *CL*05
003800*           THE REST OF THE SUITE AFTER THE SPRING CODE REVIEW.     *CL*05
003900*    CL*06  MAL  12/01/04  FILLER ADDED TO EVERY WS GROUP PER THE   *CL*06
004000*           SHOP'S RECORD-LAYOUT STANDARD.                          *CL*06
004100*************************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CATLOG    ASSIGN TO CATLOG
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE  IS SEQUENTIAL
005300         FILE STATUS  IS WS-CATLOG-STATUS.
005400
005500     SELECT RESULTS   ASSIGN TO RESULTS
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE  IS SEQUENTIAL
005800         FILE STATUS  IS WS-RESULTS-STATUS.
005900
006000     SELECT TERMDATE  ASSIGN TO TERMDATE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         ACCESS MODE  IS SEQUENTIAL
006300         FILE STATUS  IS WS-TERMDATE-STATUS.
006400
006500     SELECT CALENDAR  ASSIGN TO CALENDAR
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         ACCESS MODE  IS SEQUENTIAL
006800         FILE STATUS  IS WS-CALENDAR-STATUS.
006900*************************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CATLOG
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS.
007500 COPY CATLCPY.
007600
007700 FD  RESULTS
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS.
008000 COPY RESCPY.
008100
008200 FD  TERMDATE
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS.
008500 COPY TRMCPY.
008600
008700 FD  CALENDAR
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  CAL-REC.
009100     05  CAL-LINE-TEXT           PIC X(160).
009200     05  FILLER                  PIC X(004).
009300*************************************************************************
009400 WORKING-STORAGE SECTION.
009500*************************************************************************
009600 01  WS-FILE-STATUSES.
009700     05  WS-CATLOG-STATUS        PIC X(02) VALUE SPACES.
009800         88  WS-CATLOG-OK                   VALUE '00'.
009900     05  WS-RESULTS-STATUS       PIC X(02) VALUE SPACES.
010000         88  WS-RESULTS-OK                  VALUE '00'.
010100     05  WS-TERMDATE-STATUS      PIC X(02) VALUE SPACES.
010200         88  WS-TERMDATE-OK                 VALUE '00'.
010300     05  WS-CALENDAR-STATUS      PIC X(02) VALUE SPACES.
010400         88  WS-CALENDAR-OK                 VALUE '00'.
010500     05  FILLER                  PIC X(04).
010600 01  WS-SWITCHES.
010700     05  WS-CATLOG-EOF-SW        PIC X(01) VALUE 'N'.
010800         88  CATLOG-AT-EOF                  VALUE 'Y'.
010900     05  WS-RESULT-FOUND-SW      PIC X(01) VALUE 'N'.
011000     05  WS-ROW-FOUND-SW         PIC X(01) VALUE 'N'.
011100     05  WS-TERM-FOUND-SW        PIC X(01) VALUE 'N'.
011200     05  FILLER                  PIC X(08).
011300*************************************************************************
011400 01  WS-RUN-COUNTERS.
011500     05  WS-SECTIONS-LOADED      PIC S9(07) COMP VALUE 0.
011600     05  WS-EVENTS-WRITTEN       PIC S9(07) COMP VALUE 0.
011700     05  FILLER                  PIC X(08).
011800 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
011900     05  WS-RUN-COUNTERS-BYTES   PIC X(22).
012000*************************************************************************
012100 01  WS-WORK-SUBSCRIPTS.
012200     05  WS-CAT-COUNT            PIC S9(07) COMP VALUE 0.
012300     05  WS-CAT-IX               PIC S9(07) COMP VALUE 0.
012400     05  WS-SEL-IX               PIC S9(03) COMP VALUE 0.
012500     05  WS-MTG-IX               PIC S9(03) COMP VALUE 0.
012600     05  WS-CUR-CAT-IX           PIC S9(07) COMP VALUE 0.
012700     05  FILLER                  PIC X(06).
012800*************************************************************************
012900*    WHOLE CATALOG HELD IN MEMORY SO EACH SELECTED CRN'S MEETINGS CAN  *
013000*    BE LOOKED UP WITHOUT RE-READING THE FILE.                        *
013100*************************************************************************
013200 01  WS-CAT-TABLE.
013300     05  WS-CAT-ENTRY OCCURS 3000 TIMES.
013400         07  WS-CAT-DATA.
013500             COPY CATLCPY REPLACING LEADING ==CATL== BY ==ICAT==.
013600     05  FILLER                  PIC X(04).
013700*************************************************************************
013800*    THE SELECTED SCHEDULE - THE BEST (RANK 1) ROW OFF RESULTS.        *
013900*************************************************************************
014000 01  WS-SEL-RESULT.
014100     COPY RESCPY REPLACING LEADING ==RES== BY ==SEL==.
014200*************************************************************************
014300*    GENERIC DATE-SPLIT / DAY-OF-WEEK SCRATCH AREA.  LOADED BY THE     *
014400*    CALLER, USED BY 310-SPLIT-DATE AND 320-COMPUTE-WEEKDAY, AND ALSO  *
014500*    LENT OUT FOR A QUOTIENT SCRATCH BY 332-REFRESH-FEB-DAYS.          *
014600*************************************************************************
014700 01  WS-GEN-DATE-WORK.
014800     05  WS-GEN-DATE-IN          PIC 9(08) VALUE 0.
014900     05  WS-GEN-CCYY             PIC 9(04) COMP VALUE 0.
015000     05  WS-GEN-MM               PIC 9(02) COMP VALUE 0.
015100     05  WS-GEN-DD               PIC 9(02) COMP VALUE 0.
015200     05  WS-GEN-MMDD-REM         PIC 9(04) COMP VALUE 0.
015300     05  WS-GEN-CCYY-ED          PIC 9(04) VALUE 0.
015400     05  WS-GEN-MM-ED            PIC 99    VALUE 0.
015500     05  WS-GEN-DD-ED            PIC 99    VALUE 0.
015600     05  WS-GEN-ZM               PIC 9(02) COMP VALUE 0.
015700     05  WS-GEN-ZY               PIC 9(04) COMP VALUE 0.
015800     05  WS-GEN-Z-J              PIC 9(02) COMP VALUE 0.
015900     05  WS-GEN-Z-K              PIC 9(02) COMP VALUE 0.
016000     05  WS-GEN-Z-TERM1          PIC 9(04) COMP VALUE 0.
016100     05  WS-GEN-Z-SUM            PIC 9(05) COMP VALUE 0.
016200     05  WS-GEN-Z-QUOT           PIC 9(04) COMP VALUE 0.
016300     05  WS-GEN-ZELLER-H         PIC 9(01) COMP VALUE 0.
016400     05  WS-GEN-WEEKDAY-NO       PIC 9(01) COMP VALUE 0.
016500     05  FILLER                  PIC X(06).
016600*************************************************************************
016700*    FIRST-OCCURRENCE DATE ARITHMETIC FOR ONE MEETING OF ONE SECTION.  *
016800*************************************************************************
016900 01  WS-CAL-DATE-WORK.
017000     05  WS-TERM-START-CCYY      PIC 9(04) COMP VALUE 0.
017100     05  WS-TERM-START-MM        PIC 9(02) COMP VALUE 0.
017200     05  WS-TERM-START-DD        PIC 9(02) COMP VALUE 0.
017300     05  WS-TERM-START-WEEKDAY   PIC 9(01) COMP VALUE 0.
017400     05  WS-R-CCYY               PIC 9(04) COMP VALUE 0.
017500     05  WS-R-MM                 PIC 9(02) COMP VALUE 0.
017600     05  WS-R-DD                 PIC 9(02) COMP VALUE 0.
017700     05  WS-R-CCYY-ED            PIC 9(04) VALUE 0.
017800     05  WS-R-MM-ED              PIC 99    VALUE 0.
017900     05  WS-R-DD-ED              PIC 99    VALUE 0.
018000     05  WS-MTG-WEEKDAY          PIC 9(01) COMP VALUE 0.
018100     05  WS-RAW-OFFSET           PIC S9(03) COMP VALUE 0.
018200     05  WS-OFFSET-DAYS          PIC 9(01) COMP VALUE 0.
018300     05  WS-OFFSET-IX            PIC 9(01) COMP VALUE 0.
018400     05  WS-LEAP-REM-4           PIC 9(03) COMP VALUE 0.
018500     05  WS-LEAP-REM-100         PIC 9(03) COMP VALUE 0.
018600     05  WS-LEAP-REM-400         PIC 9(03) COMP VALUE 0.
018700     05  FILLER                  PIC X(06).
018800*************************************************************************
018900*    DAYS-PER-MONTH TABLE.  CARRIED AS TWELVE FILLER ITEMS SO EACH     *
019000*    GETS ITS OWN VALUE CLAUSE, THEN REDEFINED AS AN OCCURS TABLE -    *
019100*    FEBRUARY'S ENTRY IS OVERWRITTEN AT RUN TIME ON LEAP YEARS.        *
019200*************************************************************************
019300 01  WS-DAYS-IN-MONTH-LIT.
019400     05  FILLER                  PIC 9(02) VALUE 31.
019500     05  FILLER                  PIC 9(02) VALUE 28.
019600     05  FILLER                  PIC 9(02) VALUE 31.
019700     05  FILLER                  PIC 9(02) VALUE 30.
019800     05  FILLER                  PIC 9(02) VALUE 31.
019900     05  FILLER                  PIC 9(02) VALUE 30.
020000     05  FILLER                  PIC 9(02) VALUE 31.
020100     05  FILLER                  PIC 9(02) VALUE 31.
020200     05  FILLER                  PIC 9(02) VALUE 30.
020300     05  FILLER                  PIC 9(02) VALUE 31.
020400     05  FILLER                  PIC 9(02) VALUE 30.
020500     05  FILLER                  PIC 9(02) VALUE 31.
020600 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-LIT.
020700     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
020800*************************************************************************
020900 01  WS-TERM-DATE-TEXT.
021000     05  WS-UNTIL-TEXT           PIC X(16) VALUE SPACES.
021100     05  FILLER                  PIC X(04).
021200*************************************************************************
021300 01  WS-RUN-TIMESTAMP.
021400     05  WS-RUN-DATE             PIC 9(08) VALUE 0.
021500     05  WS-RUN-TIME             PIC 9(08) VALUE 0.
021600     05  WS-DTSTAMP-TEXT         PIC X(17) VALUE SPACES.
021700     05  FILLER                  PIC X(05).
021800*************************************************************************
021900*    FORMATTING WORK AREAS FOR ONE CALENDAR EVENT.                     *
022000*************************************************************************
022100 01  WS-EVENT-TEXT-WORK.
022200     05  WS-UID-TEXT             PIC X(20) VALUE SPACES.
022300     05  WS-SUMMARY-TEXT         PIC X(50) VALUE SPACES.
022400     05  WS-DESC-TEXT            PIC X(140) VALUE SPACES.
022500     05  WS-DESC-PTR             PIC S9(04) COMP VALUE 1.
022600     05  WS-EVENT-LOC-TEXT       PIC X(15) VALUE SPACES.
022700     05  WS-CREDITS-ED           PIC Z9.9  VALUE ZERO.
022800     05  WS-START-HH-ED          PIC 99    VALUE ZERO.
022900     05  WS-START-MM-ED          PIC 99    VALUE ZERO.
023000     05  WS-END-HH-ED            PIC 99    VALUE ZERO.
023100     05  WS-END-MM-ED            PIC 99    VALUE ZERO.
023200     05  WS-HH                   PIC 9(02) COMP VALUE 0.
023300     05  WS-MM                   PIC 9(02) COMP VALUE 0.
023400     05  WS-DTSTART-TEXT         PIC X(17) VALUE SPACES.
023500     05  WS-DTEND-TEXT           PIC X(17) VALUE SPACES.
023600     05  FILLER                  PIC X(06).
023700*************************************************************************
023800 01  WS-CAL-LINE-WORK.
023900     05  WS-CAL-LINE             PIC X(164) VALUE SPACES.
024000     05  FILLER                  PIC X(04).
024100 01  WS-CAL-LINE-WORK-R REDEFINES WS-CAL-LINE-WORK.
024200     05  WS-CAL-LINE-BYTES       PIC X(168).
024300*************************************************************************
024400 PROCEDURE DIVISION.
024500*************************************************************************
024600 000-MAIN.
024700     PERFORM 700-OPEN-FILES.
024800     PERFORM 100-LOAD-CATALOG.
024900     PERFORM 120-READ-TERM-DATES.
025000     PERFORM 130-STAMP-RUN-TIME.
025100     PERFORM 150-SELECT-SCHEDULE.
025200     IF WS-RESULT-FOUND-SW = 'Y' AND WS-TERM-FOUND-SW = 'Y'
025300         PERFORM 200-WRITE-CAL-HEADER
025400         PERFORM 210-WRITE-CAL-EVENTS
025500         PERFORM 260-WRITE-CAL-TRAILER
025600     END-IF.
025700     PERFORM 790-CLOSE-FILES.
025800     PERFORM 900-DISPLAY-RUN-SUMMARY.
025900     GOBACK.
026000*************************************************************************
026100*    CATALOG LOAD                                                     *
026200*************************************************************************
026300 100-LOAD-CATALOG.
026400     PERFORM 110-LOAD-ONE-CATALOG-ROW
026500             UNTIL CATLOG-AT-EOF.
026600*************************************************************************
026700 110-LOAD-ONE-CATALOG-ROW.
026800     READ CATLOG
026900         AT END
027000             SET CATLOG-AT-EOF TO TRUE
027100         NOT AT END
027200             ADD 1 TO WS-CAT-COUNT
027300             MOVE CATL-REC TO WS-CAT-DATA(WS-CAT-COUNT)
027400             ADD 1 TO WS-SECTIONS-LOADED
027500     END-READ.
027600*************************************************************************
027700*    TERM-DATES CONTROL RECORD - GIVES THE SPAN OF THE WEEKLY          *
027800*    RECURRENCE.  SEE BATCH FLOW STEP 1, CALENDAR-EXPORT.              *
027900*************************************************************************
028000 120-READ-TERM-DATES.
028100     MOVE 'N' TO WS-TERM-FOUND-SW.
028200     READ TERMDATE
028300         AT END
028400             DISPLAY 'SCHDICAL - NO TERM-DATES RECORD FOUND'
028500         NOT AT END
028600             MOVE 'Y' TO WS-TERM-FOUND-SW
028700             PERFORM 125-PREP-TERM-DATES
028800     END-READ.
028900*************************************************************************
029000 125-PREP-TERM-DATES.
029100     MOVE TRM-TERM-START-DATE TO WS-GEN-DATE-IN.
029200     PERFORM 310-SPLIT-DATE.
029300     MOVE WS-GEN-CCYY TO WS-TERM-START-CCYY.
029400     MOVE WS-GEN-MM   TO WS-TERM-START-MM.
029500     MOVE WS-GEN-DD   TO WS-TERM-START-DD.
029600     PERFORM 320-COMPUTE-WEEKDAY.
029700     MOVE WS-GEN-WEEKDAY-NO TO WS-TERM-START-WEEKDAY.
029800     MOVE TRM-TERM-END-DATE TO WS-GEN-DATE-IN.
029900     PERFORM 310-SPLIT-DATE.
030000     MOVE SPACES TO WS-UNTIL-TEXT.
030100     STRING WS-GEN-CCYY-ED WS-GEN-MM-ED WS-GEN-DD-ED 'T235959Z'
030200             DELIMITED BY SIZE
030300             INTO WS-UNTIL-TEXT
030400     END-STRING.
030500*************************************************************************
030600*    RUN TIMESTAMP - STAMPED ONCE, CARRIED ON EVERY DTSTAMP LINE.      *
030700*************************************************************************
030800 130-STAMP-RUN-TIME.
030900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
031000     ACCEPT WS-RUN-TIME FROM TIME.
031100     MOVE SPACES TO WS-DTSTAMP-TEXT.
031200     STRING WS-RUN-DATE 'T' WS-RUN-TIME(1:6) 'Z'
031300             DELIMITED BY SIZE
031400             INTO WS-DTSTAMP-TEXT
031500     END-STRING.
031600*************************************************************************
031700*    THE BEST SCHEDULE IS THE FIRST RECORD ON A RANK-ORDERED RESULTS   *
031800*    FILE.                                                             *
031900*************************************************************************
032000 150-SELECT-SCHEDULE.
032100     MOVE 'N' TO WS-RESULT-FOUND-SW.
032200     READ RESULTS
032300         AT END
032400             DISPLAY 'SCHDICAL - NO RESULT SCHEDULE RECORD FOUND'
032500         NOT AT END
032600             MOVE RES-REC TO WS-SEL-RESULT
032700             MOVE 'Y' TO WS-RESULT-FOUND-SW
032800     END-READ.
032900*************************************************************************
033000 200-WRITE-CAL-HEADER.
033100     MOVE 'BEGIN:VCALENDAR' TO WS-CAL-LINE.
033200     PERFORM 905-WRITE-CAL-LINE.
033300     MOVE 'PRODID:-//REGISTRAR DATA PROCESSING//SCHDICAL 1.0//EN'
033400             TO WS-CAL-LINE.
033500     PERFORM 905-WRITE-CAL-LINE.
033600     MOVE 'VERSION:2.0' TO WS-CAL-LINE.
033700     PERFORM 905-WRITE-CAL-LINE.
033800     MOVE 'CALSCALE:GREGORIAN' TO WS-CAL-LINE.
033900     PERFORM 905-WRITE-CAL-LINE.
034000     MOVE 'METHOD:PUBLISH' TO WS-CAL-LINE.
034100     PERFORM 905-WRITE-CAL-LINE.
034200     MOVE 'X-WR-CALNAME:STUDENT SCHEDULE' TO WS-CAL-LINE.
034300     PERFORM 905-WRITE-CAL-LINE.
034400     MOVE 'X-WR-TIMEZONE:America/New_York' TO WS-CAL-LINE.
034500     PERFORM 905-WRITE-CAL-LINE.
034600*************************************************************************
034700 210-WRITE-CAL-EVENTS.
034800     PERFORM 220-WRITE-EVENTS-FOR-SECTION
034900             VARYING WS-SEL-IX FROM 1 BY 1
035000             UNTIL WS-SEL-IX > SEL-SECTION-COUNT.
035100*************************************************************************
035200 220-WRITE-EVENTS-FOR-SECTION.
035300     PERFORM 230-FIND-CATALOG-ROW.
035400     IF WS-ROW-FOUND-SW = 'Y'
035500         PERFORM 240-WRITE-ONE-MEETING-EVENT
035600                 VARYING WS-MTG-IX FROM 1 BY 1
035700                 UNTIL WS-MTG-IX > ICAT-MEETING-COUNT(WS-CUR-CAT-IX)
035800     END-IF.
035900*************************************************************************
036000 230-FIND-CATALOG-ROW.
036100     MOVE 'N' TO WS-ROW-FOUND-SW.
036200     PERFORM 231-CHECK-ONE-CATALOG-ROW
036300             VARYING WS-CAT-IX FROM 1 BY 1
036400             UNTIL WS-CAT-IX > WS-CAT-COUNT
036500             OR WS-ROW-FOUND-SW = 'Y'.
036600*************************************************************************
036700 231-CHECK-ONE-CATALOG-ROW.
036800     IF ICAT-CRN(WS-CAT-IX) = SEL-CRN-VALUE(WS-SEL-IX)
036900         MOVE WS-CAT-IX TO WS-CUR-CAT-IX
037000         MOVE 'Y' TO WS-ROW-FOUND-SW
037100     END-IF.
037200*************************************************************************
037300 240-WRITE-ONE-MEETING-EVENT.
037400     PERFORM 300-COMPUTE-OFFSET-FOR-MEETING.
037500     PERFORM 330-ADD-OFFSET-DAYS.
037600     PERFORM 400-FORMAT-UID.
037700     PERFORM 410-FORMAT-DTSTART-DTEND.
037800     PERFORM 420-FORMAT-SUMMARY.
037900     PERFORM 430-FORMAT-DESCRIPTION.
038000     PERFORM 440-FORMAT-LOCATION-TEXT.
038100     PERFORM 450-WRITE-EVENT-LINES.
038200     ADD 1 TO WS-EVENTS-WRITTEN.
038300*************************************************************************
038400 260-WRITE-CAL-TRAILER.
038500     MOVE 'END:VCALENDAR' TO WS-CAL-LINE.
038600     PERFORM 905-WRITE-CAL-LINE.
038700*************************************************************************
038800*    FIRST-OCCURRENCE OFFSET - (MTG WEEKDAY - TERM-START WEEKDAY + 7)  *
038900*    MOD 7, MONDAY = 0.  SEE CALENDAR-EXPORT RULES.                    *
039000*************************************************************************
039100 300-COMPUTE-OFFSET-FOR-MEETING.
039200     COMPUTE WS-MTG-WEEKDAY =
039300             ICAT-MTG-DAY-NO(WS-CUR-CAT-IX, WS-MTG-IX) - 1.
039400     COMPUTE WS-RAW-OFFSET =
039500             WS-MTG-WEEKDAY - WS-TERM-START-WEEKDAY + 7.
039600     DIVIDE WS-RAW-OFFSET BY 7
039700             GIVING WS-GEN-Z-QUOT REMAINDER WS-OFFSET-DAYS.
039800*************************************************************************
039900*    GENERIC CCYYMMDD SPLIT - LOADS WS-GEN-DATE-IN, RETURNS BINARY     *
040000*    AND DISPLAY-EDITED YEAR/MONTH/DAY.                                *
040100*************************************************************************
040200 310-SPLIT-DATE.
040300     DIVIDE WS-GEN-DATE-IN BY 10000
040400             GIVING WS-GEN-CCYY REMAINDER WS-GEN-MMDD-REM.
040500     DIVIDE WS-GEN-MMDD-REM BY 100
040600             GIVING WS-GEN-MM REMAINDER WS-GEN-DD.
040700     MOVE WS-GEN-CCYY TO WS-GEN-CCYY-ED.
040800     MOVE WS-GEN-MM   TO WS-GEN-MM-ED.
040900     MOVE WS-GEN-DD   TO WS-GEN-DD-ED.
041000*************************************************************************
041100*    WEEKDAY OF AN ARBITRARY DATE - ZELLER'S CONGRUENCE, GREGORIAN.    *
041200*    OPERATES ON WS-GEN-CCYY/MM/DD, RETURNS WS-GEN-WEEKDAY-NO WITH     *
041300*    MONDAY = 0 ... SUNDAY = 6.  SEE CL*04.                            *
041400*************************************************************************
041500 320-COMPUTE-WEEKDAY.
041600     IF WS-GEN-MM < 3
041700         COMPUTE WS-GEN-ZM = WS-GEN-MM + 12
041800         COMPUTE WS-GEN-ZY = WS-GEN-CCYY - 1
041900     ELSE
042000         MOVE WS-GEN-MM   TO WS-GEN-ZM
042100         MOVE WS-GEN-CCYY TO WS-GEN-ZY
042200     END-IF.
042300     DIVIDE WS-GEN-ZY BY 100
042400             GIVING WS-GEN-Z-J REMAINDER WS-GEN-Z-K.
042500     COMPUTE WS-GEN-Z-TERM1 = (13 * (WS-GEN-ZM + 1)) / 5.
042600     COMPUTE WS-GEN-Z-SUM = WS-GEN-DD + WS-GEN-Z-TERM1 + WS-GEN-Z-K
042700             + (WS-GEN-Z-K / 4) + (WS-GEN-Z-J / 4) + (5 * WS-GEN-Z-J).
042800     DIVIDE WS-GEN-Z-SUM BY 7
042900             GIVING WS-GEN-Z-QUOT REMAINDER WS-GEN-ZELLER-H.
043000     COMPUTE WS-GEN-Z-SUM = WS-GEN-ZELLER-H + 5.
043100     DIVIDE WS-GEN-Z-SUM BY 7
043200             GIVING WS-GEN-Z-QUOT REMAINDER WS-GEN-WEEKDAY-NO.
043300*************************************************************************
043400*    FIRST-OCCURRENCE DATE - TERM START PLUS THE OFFSET, DAY BY DAY.   *
043500*************************************************************************
043600 330-ADD-OFFSET-DAYS.
043700     MOVE WS-TERM-START-CCYY TO WS-R-CCYY.
043800     MOVE WS-TERM-START-MM   TO WS-R-MM.
043900     MOVE WS-TERM-START-DD   TO WS-R-DD.
044000     PERFORM 331-INCREMENT-ONE-DAY
044100             VARYING WS-OFFSET-IX FROM 1 BY 1
044200             UNTIL WS-OFFSET-IX > WS-OFFSET-DAYS.
044300     MOVE WS-R-CCYY TO WS-R-CCYY-ED.
044400     MOVE WS-R-MM   TO WS-R-MM-ED.
044500     MOVE WS-R-DD   TO WS-R-DD-ED.
044600*************************************************************************
044700 331-INCREMENT-ONE-DAY.
044800     PERFORM 332-REFRESH-FEB-DAYS.
044900     ADD 1 TO WS-R-DD.
045000     IF WS-R-DD > WS-DAYS-IN-MONTH(WS-R-MM)
045100         MOVE 1 TO WS-R-DD
045200         ADD 1 TO WS-R-MM
045300         IF WS-R-MM > 12
045400             MOVE 1 TO WS-R-MM
045500             ADD 1 TO WS-R-CCYY
045600             PERFORM 332-REFRESH-FEB-DAYS
045700         END-IF
045800     END-IF.
045900*************************************************************************
046000*    LEAP-YEAR CHECK, GREGORIAN RULE - DIV BY 4 AND (NOT DIV BY 100    *
046100*    OR DIV BY 400) - REFRESHES THE FEBRUARY SLOT OF THE DAYS-PER-     *
046200*    MONTH TABLE FOR THE YEAR NOW IN WS-R-CCYY.                        *
046300*************************************************************************
046400 332-REFRESH-FEB-DAYS.
046500     DIVIDE WS-R-CCYY BY 4   GIVING WS-GEN-Z-QUOT REMAINDER
046600             WS-LEAP-REM-4.
046700     DIVIDE WS-R-CCYY BY 100 GIVING WS-GEN-Z-QUOT REMAINDER
046800             WS-LEAP-REM-100.
046900     DIVIDE WS-R-CCYY BY 400 GIVING WS-GEN-Z-QUOT REMAINDER
047000             WS-LEAP-REM-400.
047100     IF WS-LEAP-REM-4 = 0
047200             AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
047300         MOVE 29 TO WS-DAYS-IN-MONTH(2)
047400     ELSE
047500         MOVE 28 TO WS-DAYS-IN-MONTH(2)
047600     END-IF.
047700*************************************************************************
047800*    UID - CRN-DAY-STARTMIN, UNIQUE PER MEETING PER SECTION.           *
047900*************************************************************************
048000 400-FORMAT-UID.
048100     MOVE SPACES TO WS-UID-TEXT.
048200     STRING ICAT-CRN(WS-CUR-CAT-IX)                     DELIMITED BY SIZE
048300             '-'                                        DELIMITED BY SIZE
048400             ICAT-MTG-DAY-NO(WS-CUR-CAT-IX, WS-MTG-IX)  DELIMITED BY SIZE
048500             '-'                                        DELIMITED BY SIZE
048600             ICAT-MTG-START-MIN(WS-CUR-CAT-IX, WS-MTG-IX)
048700                                                        DELIMITED BY SIZE
048800             INTO WS-UID-TEXT
048900     END-STRING.
049000*************************************************************************
049100*    DTSTART / DTEND - FIRST-OCCURRENCE DATE AT THE MEETING'S START    *
049200*    AND END MINUTE.                                                   *
049300*************************************************************************
049400 410-FORMAT-DTSTART-DTEND.
049500     DIVIDE ICAT-MTG-START-MIN(WS-CUR-CAT-IX, WS-MTG-IX) BY 60
049600             GIVING WS-HH REMAINDER WS-MM.
049700     MOVE WS-HH TO WS-START-HH-ED.
049800     MOVE WS-MM TO WS-START-MM-ED.
049900     DIVIDE ICAT-MTG-END-MIN(WS-CUR-CAT-IX, WS-MTG-IX) BY 60
050000             GIVING WS-HH REMAINDER WS-MM.
050100     MOVE WS-HH TO WS-END-HH-ED.
050200     MOVE WS-MM TO WS-END-MM-ED.
050300     MOVE SPACES TO WS-DTSTART-TEXT.
050400     STRING WS-R-CCYY-ED WS-R-MM-ED WS-R-DD-ED 'T'
050500             WS-START-HH-ED WS-START-MM-ED '00'
050600             DELIMITED BY SIZE
050700             INTO WS-DTSTART-TEXT
050800     END-STRING.
050900     MOVE SPACES TO WS-DTEND-TEXT.
051000     STRING WS-R-CCYY-ED WS-R-MM-ED WS-R-DD-ED 'T'
051100             WS-END-HH-ED WS-END-MM-ED '00'
051200             DELIMITED BY SIZE
051300             INTO WS-DTEND-TEXT
051400     END-STRING.
051500*************************************************************************
051600*    SUMMARY - "COURSE-KEY - TITLE".  CARRIES COURSE-KEY'S TRAILING    *
051700*    BLANKS INTO THE LINE - ADVISING CHECKED, THE CALENDAR PROGRAM     *
051800*    COLLAPSES THE EXTRA WHITE SPACE ON DISPLAY, SO IT'S LEFT ALONE.   *
051900*************************************************************************
052000 420-FORMAT-SUMMARY.
052100     MOVE SPACES TO WS-SUMMARY-TEXT.
052200     STRING ICAT-COURSE-KEY(WS-CUR-CAT-IX)  DELIMITED BY SIZE
052300             ' - '                          DELIMITED BY SIZE
052400             ICAT-TITLE(WS-CUR-CAT-IX)       DELIMITED BY SIZE
052500             INTO WS-SUMMARY-TEXT
052600     END-STRING.
052700*************************************************************************
052800*    DESCRIPTION - COURSE/SECTION/CRN ALWAYS; INSTRUCTOR, LOCATION     *
052900*    AND CREDITS ONLY WHEN PRESENT.  POINTER PICKS UP WHERE EACH       *
053000*    OPTIONAL PIECE LEFT OFF.                                         *
053100*************************************************************************
053200 430-FORMAT-DESCRIPTION.
053300     MOVE SPACES TO WS-DESC-TEXT.
053400     MOVE 1 TO WS-DESC-PTR.
053500     STRING 'Course: '            DELIMITED BY SIZE
053600             ICAT-COURSE-KEY(WS-CUR-CAT-IX)     DELIMITED BY SIZE
053700             '\nSection: '         DELIMITED BY SIZE
053800             ICAT-SECTION(WS-CUR-CAT-IX)        DELIMITED BY SIZE
053900             '\nCRN: '             DELIMITED BY SIZE
054000             ICAT-CRN(WS-CUR-CAT-IX)            DELIMITED BY SIZE
054100             INTO WS-DESC-TEXT
054200             WITH POINTER WS-DESC-PTR
054300     END-STRING.
054400     IF ICAT-INSTRUCTOR(WS-CUR-CAT-IX) NOT = SPACES
054500         STRING '\nInstructor: '  DELIMITED BY SIZE
054600                 ICAT-INSTRUCTOR(WS-CUR-CAT-IX)  DELIMITED BY SIZE
054700                 INTO WS-DESC-TEXT
054800                 WITH POINTER WS-DESC-PTR
054900         END-STRING
055000     END-IF.
055100     IF ICAT-MTG-LOCATION(WS-CUR-CAT-IX, WS-MTG-IX) NOT = SPACES
055200         STRING '\nLocation: '    DELIMITED BY SIZE
055300                 ICAT-MTG-LOCATION(WS-CUR-CAT-IX, WS-MTG-IX)
055400                                                 DELIMITED BY SIZE
055500                 INTO WS-DESC-TEXT
055600                 WITH POINTER WS-DESC-PTR
055700         END-STRING
055800     END-IF.
055900     IF ICAT-CREDITS(WS-CUR-CAT-IX) NOT = 0
056000         MOVE ICAT-CREDITS(WS-CUR-CAT-IX) TO WS-CREDITS-ED
056100         STRING '\nCredits: '     DELIMITED BY SIZE
056200                 WS-CREDITS-ED                   DELIMITED BY SIZE
056300                 INTO WS-DESC-TEXT
056400                 WITH POINTER WS-DESC-PTR
056500         END-STRING
056600     END-IF.
056700*************************************************************************
056800 440-FORMAT-LOCATION-TEXT.
056900     MOVE ICAT-MTG-LOCATION(WS-CUR-CAT-IX, WS-MTG-IX) TO
057000             WS-EVENT-LOC-TEXT.
057100*************************************************************************
057200 450-WRITE-EVENT-LINES.
057300     MOVE 'BEGIN:VEVENT' TO WS-CAL-LINE.
057400     PERFORM 905-WRITE-CAL-LINE.
057500     MOVE SPACES TO WS-CAL-LINE.
057600     STRING 'UID:' WS-UID-TEXT DELIMITED BY SIZE INTO WS-CAL-LINE
057700     END-STRING.
057800     PERFORM 905-WRITE-CAL-LINE.
057900     MOVE SPACES TO WS-CAL-LINE.
058000     STRING 'DTSTAMP:' WS-DTSTAMP-TEXT DELIMITED BY SIZE
058100             INTO WS-CAL-LINE
058200     END-STRING.
058300     PERFORM 905-WRITE-CAL-LINE.
058400     MOVE SPACES TO WS-CAL-LINE.
058500     STRING 'DTSTART;TZID=America/New_York:' WS-DTSTART-TEXT
058600             DELIMITED BY SIZE
058700             INTO WS-CAL-LINE
058800     END-STRING.
058900     PERFORM 905-WRITE-CAL-LINE.
059000     MOVE SPACES TO WS-CAL-LINE.
059100     STRING 'DTEND;TZID=America/New_York:' WS-DTEND-TEXT
059200             DELIMITED BY SIZE
059300             INTO WS-CAL-LINE
059400     END-STRING.
059500     PERFORM 905-WRITE-CAL-LINE.
059600     MOVE SPACES TO WS-CAL-LINE.
059700     STRING 'RRULE:FREQ=WEEKLY;UNTIL=' WS-UNTIL-TEXT
059800             DELIMITED BY SIZE
059900             INTO WS-CAL-LINE
060000     END-STRING.
060100     PERFORM 905-WRITE-CAL-LINE.
060200     MOVE SPACES TO WS-CAL-LINE.
060300     STRING 'SUMMARY:' WS-SUMMARY-TEXT DELIMITED BY SIZE
060400             INTO WS-CAL-LINE
060500     END-STRING.
060600     PERFORM 905-WRITE-CAL-LINE.
060700     MOVE SPACES TO WS-CAL-LINE.
060800     STRING 'DESCRIPTION:' WS-DESC-TEXT DELIMITED BY SIZE
060900             INTO WS-CAL-LINE
061000     END-STRING.
061100     PERFORM 905-WRITE-CAL-LINE.
061200     MOVE SPACES TO WS-CAL-LINE.
061300     STRING 'LOCATION:' WS-EVENT-LOC-TEXT DELIMITED BY SIZE
061400             INTO WS-CAL-LINE
061500     END-STRING.
061600     PERFORM 905-WRITE-CAL-LINE.
061700     MOVE 'END:VEVENT' TO WS-CAL-LINE.
061800     PERFORM 905-WRITE-CAL-LINE.
061900*************************************************************************
062000 700-OPEN-FILES.
062100     OPEN INPUT  CATLOG.
062200     OPEN INPUT  RESULTS.
062300     OPEN INPUT  TERMDATE.
062400     OPEN OUTPUT CALENDAR.
062500     IF NOT WS-CATLOG-OK
062600         DISPLAY 'SCHDICAL - ERROR OPENING CATLOG, STATUS = '
062700                 WS-CATLOG-STATUS
062800         SET CATLOG-AT-EOF TO TRUE
062900     END-IF.
063000*************************************************************************
063100 790-CLOSE-FILES.
063200     CLOSE CATLOG RESULTS TERMDATE CALENDAR.
063300*************************************************************************
063400 900-DISPLAY-RUN-SUMMARY.
063500     DISPLAY 'SCHDICAL RUN SUMMARY'.
063600     DISPLAY '  CATALOG SECTIONS LOADED = ' WS-SECTIONS-LOADED.
063700     DISPLAY '  CALENDAR EVENTS WRITTEN = ' WS-EVENTS-WRITTEN.
063800*************************************************************************
063900 905-WRITE-CAL-LINE.
064000     MOVE WS-CAL-LINE TO CAL-REC.
064100     WRITE CAL-REC.
