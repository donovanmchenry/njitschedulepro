000100*************************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE REGISTRAR'S OFFICE           *
000300*    DATA PROCESSING SECTION - BATCH SYSTEMS GROUP                     *
000400*************************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCHDCMB.
000700 AUTHOR.        T J HARMON.
000800 INSTALLATION.  REGISTRAR DATA PROCESSING.
000900 DATE-WRITTEN.  10/03/88.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200*************************************************************************
001300*    REMARKS.                                                          *
001400*    TWO JOBS IN ONE RUN, BOTH AGAINST THE RAW REGISTRAR EXTRACTS      *
001500*    RATHER THAN THE NORMALIZED CATALOG - (1) STACKS THE THREE DAILY   *
001600*    CAMPUS EXTRACT FEEDS INTO ONE SORTED MASTER FILE FOR THE NIGHTLY  *
001700*    ARCHIVE, AND (2) ANSWERS "IS ROOM X FREE AT TIME Y ON DAY Z" FOR  *
001800*    THE ROOM-SCHEDULING OFFICE, WITH A CONFLICT LISTING WHEN IT IS    *
001900*    NOT.                                                              *
002000*                                                                      *
002100*    INPUT.   RAWEXT1/2/3 - THE THREE CAMPUS EXTRACT FEEDS.            *
002200*             ROOMREQ     - ROOM LIST AND DAY/TIME TO CHECK.           *
002300*    OUTPUT.  MASTEXT     - ALL THREE FEEDS, ONE FILE, COURSE+SECTION  *
002400*                           ORDER.                                     *
002500*             ROOMRPT     - THE ROOM-AVAILABILITY PRINT REPORT.        *
002600*************************************************************************
002700*    CHANGE LOG.                                                    *
002800*    CL*01  TJH  10/03/88  ORIGINAL PROGRAM - MASTER MERGE ONLY,    *CL*01
002900*           TWO FEEDS.                                              *CL*01
003000*    CL*02  TJH  02/11/88  ROOM-AVAILABILITY REPORT ADDED, PER      *CL*02
003100*           ROOM SCHEDULING OFFICE REQUEST - WAS A SEPARATE, NOW    *CL*02
003200*           RETIRED PROGRAM (SCHDROOM).                             *CL*02
003300*    CL*03  RKM  14/06/91  THIRD CAMPUS EXTRACT FEED ADDED (NORTH   *CL*03
003400*           CAMPUS WENT LIVE ON THE REGISTRAR SYSTEM THIS TERM).    *CL*03
003500*    CL*04  RKM  21/09/99  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN   *CL*04
003600*           THIS PROGRAM.  NO CHANGE REQUIRED.                     *CL*04
003700*    CL*05  MAL  02/11/03  SCAN AND SORT LOOPS RECAST AS PERFORMED  *CL*05
003800*           PARAGRAPHS, NOT IN-LINE PERFORM/END-PERFORM, TO MATCH   *CL*05
003900*           THE REST OF THE SUITE AFTER THE SPRING CODE REVIEW.     *CL*05
004000*    CL*06  MAL  12/01/04  FILLER ADDED TO EVERY WS GROUP PER THE   *CL*06
004100*           SHOP'S RECORD-LAYOUT STANDARD.                          *CL*06
004200*************************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-370.
004600 OBJECT-COMPUTER.   IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RAWEXT1   ASSIGN TO RAWEXT1
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS MODE  IS SEQUENTIAL
005400         FILE STATUS  IS WS-RAWEXT1-STATUS.
005500
005600     SELECT RAWEXT2   ASSIGN TO RAWEXT2
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE  IS SEQUENTIAL
005900         FILE STATUS  IS WS-RAWEXT2-STATUS.
006000
006100     SELECT RAWEXT3   ASSIGN TO RAWEXT3
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         ACCESS MODE  IS SEQUENTIAL
006400         FILE STATUS  IS WS-RAWEXT3-STATUS.
006500
006600     SELECT ROOMREQ   ASSIGN TO ROOMREQ
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         ACCESS MODE  IS SEQUENTIAL
006900         FILE STATUS  IS WS-ROOMREQ-STATUS.
007000
007100     SELECT MASTEXT   ASSIGN TO MASTEXT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS MODE  IS SEQUENTIAL
007400         FILE STATUS  IS WS-MASTEXT-STATUS.
007500
007600     SELECT ROOMRPT   ASSIGN TO ROOMRPT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         ACCESS MODE  IS SEQUENTIAL
007900         FILE STATUS  IS WS-ROOMRPT-STATUS.
008000*************************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  RAWEXT1
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 COPY RAWXCPY REPLACING LEADING ==RAWX== BY ==RX1==.
008700
008800 FD  RAWEXT2
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 COPY RAWXCPY REPLACING LEADING ==RAWX== BY ==RX2==.
009200
009300 FD  RAWEXT3
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 COPY RAWXCPY REPLACING LEADING ==RAWX== BY ==RX3==.
009700
009800 FD  ROOMREQ
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 COPY ROOMCPY.
010200
010300 FD  MASTEXT
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 COPY RAWXCPY REPLACING LEADING ==RAWX== BY ==MEXT==.
010700
010800 FD  ROOMRPT
010900     RECORDING MODE IS F
011000     BLOCK CONTAINS 0 RECORDS.
011100 01  RPT-REC.
011200     05  RPT-LINE-TEXT           PIC X(76).
011300     05  FILLER                  PIC X(004).
011400*************************************************************************
011500 WORKING-STORAGE SECTION.
011600*************************************************************************
011700 01  WS-FILE-STATUSES.
011800     05  WS-RAWEXT1-STATUS       PIC X(02) VALUE SPACES.
011900         88  WS-RAWEXT1-OK                  VALUE '00'.
012000     05  WS-RAWEXT2-STATUS       PIC X(02) VALUE SPACES.
012100         88  WS-RAWEXT2-OK                  VALUE '00'.
012200     05  WS-RAWEXT3-STATUS       PIC X(02) VALUE SPACES.
012300         88  WS-RAWEXT3-OK                  VALUE '00'.
012400     05  WS-ROOMREQ-STATUS       PIC X(02) VALUE SPACES.
012500         88  WS-ROOMREQ-OK                  VALUE '00'.
012600     05  WS-MASTEXT-STATUS       PIC X(02) VALUE SPACES.
012700         88  WS-MASTEXT-OK                  VALUE '00'.
012800     05  WS-ROOMRPT-STATUS       PIC X(02) VALUE SPACES.
012900         88  WS-ROOMRPT-OK                  VALUE '00'.
013000     05  FILLER                  PIC X(04).
013100 01  WS-SWITCHES.
013200     05  WS-RAWEXT1-EOF-SW       PIC X(01) VALUE 'N'.
013300         88  RAWEXT1-AT-EOF                 VALUE 'Y'.
013400     05  WS-RAWEXT2-EOF-SW       PIC X(01) VALUE 'N'.
013500         88  RAWEXT2-AT-EOF                 VALUE 'Y'.
013600     05  WS-RAWEXT3-EOF-SW       PIC X(01) VALUE 'N'.
013700         88  RAWEXT3-AT-EOF                 VALUE 'Y'.
013800     05  WS-ROOM-REQ-FOUND-SW    PIC X(01) VALUE 'N'.
013900     05  FILLER                  PIC X(08).
014000*************************************************************************
014100 01  WS-RUN-COUNTERS.
014200     05  WS-ROWS-FILE1           PIC S9(07) COMP VALUE 0.
014300     05  WS-ROWS-FILE2           PIC S9(07) COMP VALUE 0.
014400     05  WS-ROWS-FILE3           PIC S9(07) COMP VALUE 0.
014500     05  WS-ROOMS-CHECKED        PIC S9(05) COMP VALUE 0.
014600     05  WS-TOTAL-CLASSES        PIC S9(07) COMP VALUE 0.
014700     05  FILLER                  PIC X(08).
014800 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
014900     05  WS-RUN-COUNTERS-BYTES   PIC X(30).
015000*************************************************************************
015100 01  WS-WORK-SUBSCRIPTS.
015200     05  WS-MASTER-COUNT         PIC S9(07) COMP VALUE 0.
015300     05  WS-MAST-IX              PIC S9(07) COMP VALUE 0.
015400     05  WS-MOVE-FROM            PIC S9(07) COMP VALUE 0.
015500     05  WS-INSERT-TO            PIC S9(07) COMP VALUE 0.
015600     05  WS-ROOM-IX              PIC S9(03) COMP VALUE 0.
015700     05  FILLER                  PIC X(06).
015800 01  WS-WORK-SUBSCRIPTS-R REDEFINES WS-WORK-SUBSCRIPTS.
015900     05  WS-WORK-SUBSCRIPTS-BYTES PIC X(30).
016000*************************************************************************
016100*    ALL THREE EXTRACT FEEDS, HELD IN MEMORY TOGETHER SO THEY CAN BE    *
016200*    SORTED AND PRINTED WITHOUT RE-READING ANY OF THE INPUT FILES.      *
016300*************************************************************************
016400 01  WS-MASTER-TABLE.
016500     05  WS-MASTER-ENTRY OCCURS 3000 TIMES.
016600         07  WS-MAST-DATA.
016700             COPY RAWXCPY REPLACING LEADING ==RAWX== BY ==MAST==.
016800     05  FILLER                  PIC X(04).
016900*************************************************************************
017000*    INSERTION-SORT SCRATCH ROW.  SEE 200-SORT-MASTER-TABLE.            *
017100*************************************************************************
017200 01  WS-INSERT-ROW.
017300     COPY RAWXCPY REPLACING LEADING ==RAWX== BY ==INS==.
017400*************************************************************************
017500*    GENERIC CASE-FOLDED SUBSTRING SEARCH WORK AREA - SHARED BY THE     *
017600*    ROOM, DAY AND TIME MATCH TESTS.  SEE 900-SUBSTRING-SEARCH.         *
017700*************************************************************************
017800 01  WS-GEN-SEARCH-WORK.
017900     05  WS-GEN-NEEDLE           PIC X(20) VALUE SPACES.
018000     05  WS-GEN-HAYSTACK         PIC X(20) VALUE SPACES.
018100     05  WS-GEN-NEEDLE-LEN       PIC S9(03) COMP VALUE 0.
018200     05  WS-GEN-POS              PIC S9(03) COMP VALUE 0.
018300     05  WS-GEN-FOUND-SW         PIC X(01) VALUE 'N'.
018400     05  FILLER                  PIC X(06).
018500*************************************************************************
018600*    PER-ROOM AVAILABILITY RESULT, CARRIED FOR THE SUMMARY BLOCK.       *
018700*************************************************************************
018800 01  WS-ROOM-RESULT.
018900     05  WS-ROOM-RESULT-ENTRY OCCURS 10 TIMES.
019000         07  WS-ROOM-AVAIL-FLAG  PIC X(01).
019100         07  WS-ROOM-MATCH-COUNT PIC 9(04) COMP.
019200     05  FILLER                  PIC X(06).
019300*************************************************************************
019400*    REPORT LINE BUFFER - MATCHES ROOMRPT'S TOTAL RECORD WIDTH.         *
019500*************************************************************************
019600 01  WS-RPT-LINE-WORK.
019700     05  WS-RPT-LINE             PIC X(80) VALUE SPACES.
019800     05  FILLER                  PIC X(04).
019900 01  WS-RPT-LINE-WORK-R REDEFINES WS-RPT-LINE-WORK.
020000     05  WS-RPT-LINE-BYTES       PIC X(84).
020100*************************************************************************
020200*    EDITED FIELDS FOR THE ROOM-AVAILABILITY REPORT.                    *
020300*************************************************************************
020400 01  WS-RPT-EDIT-WORK.
020500     05  WS-MATCH-COUNT-ED       PIC ZZZ9   VALUE ZERO.
020600     05  WS-NOW-ENR-ED           PIC ZZZ9   VALUE ZERO.
020700     05  WS-MAX-CAP-ED           PIC ZZZ9   VALUE ZERO.
020800     05  WS-TOTAL-CLASS-ED       PIC ZZZZ9  VALUE ZERO.
020900     05  FILLER                  PIC X(06).
021000*************************************************************************
021100 PROCEDURE DIVISION.
021200*************************************************************************
021300 000-MAIN.
021400     PERFORM 700-OPEN-FILES.
021500     PERFORM 100-LOAD-EXTRACTS.
021600     PERFORM 200-SORT-MASTER-TABLE.
021700     PERFORM 300-WRITE-MASTER-EXTRACT.
021800     PERFORM 150-READ-ROOM-REQUEST.
021900     IF WS-ROOM-REQ-FOUND-SW = 'Y'
022000         PERFORM 500-PRINT-ROOM-AVAILABILITY-REPORT
022100     END-IF.
022200     PERFORM 790-CLOSE-FILES.
022300     PERFORM 900-DISPLAY-RUN-SUMMARY.
022400     GOBACK.
022500*************************************************************************
022600*    BATCH FLOW STEP 1 - READ ALL THREE CAMPUS FEEDS INTO ONE TABLE.    *
022700*************************************************************************
022800 100-LOAD-EXTRACTS.
022900     PERFORM 110-LOAD-ONE-RAWEXT1-ROW
023000             UNTIL RAWEXT1-AT-EOF.
023100     PERFORM 120-LOAD-ONE-RAWEXT2-ROW
023200             UNTIL RAWEXT2-AT-EOF.
023300     PERFORM 130-LOAD-ONE-RAWEXT3-ROW
023400             UNTIL RAWEXT3-AT-EOF.
023500*************************************************************************
023600 110-LOAD-ONE-RAWEXT1-ROW.
023700     READ RAWEXT1
023800         AT END
023900             SET RAWEXT1-AT-EOF TO TRUE
024000         NOT AT END
024100             ADD 1 TO WS-MASTER-COUNT
024200             ADD 1 TO WS-ROWS-FILE1
024300             MOVE RX1-REC TO WS-MAST-DATA(WS-MASTER-COUNT)
024400     END-READ.
024500*************************************************************************
024600 120-LOAD-ONE-RAWEXT2-ROW.
024700     READ RAWEXT2
024800         AT END
024900             SET RAWEXT2-AT-EOF TO TRUE
025000         NOT AT END
025100             ADD 1 TO WS-MASTER-COUNT
025200             ADD 1 TO WS-ROWS-FILE2
025300             MOVE RX2-REC TO WS-MAST-DATA(WS-MASTER-COUNT)
025400     END-READ.
025500*************************************************************************
025600 130-LOAD-ONE-RAWEXT3-ROW.
025700     READ RAWEXT3
025800         AT END
025900             SET RAWEXT3-AT-EOF TO TRUE
026000         NOT AT END
026100             ADD 1 TO WS-MASTER-COUNT
026200             ADD 1 TO WS-ROWS-FILE3
026300             MOVE RX3-REC TO WS-MAST-DATA(WS-MASTER-COUNT)
026400     END-READ.
026500*************************************************************************
026600*    ASCENDING BY COURSE THEN SECTION, STABLE (TIES KEEP DISCOVERY      *
026700*    ORDER BECAUSE THE SHIFT TEST IS STRICTLY GREATER-THAN).            *
026800*************************************************************************
026900 200-SORT-MASTER-TABLE.
027000     PERFORM 205-INSERT-ONE-MASTER-ROW
027100             VARYING WS-MOVE-FROM FROM 2 BY 1
027200             UNTIL WS-MOVE-FROM > WS-MASTER-COUNT.
027300*************************************************************************
027400 205-INSERT-ONE-MASTER-ROW.
027500     MOVE WS-MASTER-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ROW.
027600     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
027700     PERFORM 206-SHIFT-ONE-MASTER-ROW
027800             UNTIL WS-INSERT-TO <= 0
027900             OR MAST-COURSE(WS-INSERT-TO) < INS-COURSE
028000             OR (MAST-COURSE(WS-INSERT-TO) = INS-COURSE
028100                 AND MAST-SECTION(WS-INSERT-TO) <= INS-SECTION).
028200     ADD 1 TO WS-INSERT-TO.
028300     MOVE WS-INSERT-ROW TO WS-MASTER-ENTRY(WS-INSERT-TO).
028400*************************************************************************
028500 206-SHIFT-ONE-MASTER-ROW.
028600     MOVE WS-MASTER-ENTRY(WS-INSERT-TO)
028700             TO WS-MASTER-ENTRY(WS-INSERT-TO + 1).
028800     SUBTRACT 1 FROM WS-INSERT-TO.
028900*************************************************************************
029000 300-WRITE-MASTER-EXTRACT.
029100     PERFORM 305-WRITE-ONE-MASTER-ROW
029200             VARYING WS-MAST-IX FROM 1 BY 1
029300             UNTIL WS-MAST-IX > WS-MASTER-COUNT.
029400*************************************************************************
029500 305-WRITE-ONE-MASTER-ROW.
029600     MOVE WS-MAST-DATA(WS-MAST-IX) TO MEXT-REC.
029700     WRITE MEXT-REC.
029800*************************************************************************
029900*    BATCH FLOW STEP 2 - ROOM LIST AND THE DAY/TIME TO CHECK.           *
030000*************************************************************************
030100 150-READ-ROOM-REQUEST.
030200     READ ROOMREQ
030300         AT END
030400             DISPLAY 'SCHDCMB - NO ROOM REQUEST RECORD FOUND'
030500         NOT AT END
030600             MOVE 'Y' TO WS-ROOM-REQ-FOUND-SW
030700     END-READ.
030800*************************************************************************
030900 500-PRINT-ROOM-AVAILABILITY-REPORT.
031000     PERFORM 510-PRINT-TITLE-BLOCK.
031100     PERFORM 520-PROCESS-ONE-ROOM
031200             VARYING WS-ROOM-IX FROM 1 BY 1
031300             UNTIL WS-ROOM-IX > ROOMREQ-ROOM-COUNT.
031400     PERFORM 590-PRINT-REPORT-SUMMARY.
031500*************************************************************************
031600 510-PRINT-TITLE-BLOCK.
031700     MOVE ALL '=' TO WS-RPT-LINE.
031800     PERFORM 905-WRITE-RPT-LINE.
031900     MOVE SPACES TO WS-RPT-LINE.
032000     STRING 'CHECKING ROOM AVAILABILITY FOR '  DELIMITED BY SIZE
032100             ROOMREQ-DAY-LETTER                DELIMITED BY SIZE
032200             ' '                                DELIMITED BY SIZE
032300             ROOMREQ-TIME-TEXT                 DELIMITED BY SIZE
032400             INTO WS-RPT-LINE
032500     END-STRING.
032600     PERFORM 905-WRITE-RPT-LINE.
032700     MOVE ALL '=' TO WS-RPT-LINE.
032800     PERFORM 905-WRITE-RPT-LINE.
032900*************************************************************************
033000 520-PROCESS-ONE-ROOM.
033100     ADD 1 TO WS-ROOMS-CHECKED.
033200     MOVE 0 TO WS-ROOM-MATCH-COUNT(WS-ROOM-IX).
033300     PERFORM 522-COUNT-ONE-MASTER-ROW
033400             VARYING WS-MAST-IX FROM 1 BY 1
033500             UNTIL WS-MAST-IX > WS-MASTER-COUNT.
033600     IF WS-ROOM-MATCH-COUNT(WS-ROOM-IX) = 0
033700         MOVE 'Y' TO WS-ROOM-AVAIL-FLAG(WS-ROOM-IX)
033800     ELSE
033900         MOVE 'N' TO WS-ROOM-AVAIL-FLAG(WS-ROOM-IX)
034000     END-IF.
034100     PERFORM 540-PRINT-ROOM-HEADER.
034200     IF WS-ROOM-AVAIL-FLAG(WS-ROOM-IX) = 'Y'
034300         PERFORM 545-PRINT-AVAILABLE-LINE
034400     ELSE
034500         PERFORM 550-PRINT-OCCUPIED-HEADER
034600         PERFORM 555-PRINT-ONE-CONFLICT-ROW
034700                 VARYING WS-MAST-IX FROM 1 BY 1
034800                 UNTIL WS-MAST-IX > WS-MASTER-COUNT
034900     END-IF.
035000     PERFORM 560-PRINT-ALL-DAY-HEADER.
035100     PERFORM 565-PRINT-ONE-CONTEXT-ROW
035200             VARYING WS-MAST-IX FROM 1 BY 1
035300             UNTIL WS-MAST-IX > WS-MASTER-COUNT.
035400     ADD WS-ROOM-MATCH-COUNT(WS-ROOM-IX) TO WS-TOTAL-CLASSES.
035500*************************************************************************
035600*    ROOM+DAY+TIME MATCH - A TRUE CONFLICT.                             *
035700*************************************************************************
035800 522-COUNT-ONE-MASTER-ROW.
035900     PERFORM 524-CHECK-ROOM-MATCH.
036000     IF WS-GEN-FOUND-SW = 'Y'
036100         PERFORM 526-CHECK-DAY-MATCH
036200         IF WS-GEN-FOUND-SW = 'Y'
036300             PERFORM 528-CHECK-TIME-MATCH
036400             IF WS-GEN-FOUND-SW = 'Y'
036500                 ADD 1 TO WS-ROOM-MATCH-COUNT(WS-ROOM-IX)
036600             END-IF
036700         END-IF
036800     END-IF.
036900*************************************************************************
037000*    ROOM MATCH - CASE-INSENSITIVE SUBSTRING OF LOCATION.               *
037100*************************************************************************
037200 524-CHECK-ROOM-MATCH.
037300     MOVE SPACES TO WS-GEN-NEEDLE WS-GEN-HAYSTACK.
037400     MOVE ROOMREQ-ROOM-NAME(WS-ROOM-IX) TO WS-GEN-NEEDLE.
037500     MOVE MAST-LOCATION(WS-MAST-IX)     TO WS-GEN-HAYSTACK.
037600     INSPECT WS-GEN-NEEDLE CONVERTING
037700         'abcdefghijklmnopqrstuvwxyz' TO
037800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037900     INSPECT WS-GEN-HAYSTACK CONVERTING
038000         'abcdefghijklmnopqrstuvwxyz' TO
038100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038200     PERFORM 900-SUBSTRING-SEARCH.
038300*************************************************************************
038400*    DAY MATCH - REQUESTED DAY LETTER ANYWHERE IN DAYS.                 *
038500*************************************************************************
038600 526-CHECK-DAY-MATCH.
038700     MOVE SPACES TO WS-GEN-NEEDLE WS-GEN-HAYSTACK.
038800     MOVE ROOMREQ-DAY-LETTER        TO WS-GEN-NEEDLE.
038900     MOVE MAST-DAYS(WS-MAST-IX)     TO WS-GEN-HAYSTACK.
039000     PERFORM 900-SUBSTRING-SEARCH.
039100*************************************************************************
039200*    TIME MATCH - REQUESTED TIME TEXT AS A SUBSTRING OF TIMES.          *
039300*************************************************************************
039400 528-CHECK-TIME-MATCH.
039500     MOVE SPACES TO WS-GEN-NEEDLE WS-GEN-HAYSTACK.
039600     MOVE ROOMREQ-TIME-TEXT         TO WS-GEN-NEEDLE.
039700     MOVE MAST-TIMES(WS-MAST-IX)    TO WS-GEN-HAYSTACK.
039800     PERFORM 900-SUBSTRING-SEARCH.
039900*************************************************************************
040000 540-PRINT-ROOM-HEADER.
040100     MOVE ALL '-' TO WS-RPT-LINE.
040200     PERFORM 905-WRITE-RPT-LINE.
040300     MOVE SPACES TO WS-RPT-LINE.
040400     STRING 'ROOM: ' ROOMREQ-ROOM-NAME(WS-ROOM-IX)  DELIMITED BY SIZE
040500             INTO WS-RPT-LINE
040600     END-STRING.
040700     PERFORM 905-WRITE-RPT-LINE.
040800*************************************************************************
040900 545-PRINT-AVAILABLE-LINE.
041000     MOVE SPACES TO WS-RPT-LINE.
041100     STRING 'AVAILABLE - NO CLASSES SCHEDULED IN '
041200             DELIMITED BY SIZE
041300             ROOMREQ-ROOM-NAME(WS-ROOM-IX)          DELIMITED BY SIZE
041400             ' FOR THIS DAY AND TIME.'               DELIMITED BY SIZE
041500             INTO WS-RPT-LINE
041600     END-STRING.
041700     PERFORM 905-WRITE-RPT-LINE.
041800*************************************************************************
041900 550-PRINT-OCCUPIED-HEADER.
042000     MOVE WS-ROOM-MATCH-COUNT(WS-ROOM-IX) TO WS-MATCH-COUNT-ED.
042100     MOVE SPACES TO WS-RPT-LINE.
042200     STRING 'OCCUPIED - ' WS-MATCH-COUNT-ED          DELIMITED BY SIZE
042300             ' CLASS(ES) SCHEDULED:'                 DELIMITED BY SIZE
042400             INTO WS-RPT-LINE
042500     END-STRING.
042600     PERFORM 905-WRITE-RPT-LINE.
042700*************************************************************************
042800 555-PRINT-ONE-CONFLICT-ROW.
042900     PERFORM 524-CHECK-ROOM-MATCH.
043000     IF WS-GEN-FOUND-SW = 'Y'
043100         PERFORM 526-CHECK-DAY-MATCH
043200         IF WS-GEN-FOUND-SW = 'Y'
043300             PERFORM 528-CHECK-TIME-MATCH
043400             IF WS-GEN-FOUND-SW = 'Y'
043500                 PERFORM 557-PRINT-CONFLICT-DETAIL
043600             END-IF
043700         END-IF
043800     END-IF.
043900*************************************************************************
044000 557-PRINT-CONFLICT-DETAIL.
044100     MOVE SPACES TO WS-RPT-LINE.
044200     STRING '    ' MAST-COURSE(WS-MAST-IX) '-'       DELIMITED BY SIZE
044300             MAST-SECTION(WS-MAST-IX) ': '            DELIMITED BY SIZE
044400             MAST-TITLE(WS-MAST-IX)                   DELIMITED BY SIZE
044500             INTO WS-RPT-LINE
044600     END-STRING.
044700     PERFORM 905-WRITE-RPT-LINE.
044800     MOVE SPACES TO WS-RPT-LINE.
044900     STRING '        ' MAST-INSTRUCTOR(WS-MAST-IX)   DELIMITED BY SIZE
045000             INTO WS-RPT-LINE
045100     END-STRING.
045200     PERFORM 905-WRITE-RPT-LINE.
045300     MOVE SPACES TO WS-RPT-LINE.
045400     STRING '        ' MAST-DAYS(WS-MAST-IX) ', '    DELIMITED BY SIZE
045500             MAST-TIMES(WS-MAST-IX)                   DELIMITED BY SIZE
045600             INTO WS-RPT-LINE
045700     END-STRING.
045800     PERFORM 905-WRITE-RPT-LINE.
045900     MOVE MAST-NOW-ENR(WS-MAST-IX) TO WS-NOW-ENR-ED.
046000     MOVE MAST-MAX-CAP(WS-MAST-IX) TO WS-MAX-CAP-ED.
046100     MOVE SPACES TO WS-RPT-LINE.
046200     STRING '        ENROLLMENT: ' WS-NOW-ENR-ED '/'  DELIMITED BY SIZE
046300             WS-MAX-CAP-ED                            DELIMITED BY SIZE
046400             INTO WS-RPT-LINE
046500     END-STRING.
046600     PERFORM 905-WRITE-RPT-LINE.
046700*************************************************************************
046800 560-PRINT-ALL-DAY-HEADER.
046900     MOVE SPACES TO WS-RPT-LINE.
047000     STRING 'ALL ' ROOMREQ-DAY-LETTER ' CLASSES IN '  DELIMITED BY SIZE
047100             ROOMREQ-ROOM-NAME(WS-ROOM-IX) ':'         DELIMITED BY SIZE
047200             INTO WS-RPT-LINE
047300     END-STRING.
047400     PERFORM 905-WRITE-RPT-LINE.
047500*************************************************************************
047600 565-PRINT-ONE-CONTEXT-ROW.
047700     PERFORM 524-CHECK-ROOM-MATCH.
047800     IF WS-GEN-FOUND-SW = 'Y'
047900         PERFORM 526-CHECK-DAY-MATCH
048000         IF WS-GEN-FOUND-SW = 'Y'
048100             PERFORM 567-PRINT-CONTEXT-DETAIL
048200         END-IF
048300     END-IF.
048400*************************************************************************
048500 567-PRINT-CONTEXT-DETAIL.
048600     MOVE SPACES TO WS-RPT-LINE.
048700     STRING '    ' MAST-TIMES(WS-MAST-IX) ': '        DELIMITED BY SIZE
048800             MAST-COURSE(WS-MAST-IX) '-'               DELIMITED BY SIZE
048900             MAST-SECTION(WS-MAST-IX) ' ('             DELIMITED BY SIZE
049000             MAST-INSTRUCTOR(WS-MAST-IX) ')'           DELIMITED BY SIZE
049100             INTO WS-RPT-LINE
049200     END-STRING.
049300     PERFORM 905-WRITE-RPT-LINE.
049400*************************************************************************
049500 590-PRINT-REPORT-SUMMARY.
049600     MOVE ALL '-' TO WS-RPT-LINE.
049700     PERFORM 905-WRITE-RPT-LINE.
049800     PERFORM 595-PRINT-ONE-SUMMARY-ROW
049900             VARYING WS-ROOM-IX FROM 1 BY 1
050000             UNTIL WS-ROOM-IX > ROOMREQ-ROOM-COUNT.
050100     MOVE WS-TOTAL-CLASSES TO WS-TOTAL-CLASS-ED.
050200     MOVE SPACES TO WS-RPT-LINE.
050300     STRING 'TOTAL CLASSES FOUND: ' WS-TOTAL-CLASS-ED  DELIMITED BY SIZE
050400             INTO WS-RPT-LINE
050500     END-STRING.
050600     PERFORM 905-WRITE-RPT-LINE.
050700*************************************************************************
050800 595-PRINT-ONE-SUMMARY-ROW.
050900     MOVE SPACES TO WS-RPT-LINE.
051000     IF WS-ROOM-AVAIL-FLAG(WS-ROOM-IX) = 'Y'
051100         STRING ROOMREQ-ROOM-NAME(WS-ROOM-IX) ': AVAILABLE'
051200                 DELIMITED BY SIZE
051300                 INTO WS-RPT-LINE
051400         END-STRING
051500     ELSE
051600         STRING ROOMREQ-ROOM-NAME(WS-ROOM-IX) ': OCCUPIED'
051700                 DELIMITED BY SIZE
051800                 INTO WS-RPT-LINE
051900         END-STRING
052000     END-IF.
052100     PERFORM 905-WRITE-RPT-LINE.
052200*************************************************************************
052300*    GENERIC CASE-FOLDED SUBSTRING SEARCH - NEEDLE IN WS-GEN-NEEDLE,    *
052400*    HAYSTACK IN WS-GEN-HAYSTACK, BOTH 20 BYTES.  RESULT IN             *
052500*    WS-GEN-FOUND-SW.  CALLER CONVERTS CASE FIRST WHEN THE MATCH IS     *
052600*    SUPPOSED TO BE CASE-INSENSITIVE.                                   *
052700*************************************************************************
052800 900-SUBSTRING-SEARCH.
052900     MOVE 0 TO WS-GEN-NEEDLE-LEN.
053000     PERFORM 901-FIND-NEEDLE-LEN
053100             VARYING WS-GEN-POS FROM 20 BY -1
053200             UNTIL WS-GEN-POS < 1 OR WS-GEN-NEEDLE-LEN > 0.
053300     MOVE 'N' TO WS-GEN-FOUND-SW.
053400     IF WS-GEN-NEEDLE-LEN > 0
053500         PERFORM 902-CHECK-ONE-START-POS
053600                 VARYING WS-GEN-POS FROM 1 BY 1
053700                 UNTIL WS-GEN-POS > (21 - WS-GEN-NEEDLE-LEN)
053800                 OR WS-GEN-FOUND-SW = 'Y'
053900     END-IF.
054000*************************************************************************
054100 901-FIND-NEEDLE-LEN.
054200     IF WS-GEN-NEEDLE(WS-GEN-POS:1) NOT = SPACE
054300         MOVE WS-GEN-POS TO WS-GEN-NEEDLE-LEN
054400     END-IF.
054500*************************************************************************
054600 902-CHECK-ONE-START-POS.
054700     IF WS-GEN-HAYSTACK(WS-GEN-POS:WS-GEN-NEEDLE-LEN) =
054800             WS-GEN-NEEDLE(1:WS-GEN-NEEDLE-LEN)
054900         MOVE 'Y' TO WS-GEN-FOUND-SW
055000     END-IF.
055100*************************************************************************
055200 700-OPEN-FILES.
055300     OPEN INPUT  RAWEXT1.
055400     OPEN INPUT  RAWEXT2.
055500     OPEN INPUT  RAWEXT3.
055600     OPEN INPUT  ROOMREQ.
055700     OPEN OUTPUT MASTEXT.
055800     OPEN OUTPUT ROOMRPT.
055900     IF NOT WS-RAWEXT1-OK
056000         SET RAWEXT1-AT-EOF TO TRUE
056100     END-IF.
056200     IF NOT WS-RAWEXT2-OK
056300         SET RAWEXT2-AT-EOF TO TRUE
056400     END-IF.
056500     IF NOT WS-RAWEXT3-OK
056600         SET RAWEXT3-AT-EOF TO TRUE
056700     END-IF.
056800*************************************************************************
056900 790-CLOSE-FILES.
057000     CLOSE RAWEXT1 RAWEXT2 RAWEXT3 ROOMREQ MASTEXT ROOMRPT.
057100*************************************************************************
057200 900-DISPLAY-RUN-SUMMARY.
057300     DISPLAY 'SCHDCMB RUN SUMMARY'.
057400     DISPLAY '  ROWS FROM RAWEXT1      = ' WS-ROWS-FILE1.
057500     DISPLAY '  ROWS FROM RAWEXT2      = ' WS-ROWS-FILE2.
057600     DISPLAY '  ROWS FROM RAWEXT3      = ' WS-ROWS-FILE3.
057700     DISPLAY '  TOTAL ROWS ON MASTEXT  = ' WS-MASTER-COUNT.
057800     DISPLAY '  ROOMS CHECKED          = ' WS-ROOMS-CHECKED.
057900     DISPLAY '  TOTAL CLASSES FOUND    = ' WS-TOTAL-CLASSES.
058000*************************************************************************
058100 905-WRITE-RPT-LINE.
058200     MOVE WS-RPT-LINE(1:76) TO RPT-LINE-TEXT.
058300     WRITE RPT-REC.
