000100*************************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE REGISTRAR'S OFFICE           *
000300*    DATA PROCESSING SECTION - BATCH SYSTEMS GROUP                     *
000400*************************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCHDEXP.
000700 AUTHOR.        T J HOLLAND.
000800 INSTALLATION.  REGISTRAR DATA PROCESSING.
000900 DATE-WRITTEN.  22/10/92.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200*************************************************************************
001300*    REMARKS.                                                          *
001400*    TAKES THE BEST-RANKED SCHEDULE OFF THE RESULTS FILE SCHDSLV        *
001500*    PRODUCED, LOOKS EACH OF ITS SECTIONS UP IN THE NORMALIZED         *
001600*    CATALOG, AND WRITES A DELIMITED DETAIL FILE - ONE HEADER ROW      *
001700*    PLUS ONE ROW PER SECTION - FOR THE ADVISING OFFICE'S SPREADSHEET  *
001800*    MACROS.                                                            *
001900*                                                                       *
002000*    INPUT.   CATLOG    - NORMALIZED SECTION CATALOG.                  *
002100*             RESULTS   - RANKED RESULT SCHEDULE RECORDS.              *
002200*    OUTPUT.  SCHEDDET  - DELIMITED SCHEDULE DETAIL ROWS.              *
002300*************************************************************************
002400*    CHANGE LOG.                                                     *
002500*    CL*01  TJH  22/10/92  ORIGINAL PROGRAM.                       *CL*01
002600*    CL*02  RKM  03/05/94  CREDITS COLUMN BLANKED WHEN CATALOG     *CL*02
002700*           CARRIES NO CREDIT VALUE, PER ADVISING OFFICE REQUEST.  *CL*02
002800*    CL*03  RKM  19/10/94  LOCATION COLUMN NOW SHOWS THE FIRST     *CL*03
002900*           MEETING'S ROOM ONLY, NOT A CONCATENATED LIST.          *CL*03
003000*    CL*04  DJP  21/09/99  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN  *CL*04
003100*           THIS PROGRAM.  NO CHANGE REQUIRED.                      *CL*04
003200*    CL*05  DJP  04/02/00  STATUS AND DELIVERY COLUMNS SPELLED     *CL*05
003300*           OUT IN FULL ('OPEN', 'IN-PERSON') NOT ONE-LETTER CODES *CL*05
003400*           SPREADSHEET MACRO COULDN'T FILTER ON THE CODES.         *CL*05
003500*    CL*06  MAL  02/11/03  SCAN LOOPS RECAST AS PERFORMED          *CL*06
003600*           PARAGRAPHS, NOT IN-LINE PERFORM/END-PERFORM, TO MATCH   *CL*06
003700*           THE REST OF THE SUITE AFTER THE SPRING CODE REVIEW.     *CL*06
003800*    CL*07  MAL  12/01/04  FILLER ADDED TO EVERY WS GROUP PER THE   *CL*07
003900*           SHOP'S RECORD-LAYOUT STANDARD.                          *CL*07
004000*    CL*08  DJP  09/08/02  DAYS COLUMN REWORKED TO SORT THE         *CL*08
004100*           DISTINCT DAY LETTERS ALPHABETICALLY - WAS PRINTING      *CL*08
004200*           THEM IN MEETING ORDER, CONFUSING ON MWF SECTIONS.       *CL*08
004300*************************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CATLOG   ASSIGN TO CATLOG
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE  IS SEQUENTIAL
005500         FILE STATUS  IS WS-CATLOG-STATUS.
005600
005700     SELECT RESULTS  ASSIGN TO RESULTS
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE  IS SEQUENTIAL
006000         FILE STATUS  IS WS-RESULTS-STATUS.
006100
006200     SELECT SCHEDDET ASSIGN TO SCHEDDET
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS WS-SCHEDDET-STATUS.
006600*************************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CATLOG
007000     RECORDING MODE IS F
007100     BLOCK CONTAINS 0 RECORDS.
007200 COPY CATLCPY.
007300
007400 FD  RESULTS
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 COPY RESCPY.
007800
007900 FD  SCHEDDET
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  SCHEDDET-REC.
008300     05  SCHEDDET-TEXT           PIC X(129).
008400     05  FILLER                  PIC X(004).
008500*************************************************************************
008600 WORKING-STORAGE SECTION.
008700*************************************************************************
008800 01  WS-FILE-STATUSES.
008900     05  WS-CATLOG-STATUS        PIC X(02) VALUE SPACES.
009000         88  WS-CATLOG-OK                   VALUE '00'.
009100     05  WS-RESULTS-STATUS       PIC X(02) VALUE SPACES.
009200         88  WS-RESULTS-OK                  VALUE '00'.
009300     05  WS-SCHEDDET-STATUS      PIC X(02) VALUE SPACES.
009400         88  WS-SCHEDDET-OK                 VALUE '00'.
009500     05  FILLER                  PIC X(04).
009600 01  WS-SWITCHES.
009700     05  WS-CATLOG-EOF-SW        PIC X(01) VALUE 'N'.
009800         88  CATLOG-AT-EOF                  VALUE 'Y'.
009900     05  WS-RESULT-FOUND-SW      PIC X(01) VALUE 'N'.
010000     05  WS-ROW-FOUND-SW         PIC X(01) VALUE 'N'.
010100     05  FILLER                  PIC X(08).
010200*************************************************************************
010300 01  WS-RUN-COUNTERS.
010400     05  WS-SECTIONS-LOADED      PIC S9(07) COMP VALUE 0.
010500     05  WS-ROWS-WRITTEN         PIC S9(07) COMP VALUE 0.
010600     05  FILLER                  PIC X(08).
010700 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
010800     05  WS-RUN-COUNTERS-BYTES   PIC X(22).
010900*************************************************************************
011000 01  WS-WORK-SUBSCRIPTS.
011100     05  WS-CAT-COUNT            PIC S9(07) COMP VALUE 0.
011200     05  WS-CAT-IX               PIC S9(07) COMP VALUE 0.
011300     05  WS-SEL-IX               PIC S9(03) COMP VALUE 0.
011400     05  WS-MTG-IX               PIC S9(03) COMP VALUE 0.
011500     05  WS-DAY-POS              PIC S9(03) COMP VALUE 0.
011600     05  WS-DAYS-LEN             PIC S9(03) COMP VALUE 0.
011700     05  WS-HH                   PIC S9(03) COMP VALUE 0.
011800     05  WS-MM                   PIC S9(03) COMP VALUE 0.
011900     05  FILLER                  PIC X(06).
012000*************************************************************************
012100*    WHOLE CATALOG HELD IN MEMORY SO EACH SELECTED CRN CAN BE LOOKED   *
012200*    UP WITHOUT RE-READING THE FILE.                                   *
012300*************************************************************************
012400 01  WS-CAT-TABLE.
012500     05  WS-CAT-ENTRY OCCURS 3000 TIMES.
012600         07  WS-CAT-DATA.
012700             COPY CATLCPY REPLACING LEADING ==CATL== BY ==XCAT==.
012800     05  FILLER                  PIC X(04).
012900*************************************************************************
013000*    THE SELECTED SCHEDULE - THE BEST (RANK 1) ROW OFF RESULTS.        *
013100*************************************************************************
013200 01  WS-SEL-RESULT.
013300     COPY RESCPY REPLACING LEADING ==RES== BY ==SEL==.
013400*************************************************************************
013500*    FORMATTING WORK AREAS FOR ONE DETAIL ROW                          *
013600*************************************************************************
013700 01  WS-FORMAT-WORK.
013800     05  WS-CUR-CAT-IX           PIC S9(07) COMP VALUE 0.
013900     05  WS-DAY-PRESENT OCCURS 7 TIMES PIC X(01) VALUE 'N'.
014000     05  WS-DAYS-OUT             PIC X(07) VALUE SPACES.
014100     05  WS-TIMES-OUT            PIC X(16) VALUE SPACES.
014200     05  WS-LOCATION-OUT         PIC X(15) VALUE SPACES.
014300     05  WS-CREDITS-OUT          PIC Z9.9  VALUE ZERO.
014400     05  WS-STATUS-OUT           PIC X(08) VALUE SPACES.
014500     05  WS-DELIVERY-OUT         PIC X(10) VALUE SPACES.
014600     05  WS-START-HH-ED          PIC 99    VALUE ZERO.
014700     05  WS-START-MM-ED          PIC 99    VALUE ZERO.
014800     05  WS-END-HH-ED            PIC 99    VALUE ZERO.
014900     05  WS-END-MM-ED            PIC 99    VALUE ZERO.
015000     05  FILLER                  PIC X(06).
015100 01  WS-FORMAT-WORK-R REDEFINES WS-FORMAT-WORK.
015200     05  WS-FORMAT-WORK-BYTES    PIC X(69).
015300 01  WS-DAY-LETTERS-LIT          PIC X(07) VALUE 'FMRSTUW'.
015400*************************************************************************
015500 01  WS-DETAIL-WORK.
015600     05  WS-DETAIL-LINE          PIC X(133) VALUE SPACES.
015700     05  FILLER                  PIC X(04).
015800 01  WS-DETAIL-WORK-R REDEFINES WS-DETAIL-WORK.
015900     05  WS-DETAIL-LINE-BYTES    PIC X(133).
016000     05  FILLER                  PIC X(04).
016100*************************************************************************
016200 PROCEDURE DIVISION.
016300*************************************************************************
016400 000-MAIN.
016500     PERFORM 700-OPEN-FILES.
016600     PERFORM 100-LOAD-CATALOG.
016700     PERFORM 150-SELECT-SCHEDULE.
016800     IF WS-RESULT-FOUND-SW = 'Y'
016900         PERFORM 200-WRITE-HEADER-ROW
017000         PERFORM 210-WRITE-DETAIL-ROWS
017100     END-IF.
017200     PERFORM 790-CLOSE-FILES.
017300     PERFORM 900-DISPLAY-RUN-SUMMARY.
017400     GOBACK.
017500*************************************************************************
017600*    CATALOG LOAD                                                      *
017700*************************************************************************
017800 100-LOAD-CATALOG.
017900     PERFORM 110-LOAD-ONE-CATALOG-ROW
018000             UNTIL CATLOG-AT-EOF.
018100*************************************************************************
018200 110-LOAD-ONE-CATALOG-ROW.
018300     READ CATLOG
018400         AT END
018500             SET CATLOG-AT-EOF TO TRUE
018600         NOT AT END
018700             ADD 1 TO WS-CAT-COUNT
018800             MOVE CATL-REC TO WS-CAT-DATA(WS-CAT-COUNT)
018900             ADD 1 TO WS-SECTIONS-LOADED
019000     END-READ.
019100*************************************************************************
019200*    THE BEST SCHEDULE IS THE FIRST RECORD ON A RANK-ORDERED RESULTS   *
019300*    FILE.                                                              *
019400*************************************************************************
019500 150-SELECT-SCHEDULE.
019600     MOVE 'N' TO WS-RESULT-FOUND-SW.
019700     READ RESULTS
019800         AT END
019900             DISPLAY 'SCHDEXP - NO RESULT SCHEDULE RECORD FOUND'
020000         NOT AT END
020100             MOVE RES-REC TO WS-SEL-RESULT
020200             MOVE 'Y' TO WS-RESULT-FOUND-SW
020300     END-READ.
020400*************************************************************************
020500 200-WRITE-HEADER-ROW.
020600     MOVE SPACES TO WS-DETAIL-LINE.
020700     STRING 'CRN|COURSE-KEY|SECTION|TITLE|DAYS|TIMES|LOCATION|'
020800             'CREDITS|STATUS|DELIVERY|INSTRUCTOR'
020900             DELIMITED BY SIZE
021000             INTO WS-DETAIL-LINE
021100     END-STRING.
021200     MOVE WS-DETAIL-LINE TO SCHEDDET-REC.
021300     WRITE SCHEDDET-REC.
021400*************************************************************************
021500 210-WRITE-DETAIL-ROWS.
021600     PERFORM 220-WRITE-ONE-DETAIL-ROW
021700             VARYING WS-SEL-IX FROM 1 BY 1
021800             UNTIL WS-SEL-IX > SEL-SECTION-COUNT.
021900*************************************************************************
022000 220-WRITE-ONE-DETAIL-ROW.
022100     PERFORM 230-FIND-CATALOG-ROW.
022200     IF WS-ROW-FOUND-SW = 'Y'
022300         PERFORM 240-FORMAT-DAYS
022400         PERFORM 250-FORMAT-TIMES
022500         PERFORM 260-FORMAT-LOCATION
022600         PERFORM 270-FORMAT-CREDITS
022700         PERFORM 280-FORMAT-STATUS
022800         PERFORM 285-FORMAT-DELIVERY
022900         PERFORM 290-BUILD-DETAIL-LINE
023000         MOVE WS-DETAIL-LINE TO SCHEDDET-REC
023100         WRITE SCHEDDET-REC
023200         ADD 1 TO WS-ROWS-WRITTEN
023300     END-IF.
023400*************************************************************************
023500 230-FIND-CATALOG-ROW.
023600     MOVE 'N' TO WS-ROW-FOUND-SW.
023700     PERFORM 231-CHECK-ONE-CATALOG-ROW
023800             VARYING WS-CAT-IX FROM 1 BY 1
023900             UNTIL WS-CAT-IX > WS-CAT-COUNT
024000             OR WS-ROW-FOUND-SW = 'Y'.
024100*************************************************************************
024200 231-CHECK-ONE-CATALOG-ROW.
024300     IF XCAT-CRN(WS-CAT-IX) = SEL-CRN-VALUE(WS-SEL-IX)
024400         MOVE WS-CAT-IX TO WS-CUR-CAT-IX
024500         MOVE 'Y' TO WS-ROW-FOUND-SW
024600     END-IF.
024700*************************************************************************
024800*    DAYS - DISTINCT FIRST LETTERS OF THE MEETING DAYS, ALPHABETICAL. *
024900*************************************************************************
025000 240-FORMAT-DAYS.
025100     MOVE SPACES TO WS-DAYS-OUT.
025200     MOVE 0 TO WS-DAYS-LEN.
025300     PERFORM 241-CLEAR-ONE-DAY-FLAG
025400             VARYING WS-DAY-POS FROM 1 BY 1
025500             UNTIL WS-DAY-POS > 7.
025600     IF XCAT-MEETING-COUNT(WS-CUR-CAT-IX) = 0
025700         MOVE 'TBA' TO WS-DAYS-OUT
025800     ELSE
025900         PERFORM 242-SET-ONE-DAY-FLAG
026000                 VARYING WS-MTG-IX FROM 1 BY 1
026100                 UNTIL WS-MTG-IX > XCAT-MEETING-COUNT(WS-CUR-CAT-IX)
026200         PERFORM 243-APPEND-ONE-DAY-LETTER
026300                 VARYING WS-DAY-POS FROM 1 BY 1
026400                 UNTIL WS-DAY-POS > 7
026500     END-IF.
026600*************************************************************************
026700 241-CLEAR-ONE-DAY-FLAG.
026800     MOVE 'N' TO WS-DAY-PRESENT(WS-DAY-POS).
026900*************************************************************************
027000 242-SET-ONE-DAY-FLAG.
027100     EVALUATE XCAT-MTG-DAY-NO(WS-CUR-CAT-IX, WS-MTG-IX)
027200         WHEN 1  MOVE 'Y' TO WS-DAY-PRESENT(2)
027300         WHEN 2  MOVE 'Y' TO WS-DAY-PRESENT(5)
027400         WHEN 3  MOVE 'Y' TO WS-DAY-PRESENT(7)
027500         WHEN 4  MOVE 'Y' TO WS-DAY-PRESENT(3)
027600         WHEN 5  MOVE 'Y' TO WS-DAY-PRESENT(1)
027700         WHEN 6  MOVE 'Y' TO WS-DAY-PRESENT(4)
027800         WHEN 7  MOVE 'Y' TO WS-DAY-PRESENT(6)
027900     END-EVALUATE.
028000*************************************************************************
028100 243-APPEND-ONE-DAY-LETTER.
028200     IF WS-DAY-PRESENT(WS-DAY-POS) = 'Y'
028300         ADD 1 TO WS-DAYS-LEN
028400         MOVE WS-DAY-LETTERS-LIT(WS-DAY-POS:1)
028500                 TO WS-DAYS-OUT(WS-DAYS-LEN:1)
028600     END-IF.
028700*************************************************************************
028800*    TIMES - FIRST MEETING'S RANGE, ZERO-PADDED 24-HOUR.               *
028900*************************************************************************
029000 250-FORMAT-TIMES.
029100     IF XCAT-MEETING-COUNT(WS-CUR-CAT-IX) = 0
029200         MOVE 'TBA' TO WS-TIMES-OUT
029300     ELSE
029400         DIVIDE XCAT-MTG-START-MIN(WS-CUR-CAT-IX, 1) BY 60
029500                 GIVING WS-HH REMAINDER WS-MM
029600         MOVE WS-HH TO WS-START-HH-ED
029700         MOVE WS-MM TO WS-START-MM-ED
029800         DIVIDE XCAT-MTG-END-MIN(WS-CUR-CAT-IX, 1) BY 60
029900                 GIVING WS-HH REMAINDER WS-MM
030000         MOVE WS-HH TO WS-END-HH-ED
030100         MOVE WS-MM TO WS-END-MM-ED
030200         MOVE SPACES TO WS-TIMES-OUT
030300         STRING WS-START-HH-ED ':' WS-START-MM-ED ' - '
030400                 WS-END-HH-ED ':' WS-END-MM-ED
030500                 DELIMITED BY SIZE
030600                 INTO WS-TIMES-OUT
030700         END-STRING
030800     END-IF.
030900*************************************************************************
031000*    LOCATION - FIRST MEETING'S ROOM.  SEE CL*03.                      *
031100*************************************************************************
031200 260-FORMAT-LOCATION.
031300     IF XCAT-MEETING-COUNT(WS-CUR-CAT-IX) = 0
031400         MOVE SPACES TO WS-LOCATION-OUT
031500     ELSE
031600         MOVE XCAT-MTG-LOCATION(WS-CUR-CAT-IX, 1) TO WS-LOCATION-OUT
031700     END-IF.
031800*************************************************************************
031900*    CREDITS - BLANK WHEN UNKNOWN.  SEE CL*02.                         *
032000*************************************************************************
032100 270-FORMAT-CREDITS.
032200     IF XCAT-CREDITS(WS-CUR-CAT-IX) = 0
032300         MOVE SPACES TO WS-CREDITS-OUT
032400     ELSE
032500         MOVE XCAT-CREDITS(WS-CUR-CAT-IX) TO WS-CREDITS-OUT
032600     END-IF.
032700*************************************************************************
032800 280-FORMAT-STATUS.
032900     EVALUATE XCAT-STATUS-CODE(WS-CUR-CAT-IX)
033000         WHEN 'O'  MOVE 'Open'     TO WS-STATUS-OUT
033100         WHEN 'C'  MOVE 'Closed'   TO WS-STATUS-OUT
033200         WHEN 'W'  MOVE 'Waitlist' TO WS-STATUS-OUT
033300         WHEN OTHER MOVE SPACES    TO WS-STATUS-OUT
033400     END-EVALUATE.
033500*************************************************************************
033600 285-FORMAT-DELIVERY.
033700     EVALUATE XCAT-DELIVERY-CODE(WS-CUR-CAT-IX)
033800         WHEN 'P'  MOVE 'In-Person' TO WS-DELIVERY-OUT
033900         WHEN 'O'  MOVE 'Online'    TO WS-DELIVERY-OUT
034000         WHEN 'H'  MOVE 'Hybrid'    TO WS-DELIVERY-OUT
034100         WHEN 'A'  MOVE 'Async'     TO WS-DELIVERY-OUT
034200         WHEN OTHER MOVE SPACES     TO WS-DELIVERY-OUT
034300     END-EVALUATE.
034400*************************************************************************
034500 290-BUILD-DETAIL-LINE.
034600     MOVE SPACES TO WS-DETAIL-LINE.
034700     STRING XCAT-CRN(WS-CUR-CAT-IX)          DELIMITED BY SIZE
034800             '|'                             DELIMITED BY SIZE
034900             XCAT-COURSE-KEY(WS-CUR-CAT-IX)   DELIMITED BY SIZE
035000             '|'                             DELIMITED BY SIZE
035100             XCAT-SECTION(WS-CUR-CAT-IX)      DELIMITED BY SIZE
035200             '|'                             DELIMITED BY SIZE
035300             XCAT-TITLE(WS-CUR-CAT-IX)        DELIMITED BY SIZE
035400             '|'                             DELIMITED BY SIZE
035500             WS-DAYS-OUT                      DELIMITED BY SIZE
035600             '|'                             DELIMITED BY SIZE
035700             WS-TIMES-OUT                     DELIMITED BY SIZE
035800             '|'                             DELIMITED BY SIZE
035900             WS-LOCATION-OUT                  DELIMITED BY SIZE
036000             '|'                             DELIMITED BY SIZE
036100             WS-CREDITS-OUT                   DELIMITED BY SIZE
036200             '|'                             DELIMITED BY SIZE
036300             WS-STATUS-OUT                    DELIMITED BY SIZE
036400             '|'                             DELIMITED BY SIZE
036500             WS-DELIVERY-OUT                  DELIMITED BY SIZE
036600             '|'                             DELIMITED BY SIZE
036700             XCAT-INSTRUCTOR(WS-CUR-CAT-IX)   DELIMITED BY SIZE
036800             INTO WS-DETAIL-LINE
036900     END-STRING.
037000*************************************************************************
037100 700-OPEN-FILES.
037200     OPEN INPUT  CATLOG.
037300     OPEN INPUT  RESULTS.
037400     OPEN OUTPUT SCHEDDET.
037500     IF NOT WS-CATLOG-OK
037600         DISPLAY 'SCHDEXP - ERROR OPENING CATLOG, STATUS = '
037700                 WS-CATLOG-STATUS
037800         SET CATLOG-AT-EOF TO TRUE
037900     END-IF.
038000*************************************************************************
038100 790-CLOSE-FILES.
038200     CLOSE CATLOG RESULTS SCHEDDET.
038300*************************************************************************
038400 900-DISPLAY-RUN-SUMMARY.
038500     DISPLAY 'SCHDEXP RUN SUMMARY'.
038600     DISPLAY '  CATALOG SECTIONS LOADED = ' WS-SECTIONS-LOADED.
038700     DISPLAY '  DETAIL ROWS WRITTEN     = ' WS-ROWS-WRITTEN.
